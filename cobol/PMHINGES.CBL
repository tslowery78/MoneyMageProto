000100******************************************************************
000110* FECHA       : 19/03/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000140* PROGRAMA    : PMHINGES                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LEE LOS CUATRO ARCHIVOS DE MOVIMIENTOS BANCARIOS *
000170*             : (ALLY, CHASE AHORRO, CHASE MONETARIO, WELLS      *
000180*             : FARGO), CADA UNO OPCIONAL Y CON SU PROPIO        *
000190*             : FORMATO DE COLUMNAS; LOS NORMALIZA A UN SOLO     *
000200*             : FORMATO DE MOVIMIENTO, LOS ORDENA POR FECHA/     *
000210*             : MONTO/CATEGORIA/DESCRIPCION/CUENTA Y LOS         *
000220*             : AUTO-CATEGORIZA CONTRA EL CATALOGO DE REGLAS     *
000230*             : (PMHACAT) USANDO LA RUTINA DE SIMILITUD PMHSIM.  *
000240* ARCHIVOS    : ARCH-ALLY, ARCH-CHASE-RR, ARCH-CHASE-CK,         *
000250*             : ARCH-WF-ACTIVE (ENTRADA, OPCIONALES)             *
000260*             : ARCH-AUTOCAT   (ENTRADA)                         *
000270*             : ARCH-NUEVAS    (SALIDA -- MOVIMIENTOS NUEVOS,    *
000280*             :                 ENTRADA DE PMHDEDUP)             *
000290* PROGRAMA(S) : LLAMA A PMHSIM                                   *
000300******************************************************************
000310* HISTORIAL DE CAMBIOS                                           *
000320*   19/03/2024 EEDR CR-99113 CREACION INICIAL -- FEEDS A Y B     *
000330*   26/03/2024 EEDR CR-99114 SE AGREGAN FEEDS C Y D              *
000340*   09/04/2024 EEDR CR-99125 SE AGREGA EL PASO DE                *
000350*             :        AUTO-CATEGORIZACION CONTRA PMHACAT        *
000360*   15/11/1998 EEDR CR-90001 REVISION Y2K -- TODAS LAS FECHAS DE *
000370*             :        LOS FEEDS SE NORMALIZAN A AAAA DE 4       *
000380*             :        DIGITOS AL ARMAR TR-FECHA-NUM             *
000390*   15/07/2024 PEDR  CR-99161 SE AGREGA MANEJO DE ARCHIVO        *
000400*             :        OPCIONAL (FILE STATUS 35) PARA LOS       *
000410*             :        CUATRO FEEDS                              *
000420*   22/10/2024 EEDR CR-99195 SE AGREGA DESPOJO DE COMILLAS       *
000430*             :        DOBLES PARA EL FEED DE WELLS FARGO        *
000440*   05/11/2024 EEDR CR-99201 CORRECCION: LOS FEEDS A, B Y C      *
000450*             :        ESTABAN GRABANDO EL RENGLON DE            *
000460*             :        ENCABEZADO COMO UN MOVIMIENTO MAS -- SE   *
000470*             :        AGREGA LECTURA DE DESCARTE ANTES DEL      *
000480*             :        CICLO EN CADA UNO                         *
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.    PMHINGES.
000520 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000530 INSTALLATION.  PRESUPUESTO MENSUAL DEL HOGAR.
000540 DATE-WRITTEN.  19/03/2024.
000550 DATE-COMPILED. 19/03/2024.
000560 SECURITY.      USO INTERNO DEL HOGAR -- SIN CLASIFICACION.
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ARCH-ALLY      ASSIGN TO 'FEEDALLY'
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS IS FS-ALLY FSE-ALLY.
000660     SELECT ARCH-CHASE-RR  ASSIGN TO 'FEEDCHRR'
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-CHRR FSE-CHRR.
000690     SELECT ARCH-CHASE-CK  ASSIGN TO 'FEEDCHCK'
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS IS FS-CHCK FSE-CHCK.
000720     SELECT ARCH-WF-ACTIVE ASSIGN TO 'FEEDWFAC'
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS IS FS-WFAC FSE-WFAC.
000750     SELECT ARCH-AUTOCAT   ASSIGN TO 'AUTOCAT'
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS IS FS-ACAT FSE-ACAT.
000780     SELECT ARCH-NUEVAS    ASSIGN TO 'TXNUEVAS'
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FS-NVAS FSE-NVAS.
000810     SELECT SORT-WORK      ASSIGN TO 'SRTWK01'.
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  ARCH-ALLY       RECORDING MODE IS F.
000850 01  REG-ALLY                       PIC X(200).
000860 FD  ARCH-CHASE-RR   RECORDING MODE IS F.
000870 01  REG-CHASE-RR                   PIC X(200).
000880 FD  ARCH-CHASE-CK   RECORDING MODE IS F.
000890 01  REG-CHASE-CK                   PIC X(200).
000900 FD  ARCH-WF-ACTIVE  RECORDING MODE IS F.
000910 01  REG-WF-ACTIVE                  PIC X(200).
000920 FD  ARCH-AUTOCAT.
000930 01  REG-AUTOCAT.
000940     COPY PMHACAT.
000950 FD  ARCH-NUEVAS.
000960 01  REG-NUEVAS.
000970     COPY PMHTRAN.
000980 SD  SORT-WORK.
000990 01  SD-REGISTRO-ORDENA.
001000     05  SD-FECHA                   PIC 9(08).
001010     05  SD-MONTO                   PIC S9(09)V99.
001020     05  SD-CATEGORIA               PIC X(30).
001030     05  SD-CUENTA                  PIC X(20).
001040     05  SD-DESCRIPCION             PIC X(60).
001050     05  SD-R-FLAG                  PIC X(01).
001060     05  SD-NOTAS                   PIC X(30).
001070     05  FILLER                     PIC X(40).
001080 WORKING-STORAGE SECTION.
001090******************************************************************
001100*          E S T A D O   D E   A R C H I V O S                  *
001110******************************************************************
001120 01  WKS-ESTADOS-ARCHIVO.
001130     05  FS-ALLY                    PIC X(02).
001140     05  FS-CHRR                    PIC X(02).
001150     05  FS-CHCK                    PIC X(02).
001160     05  FS-WFAC                    PIC X(02).
001170     05  FS-ACAT                    PIC X(02).
001180     05  FS-NVAS                    PIC X(02).
001190 01  WKS-ESTADOS-EXTENDIDOS.
001200     05  FSE-ALLY.
001210         10  FSE-ALLY-RETURN        PIC S9(9) COMP-5.
001220         10  FSE-ALLY-FUNCTION      PIC S9(9) COMP-5.
001230         10  FSE-ALLY-FEEDBACK      PIC S9(9) COMP-5.
001240     05  FSE-CHRR.
001250         10  FSE-CHRR-RETURN        PIC S9(9) COMP-5.
001260         10  FSE-CHRR-FUNCTION      PIC S9(9) COMP-5.
001270         10  FSE-CHRR-FEEDBACK      PIC S9(9) COMP-5.
001280     05  FSE-CHCK.
001290         10  FSE-CHCK-RETURN        PIC S9(9) COMP-5.
001300         10  FSE-CHCK-FUNCTION      PIC S9(9) COMP-5.
001310         10  FSE-CHCK-FEEDBACK      PIC S9(9) COMP-5.
001320     05  FSE-WFAC.
001330         10  FSE-WFAC-RETURN        PIC S9(9) COMP-5.
001340         10  FSE-WFAC-FUNCTION      PIC S9(9) COMP-5.
001350         10  FSE-WFAC-FEEDBACK      PIC S9(9) COMP-5.
001360     05  FSE-ACAT.
001370         10  FSE-ACAT-RETURN        PIC S9(9) COMP-5.
001380         10  FSE-ACAT-FUNCTION      PIC S9(9) COMP-5.
001390         10  FSE-ACAT-FEEDBACK      PIC S9(9) COMP-5.
001400     05  FSE-NVAS.
001410         10  FSE-NVAS-RETURN        PIC S9(9) COMP-5.
001420         10  FSE-NVAS-FUNCTION      PIC S9(9) COMP-5.
001430         10  FSE-NVAS-FEEDBACK      PIC S9(9) COMP-5.
001440******************************************************************
001450*      B A N D E R A S   D E   F E E D S   P R E S E N T E S      *
001460******************************************************************
001470 01  WKS-BANDERAS-FEED.
001480     05  WKS-HAY-ALLY               PIC X(01) VALUE 'N'.
001490     05  WKS-HAY-CHRR                PIC X(01) VALUE 'N'.
001500     05  WKS-HAY-CHCK                PIC X(01) VALUE 'N'.
001510     05  WKS-HAY-WFAC                PIC X(01) VALUE 'N'.
001520 01  WKS-SORT-TERMINADO              PIC X(01) VALUE 'N'.
001530 01  WKS-RENGLON-LEIDO               PIC X(200).
001540******************************************************************
001550*      C O L U M N A S   D E   T R A B A J O                     *
001560******************************************************************
001570 01  WKS-COLUMNAS.
001580     05  WKS-COL-1                  PIC X(60).
001590     05  WKS-COL-2                  PIC X(60).
001600     05  WKS-COL-3                  PIC X(60).
001610     05  WKS-COL-4                  PIC X(60).
001620     05  WKS-COL-5                  PIC X(60).
001630     05  WKS-COL-6                  PIC X(60).
001640 01  WKS-COLUMNAS-R REDEFINES WKS-COLUMNAS.
001650     05  WKS-COL-TABLA OCCURS 6 TIMES PIC X(60).
001660 01  WKS-FECHA-TEXTO                PIC X(10).
001670 01  WKS-FECHA-ARMADA               PIC 9(08) VALUE 0.
001680 01  WKS-FECHA-ARMADA-R REDEFINES WKS-FECHA-ARMADA.
001690     05  WKS-FA-AAAA                PIC 9(04).
001700     05  WKS-FA-MM                  PIC 9(02).
001710     05  WKS-FA-DD                  PIC 9(02).
001720******************************************************************
001730*      C O N V E R S I O N   D E   M O N T O                     *
001740******************************************************************
001750 01  WKS-MONTO-TEXTO                PIC X(20).
001760 01  WKS-MONTO-SIN-SIGNO             PIC X(20).
001770 01  WKS-MONTO-NEGATIVO             PIC X(01).
001780 01  WKS-MONTO-ENTERO-TXT           PIC X(12).
001790 01  WKS-MONTO-DECIMAL-TXT          PIC X(02).
001800 01  WKS-MONTO-ENTERO-NUM           PIC 9(09) COMP.
001810 01  WKS-MONTO-DECIMAL-NUM          PIC 9(02) COMP.
001820 01  WKS-MONTO-CONVERTIDO           PIC S9(09)V99.
001830******************************************************************
001840*      T A B L A   D E   R E G L A S   A U T O - C A T E G O R I A *
001850******************************************************************
001860 01  WKS-TABLA-REGLAS.
001870     05  WKS-TOTAL-REGLAS           PIC 9(04) COMP VALUE 0.
001880     05  WKS-REGLA OCCURS 500 TIMES.
001890         10  WKS-REGLA-CATEGORIA    PIC X(30).
001900         10  WKS-REGLA-DESCRIPCION  PIC X(60).
001910 01  WKS-TABLA-REGLAS-R REDEFINES WKS-TABLA-REGLAS.
001920     05  FILLER                     PIC 9(04).
001930     05  WKS-REGLA-BYTE OCCURS 500 TIMES PIC X(90).
001940 01  WKS-INDICE-REGLA               PIC 9(04) COMP.
001950******************************************************************
001960*      C O N T A D O R E S   Y   L L A M A D A S                  *
001970******************************************************************
001980 01  WKS-CONTADORES.
001990     05  WKS-TOTAL-LEIDOS           PIC 9(07) COMP VALUE 0.
002000     05  WKS-TOTAL-CATEGORIZADOS    PIC 9(07) COMP VALUE 0.
002010 01  WKS-PARAMETROS-SIM.
002020     05  WKS-SIM-CADENA-A           PIC X(60).
002030     05  WKS-SIM-CADENA-B           PIC X(60).
002040     05  WKS-SIM-RESULTADO          PIC 9V9999.
002050 01  WKS-MENSAJE-ERROR              PIC X(60).
002060 01  WKS-TR-NUEVA.
002070     COPY PMHTRAN.
002080******************************************************************
002090 PROCEDURE DIVISION.
002100******************************************************************
002110 000-PRINCIPAL SECTION.
002120     PERFORM 010-VERIFICAR-FEEDS-PRESENTES
002130     PERFORM 020-CARGAR-REGLAS-AUTOCAT
002140     OPEN OUTPUT ARCH-NUEVAS
002150     IF FS-NVAS NOT = '00'
002160        MOVE 'NO SE PUDO ABRIR TXNUEVAS' TO WKS-MENSAJE-ERROR
002170        PERFORM 950-ERROR-ARCHIVO
002180     END-IF
002190     SORT SORT-WORK
002200          ON ASCENDING KEY SD-FECHA
002210                           SD-MONTO
002220                           SD-CATEGORIA
002230                           SD-DESCRIPCION
002240                           SD-CUENTA
002250          INPUT PROCEDURE IS 100-LEER-Y-NORMALIZAR-FEEDS
002260          OUTPUT PROCEDURE IS 200-CATEGORIZAR-Y-ESCRIBIR
002270     CLOSE ARCH-NUEVAS
002280     DISPLAY 'PMHINGES - MOVIMIENTOS LEIDOS    : '
002290             WKS-TOTAL-LEIDOS
002300     DISPLAY 'PMHINGES - MOVIMIENTOS CATEGORIZADOS: '
002310             WKS-TOTAL-CATEGORIZADOS
002320     STOP RUN.
002330 000-PRINCIPAL-E. EXIT.
002340
002350*----------------------------------------------------------------
002360*    ABRE CADA FEED PARA DETERMINAR SI EXISTE (STATUS 35 =
002370*    ARCHIVO NO ENCONTRADO, ES OPCIONAL Y SE OMITE).
002380*----------------------------------------------------------------
002390 010-VERIFICAR-FEEDS-PRESENTES SECTION.
002400     OPEN INPUT ARCH-ALLY
002410     IF FS-ALLY = '00'
002420        MOVE 'S' TO WKS-HAY-ALLY
002430        CLOSE ARCH-ALLY
002440     ELSE
002450        IF FS-ALLY NOT = '35'
002460           MOVE 'ERROR AL ABRIR EL FEED DE ALLY' TO
002470                WKS-MENSAJE-ERROR
002480           PERFORM 950-ERROR-ARCHIVO
002490        END-IF
002500     END-IF
002510     OPEN INPUT ARCH-CHASE-RR
002520     IF FS-CHRR = '00'
002530        MOVE 'S' TO WKS-HAY-CHRR
002540        CLOSE ARCH-CHASE-RR
002550     ELSE
002560        IF FS-CHRR NOT = '35'
002570           MOVE 'ERROR AL ABRIR EL FEED CHASE RR' TO
002580                WKS-MENSAJE-ERROR
002590           PERFORM 950-ERROR-ARCHIVO
002600        END-IF
002610     END-IF
002620     OPEN INPUT ARCH-CHASE-CK
002630     IF FS-CHCK = '00'
002640        MOVE 'S' TO WKS-HAY-CHCK
002650        CLOSE ARCH-CHASE-CK
002660     ELSE
002670        IF FS-CHCK NOT = '35'
002680           MOVE 'ERROR AL ABRIR EL FEED CHASE CK' TO
002690                WKS-MENSAJE-ERROR
002700           PERFORM 950-ERROR-ARCHIVO
002710        END-IF
002720     END-IF
002730     OPEN INPUT ARCH-WF-ACTIVE
002740     IF FS-WFAC = '00'
002750        MOVE 'S' TO WKS-HAY-WFAC
002760        CLOSE ARCH-WF-ACTIVE
002770     ELSE
002780        IF FS-WFAC NOT = '35'
002790           MOVE 'ERROR AL ABRIR EL FEED DE WELLS FARGO' TO
002800                WKS-MENSAJE-ERROR
002810           PERFORM 950-ERROR-ARCHIVO
002820        END-IF
002830     END-IF.
002840 010-VERIFICAR-FEEDS-PRESENTES-E. EXIT.
002850
002860*----------------------------------------------------------------
002870*    CARGA EL CATALOGO DE REGLAS DE AUTO-CATEGORIZACION EN LA
002880*    TABLA WKS-REGLA, EN EL ORDEN DEL ARCHIVO (EL ORDEN IMPORTA:
002890*    GANA LA PRIMERA REGLA CON SIMILITUD SUFICIENTE).
002900*----------------------------------------------------------------
002910 020-CARGAR-REGLAS-AUTOCAT SECTION.
002920     OPEN INPUT ARCH-AUTOCAT
002930     IF FS-ACAT NOT = '00'
002940        MOVE 'NO SE PUDO ABRIR EL CATALOGO AUTOCAT' TO
002950             WKS-MENSAJE-ERROR
002960        PERFORM 950-ERROR-ARCHIVO
002970     END-IF
002980     PERFORM 024-LEER-UNA-REGLA UNTIL FS-ACAT = '10'
002990     CLOSE ARCH-AUTOCAT.
003000 020-CARGAR-REGLAS-AUTOCAT-E. EXIT.
003010
003020 024-LEER-UNA-REGLA SECTION.
003030     READ ARCH-AUTOCAT
003040        AT END MOVE '10' TO FS-ACAT
003050        NOT AT END PERFORM 025-AGREGAR-REGLA
003060     END-READ.
003070 024-LEER-UNA-REGLA-E. EXIT.
003080
003090 025-AGREGAR-REGLA SECTION.
003100     ADD 1 TO WKS-TOTAL-REGLAS
003110     MOVE AC-CATEGORIA      TO WKS-REGLA-CATEGORIA
003120                               (WKS-TOTAL-REGLAS)
003130     MOVE AC-DESCRIPCION-MOD TO WKS-REGLA-DESCRIPCION
003140                               (WKS-TOTAL-REGLAS).
003150 025-AGREGAR-REGLA-E. EXIT.
003160
003170*----------------------------------------------------------------
003180*    PROCEDIMIENTO DE ENTRADA DEL SORT: LEE LOS CUATRO FEEDS QUE
003190*    ESTEN PRESENTES, NORMALIZA CADA RENGLON A TR- Y LO ENVIA
003200*    (RELEASE) A LA FASE DE ORDENAMIENTO.
003210*----------------------------------------------------------------
003220 100-LEER-Y-NORMALIZAR-FEEDS SECTION.
003230     IF WKS-HAY-ALLY = 'S'
003240        PERFORM 400-PROCESAR-FEED-ALLY
003250     END-IF
003260     IF WKS-HAY-CHRR = 'S'
003270        PERFORM 500-PROCESAR-FEED-CHASE-RR
003280     END-IF
003290     IF WKS-HAY-CHCK = 'S'
003300        PERFORM 600-PROCESAR-FEED-CHASE-CK
003310     END-IF
003320     IF WKS-HAY-WFAC = 'S'
003330        PERFORM 700-PROCESAR-FEED-WF-ACTIVE
003340     END-IF.
003350 100-LEER-Y-NORMALIZAR-FEEDS-E. EXIT.
003360
003370*----------------------------------------------------------------
003380*    FEED ALLY: COL1=FECHA AAAA-MM-DD, COL3=MONTO, COL5=DESC.
003390*    SE OMITE EL RENGLON DE ENCABEZADO.
003400*----------------------------------------------------------------
003410 400-PROCESAR-FEED-ALLY SECTION.
003420     OPEN INPUT ARCH-ALLY
003430*    SE DESCARTA EL RENGLON DE ENCABEZADO ANTES DE LA LECTURA
003440*    DE ARRANQUE DEL CICLO -- CR-99201, EEDR, 05/11/2024.
003450     READ ARCH-ALLY AT END MOVE '10' TO FS-ALLY END-READ
003460     IF FS-ALLY NOT = '10'
003470        READ ARCH-ALLY AT END MOVE '10' TO FS-ALLY END-READ
003480     END-IF
003490     PERFORM 410-LEER-UN-RENGLON-ALLY UNTIL FS-ALLY = '10'
003500     CLOSE ARCH-ALLY.
003510 400-PROCESAR-FEED-ALLY-E. EXIT.
003520
003530 410-LEER-UN-RENGLON-ALLY SECTION.
003540     MOVE REG-ALLY TO WKS-RENGLON-LEIDO
003550     UNSTRING WKS-RENGLON-LEIDO DELIMITED BY ','
003560        INTO WKS-COL-1 WKS-COL-2 WKS-COL-3
003570             WKS-COL-4 WKS-COL-5
003580     MOVE WKS-COL-1(1:4)  TO WKS-FA-AAAA
003590     MOVE WKS-COL-1(6:2)  TO WKS-FA-MM
003600     MOVE WKS-COL-1(9:2)  TO WKS-FA-DD
003610     MOVE WKS-COL-3       TO WKS-MONTO-TEXTO
003620     PERFORM 900-CONVERTIR-MONTO-TEXTO
003630     INITIALIZE WKS-TR-NUEVA
003640     MOVE WKS-FECHA-ARMADA TO TR-FECHA-NUM
003650     MOVE WKS-MONTO-CONVERTIDO TO TR-MONTO
003660     MOVE 'uncategorized' TO TR-CATEGORIA
003670     MOVE 'ally'          TO TR-CUENTA
003680     MOVE WKS-COL-5       TO TR-DESCRIPCION
003690     MOVE SPACE           TO TR-R-FLAG
003700     MOVE SPACE           TO TR-NOTAS
003710     ADD 1 TO WKS-TOTAL-LEIDOS
003720     PERFORM 800-ARMAR-Y-LIBERAR-SD
003730     READ ARCH-ALLY AT END MOVE '10' TO FS-ALLY END-READ.
003740 410-LEER-UN-RENGLON-ALLY-E. EXIT.
003750
003760*----------------------------------------------------------------
003770*    FEED CHASE TARJETA (RR): COL1=FECHA MM/DD/AAAA, COL3=DESC,
003780*    COL6=MONTO.  SE OMITE EL ENCABEZADO.
003790*----------------------------------------------------------------
003800 500-PROCESAR-FEED-CHASE-RR SECTION.
003810     OPEN INPUT ARCH-CHASE-RR
003820*    SE DESCARTA EL RENGLON DE ENCABEZADO ANTES DE LA LECTURA
003830*    DE ARRANQUE DEL CICLO -- CR-99201, EEDR, 05/11/2024.
003840     READ ARCH-CHASE-RR AT END MOVE '10' TO FS-CHRR END-READ
003850     IF FS-CHRR NOT = '10'
003860        READ ARCH-CHASE-RR AT END MOVE '10' TO FS-CHRR END-READ
003870     END-IF
003880     PERFORM 510-LEER-UN-RENGLON-CHRR UNTIL FS-CHRR = '10'
003890     CLOSE ARCH-CHASE-RR.
003900 500-PROCESAR-FEED-CHASE-RR-E. EXIT.
003910
003920 510-LEER-UN-RENGLON-CHRR SECTION.
003930     MOVE REG-CHASE-RR TO WKS-RENGLON-LEIDO
003940     UNSTRING WKS-RENGLON-LEIDO DELIMITED BY ','
003950        INTO WKS-COL-1 WKS-COL-2 WKS-COL-3 WKS-COL-4
003960             WKS-COL-5 WKS-COL-6
003970     MOVE WKS-COL-1(7:4)  TO WKS-FA-AAAA
003980     MOVE WKS-COL-1(1:2)  TO WKS-FA-MM
003990     MOVE WKS-COL-1(4:2)  TO WKS-FA-DD
004000     MOVE WKS-COL-6       TO WKS-MONTO-TEXTO
004010     PERFORM 900-CONVERTIR-MONTO-TEXTO
004020     INITIALIZE WKS-TR-NUEVA
004030     MOVE WKS-FECHA-ARMADA TO TR-FECHA-NUM
004040     MOVE WKS-MONTO-CONVERTIDO TO TR-MONTO
004050     MOVE 'uncategorized' TO TR-CATEGORIA
004060     MOVE 'chase_rr'      TO TR-CUENTA
004070     MOVE WKS-COL-3       TO TR-DESCRIPCION
004080     MOVE SPACE           TO TR-R-FLAG
004090     MOVE SPACE           TO TR-NOTAS
004100     ADD 1 TO WKS-TOTAL-LEIDOS
004110     PERFORM 800-ARMAR-Y-LIBERAR-SD
004120     READ ARCH-CHASE-RR AT END MOVE '10' TO FS-CHRR END-READ.
004130 510-LEER-UN-RENGLON-CHRR-E. EXIT.
004140
004150*----------------------------------------------------------------
004160*    FEED CHASE MONETARIO (CK): COL2=FECHA MM/DD/AAAA, COL3=DESC,
004170*    COL4=MONTO.  SE OMITE EL ENCABEZADO.
004180*----------------------------------------------------------------
004190 600-PROCESAR-FEED-CHASE-CK SECTION.
004200     OPEN INPUT ARCH-CHASE-CK
004210*    SE DESCARTA EL RENGLON DE ENCABEZADO ANTES DE LA LECTURA
004220*    DE ARRANQUE DEL CICLO -- CR-99201, EEDR, 05/11/2024.
004230     READ ARCH-CHASE-CK AT END MOVE '10' TO FS-CHCK END-READ
004240     IF FS-CHCK NOT = '10'
004250        READ ARCH-CHASE-CK AT END MOVE '10' TO FS-CHCK END-READ
004260     END-IF
004270     PERFORM 610-LEER-UN-RENGLON-CHCK UNTIL FS-CHCK = '10'
004280     CLOSE ARCH-CHASE-CK.
004290 600-PROCESAR-FEED-CHASE-CK-E. EXIT.
004300
004310 610-LEER-UN-RENGLON-CHCK SECTION.
004320     MOVE REG-CHASE-CK TO WKS-RENGLON-LEIDO
004330     UNSTRING WKS-RENGLON-LEIDO DELIMITED BY ','
004340        INTO WKS-COL-1 WKS-COL-2 WKS-COL-3 WKS-COL-4
004350     MOVE WKS-COL-2(7:4)  TO WKS-FA-AAAA
004360     MOVE WKS-COL-2(1:2)  TO WKS-FA-MM
004370     MOVE WKS-COL-2(4:2)  TO WKS-FA-DD
004380     MOVE WKS-COL-4       TO WKS-MONTO-TEXTO
004390     PERFORM 900-CONVERTIR-MONTO-TEXTO
004400     INITIALIZE WKS-TR-NUEVA
004410     MOVE WKS-FECHA-ARMADA TO TR-FECHA-NUM
004420     MOVE WKS-MONTO-CONVERTIDO TO TR-MONTO
004430     MOVE 'uncategorized' TO TR-CATEGORIA
004440     MOVE 'chase_checking' TO TR-CUENTA
004450     MOVE WKS-COL-3       TO TR-DESCRIPCION
004460     MOVE SPACE           TO TR-R-FLAG
004470     MOVE SPACE           TO TR-NOTAS
004480     ADD 1 TO WKS-TOTAL-LEIDOS
004490     PERFORM 800-ARMAR-Y-LIBERAR-SD
004500     READ ARCH-CHASE-CK AT END MOVE '10' TO FS-CHCK END-READ.
004510 610-LEER-UN-RENGLON-CHCK-E. EXIT.
004520
004530*----------------------------------------------------------------
004540*    FEED WELLS FARGO (WFAC): COL1=FECHA MM/DD/AAAA, COL2=MONTO,
004550*    COL5=DESC; SIN ENCABEZADO; LOS CAMPOS PUEDEN VENIR ENTRE
004560*    COMILLAS DOBLES, LAS CUALES SE DESPOJAN ANTES DE PARTIR.
004570*----------------------------------------------------------------
004580 700-PROCESAR-FEED-WF-ACTIVE SECTION.
004590     OPEN INPUT ARCH-WF-ACTIVE
004600     PERFORM 710-LEER-UN-RENGLON-WFAC UNTIL FS-WFAC = '10'
004610     CLOSE ARCH-WF-ACTIVE.
004620 700-PROCESAR-FEED-WF-ACTIVE-E. EXIT.
004630
004640 710-LEER-UN-RENGLON-WFAC SECTION.
004650     READ ARCH-WF-ACTIVE
004660        AT END MOVE '10' TO FS-WFAC
004670        NOT AT END
004680           MOVE REG-WF-ACTIVE TO WKS-RENGLON-LEIDO
004690           INSPECT WKS-RENGLON-LEIDO REPLACING
004700                   ALL '"' BY SPACE
004710           UNSTRING WKS-RENGLON-LEIDO DELIMITED BY ','
004720              INTO WKS-COL-1 WKS-COL-2 WKS-COL-3
004730                   WKS-COL-4 WKS-COL-5
004740           MOVE WKS-COL-1(7:4)  TO WKS-FA-AAAA
004750           MOVE WKS-COL-1(1:2)  TO WKS-FA-MM
004760           MOVE WKS-COL-1(4:2)  TO WKS-FA-DD
004770           MOVE WKS-COL-2       TO WKS-MONTO-TEXTO
004780           PERFORM 900-CONVERTIR-MONTO-TEXTO
004790           INITIALIZE WKS-TR-NUEVA
004800           MOVE WKS-FECHA-ARMADA TO TR-FECHA-NUM
004810           MOVE WKS-MONTO-CONVERTIDO TO TR-MONTO
004820           MOVE 'uncategorized' TO TR-CATEGORIA
004830           MOVE 'wf active'     TO TR-CUENTA
004840           MOVE WKS-COL-5       TO TR-DESCRIPCION
004850           MOVE SPACE           TO TR-R-FLAG
004860           MOVE SPACE           TO TR-NOTAS
004870           ADD 1 TO WKS-TOTAL-LEIDOS
004880           PERFORM 800-ARMAR-Y-LIBERAR-SD
004890     END-READ.
004900 710-LEER-UN-RENGLON-WFAC-E. EXIT.
004910
004920*----------------------------------------------------------------
004930*    TRASLADA EL MOVIMIENTO NORMALIZADO AL RENGLON DEL SORT Y LO
004940*    LIBERA HACIA LA FASE DE ORDENAMIENTO.
004950*----------------------------------------------------------------
004960 800-ARMAR-Y-LIBERAR-SD SECTION.
004970     MOVE TR-FECHA-NUM      TO SD-FECHA
004980     MOVE TR-MONTO          TO SD-MONTO
004990     MOVE TR-CATEGORIA      TO SD-CATEGORIA
005000     MOVE TR-CUENTA         TO SD-CUENTA
005010     MOVE TR-DESCRIPCION    TO SD-DESCRIPCION
005020     MOVE TR-R-FLAG         TO SD-R-FLAG
005030     MOVE TR-NOTAS          TO SD-NOTAS
005040     RELEASE SD-REGISTRO-ORDENA.
005050 800-ARMAR-Y-LIBERAR-SD-E. EXIT.
005060
005070*----------------------------------------------------------------
005080*    PROCEDIMIENTO DE SALIDA DEL SORT: RECIBE LOS MOVIMIENTOS EN
005090*    ORDEN, LOS AUTO-CATEGORIZA CONTRA WKS-REGLA Y LOS ESCRIBE.
005100*----------------------------------------------------------------
005110 200-CATEGORIZAR-Y-ESCRIBIR SECTION.
005120     MOVE 'N' TO WKS-SORT-TERMINADO
005130     RETURN SORT-WORK
005140        AT END MOVE 'S' TO WKS-SORT-TERMINADO
005150        NOT AT END PERFORM 210-CATEGORIZAR-UN-RENGLON
005160     END-RETURN
005170     PERFORM 201-DEVOLVER-UN-RENGLON
005180         UNTIL WKS-SORT-TERMINADO = 'S'.
005190 200-CATEGORIZAR-Y-ESCRIBIR-E. EXIT.
005200
005210 201-DEVOLVER-UN-RENGLON SECTION.
005220     RETURN SORT-WORK
005230        AT END MOVE 'S' TO WKS-SORT-TERMINADO
005240        NOT AT END PERFORM 210-CATEGORIZAR-UN-RENGLON
005250     END-RETURN.
005260 201-DEVOLVER-UN-RENGLON-E. EXIT.
005270
005280 210-CATEGORIZAR-UN-RENGLON SECTION.
005290     INITIALIZE REG-NUEVAS
005300     MOVE SD-FECHA          TO TR-FECHA-NUM
005310     MOVE SD-MONTO          TO TR-MONTO
005320     MOVE SD-CATEGORIA      TO TR-CATEGORIA
005330     MOVE SD-CUENTA         TO TR-CUENTA
005340     MOVE SD-DESCRIPCION    TO TR-DESCRIPCION
005350     MOVE SD-R-FLAG         TO TR-R-FLAG
005360     MOVE SD-NOTAS          TO TR-NOTAS
005370     PERFORM 220-BUSCAR-REGLA-AUTOCAT
005380     WRITE REG-NUEVAS
005390     ADD 1 TO WKS-TOTAL-LEIDOS.
005400 210-CATEGORIZAR-UN-RENGLON-E. EXIT.
005410
005420*----------------------------------------------------------------
005430*    RECORRE EL CATALOGO EN ORDEN; LA PRIMERA REGLA CON
005440*    SIMILITUD MAYOR A 0.70 ASIGNA SU CATEGORIA.
005450*----------------------------------------------------------------
005460 220-BUSCAR-REGLA-AUTOCAT SECTION.
005470     MOVE TR-DESCRIPCION TO WKS-SIM-CADENA-A
005480     MOVE 1 TO WKS-INDICE-REGLA
005490     PERFORM 225-PROBAR-UNA-REGLA
005500         UNTIL WKS-INDICE-REGLA > WKS-TOTAL-REGLAS
005510            OR TR-CATEGORIA NOT = 'uncategorized'.
005520 220-BUSCAR-REGLA-AUTOCAT-E. EXIT.
005530
005540 225-PROBAR-UNA-REGLA SECTION.
005550     MOVE WKS-REGLA-DESCRIPCION(WKS-INDICE-REGLA)
005560          TO WKS-SIM-CADENA-B
005570     CALL 'PMHSIM' USING WKS-SIM-CADENA-A WKS-SIM-CADENA-B
005580                         WKS-SIM-RESULTADO
005590     IF WKS-SIM-RESULTADO > 0.7000
005600        MOVE WKS-REGLA-CATEGORIA(WKS-INDICE-REGLA)
005610             TO TR-CATEGORIA
005620        ADD 1 TO WKS-TOTAL-CATEGORIZADOS
005630     END-IF
005640     ADD 1 TO WKS-INDICE-REGLA.
005650 225-PROBAR-UNA-REGLA-E. EXIT.
005660
005670*----------------------------------------------------------------
005680*    CONVIERTE UN TEXTO DE MONTO ('-45.67', '45.6', '123') EN EL
005690*    CAMPO NUMERICO WKS-MONTO-CONVERTIDO Y REARMA WKS-FECHA-
005700*    ARMADA DESDE LOS SUB-CAMPOS AAAA/MM/DD YA MOVIDOS.
005710*----------------------------------------------------------------
005720 900-CONVERTIR-MONTO-TEXTO SECTION.
005730     MOVE SPACE TO WKS-MONTO-NEGATIVO
005740     MOVE ZEROS TO WKS-MONTO-ENTERO-NUM WKS-MONTO-DECIMAL-NUM
005750     IF WKS-MONTO-TEXTO(1:1) = '-'
005760        MOVE 'S' TO WKS-MONTO-NEGATIVO
005770        MOVE WKS-MONTO-TEXTO(2:19) TO WKS-MONTO-SIN-SIGNO
005780     ELSE
005790        MOVE WKS-MONTO-TEXTO TO WKS-MONTO-SIN-SIGNO
005800     END-IF
005810     UNSTRING WKS-MONTO-SIN-SIGNO DELIMITED BY '.'
005820        INTO WKS-MONTO-ENTERO-TXT WKS-MONTO-DECIMAL-TXT
005830     MOVE WKS-MONTO-ENTERO-TXT  TO WKS-MONTO-ENTERO-NUM
005840     MOVE WKS-MONTO-DECIMAL-TXT TO WKS-MONTO-DECIMAL-NUM
005850     COMPUTE WKS-MONTO-CONVERTIDO =
005860             WKS-MONTO-ENTERO-NUM +
005870             (WKS-MONTO-DECIMAL-NUM / 100)
005880     IF WKS-MONTO-NEGATIVO = 'S'
005890        COMPUTE WKS-MONTO-CONVERTIDO =
005900                WKS-MONTO-CONVERTIDO * -1
005910     END-IF.
005920 900-CONVERTIR-MONTO-TEXTO-E. EXIT.
005930
005940*----------------------------------------------------------------
005950*    ERROR IRRECUPERABLE DE ARCHIVO -- SIGUE EL PATRON DE ERROR
005960*----------------------------------------------------------------
005970 950-ERROR-ARCHIVO SECTION.
005980     DISPLAY 'PMHINGES - ERROR FATAL: ' WKS-MENSAJE-ERROR
005990     MOVE 91 TO RETURN-CODE
006000     STOP RUN.
006010 950-ERROR-ARCHIVO-E. EXIT.
