000100******************************************************************
000110* FECHA       : 19/03/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000140* PROGRAMA    : PMHSUMS                                          *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : MANTIENE Y TOTALIZA LA TABLA DE 12 CASILLAS      *
000170*             : MENSUALES DE UNA CATEGORIA.  TRES FUNCIONES      *
000180*             : SEGUN LK-FUNCION:                                *
000190*             :   ACUMULA   - SUMA LK-MONTO A LA CASILLA DEL MES *
000200*             :               DE LK-FECHA DENTRO DE LK-TABLA-MES *
000210*             :   TRIMESTRE - TOTALIZA LAS 3 CASILLAS DEL        *
000220*             :               TRIMESTRE LK-TRIMESTRE-NUM         *
000230*             :   ANUAL     - TOTALIZA LAS 12 CASILLAS           *
000240* ARCHIVOS    : NO APLICA                                        *
000250* PROGRAMA(S) : LLAMADO POR PMHRATE Y PMHRESUM                   *
000260******************************************************************
000270* HISTORIAL DE CAMBIOS                                           *
000280*   19/03/2024 EEDR CR-99112 CREACION INICIAL -- FUNCION ACUMULA *
000290*   05/04/2024 EEDR CR-99121 SE AGREGA FUNCION TRIMESTRE PARA    *
000300*             :        EL RESUMEN Q-SUMMARY DE PMHRESUM          *
000310*   12/02/1999 EEDR CR-90008 REVISION Y2K -- SIN CAMPOS DE       *
000320*             :        FECHA DE 2 DIGITOS EN ESTA SUBRUTINA      *
000330*   14/07/2024 PEDR  CR-99160 SE AGREGA FUNCION ANUAL PARA EL    *
000340*             :        RESUMEN Y-SUMMARY                         *
000350*   02/09/2024 EEDR CR-99178 SE AGREGA TABLA DE MES FINAL POR    *
000360*             :        TRIMESTRE PARA NO CALCULAR EL LIMITE A    *
000370*             :        MANO EN TOTALIZAR-TRIMESTRE                *
000380******************************************************************
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    PMHSUMS.
000410 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000420 INSTALLATION.  PRESUPUESTO MENSUAL DEL HOGAR.
000430 DATE-WRITTEN.  19/03/2024.
000440 DATE-COMPILED. 19/03/2024.
000450 SECURITY.      USO INTERNO DEL HOGAR -- SIN CLASIFICACION.
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 01  WKS-FECHA                      PIC 9(08) VALUE 0.
000530 01  WKS-FECHA-R REDEFINES WKS-FECHA.
000540     05  WKS-F-AAAA                 PIC 9(04).
000550     05  WKS-F-MM                   PIC 9(02).
000560     05  WKS-F-DD                   PIC 9(02).
000570 01  WKS-TABLA-TRIMESTRES.
000580*    CADA TRIMESTRE INICIA EN EL MES (T-1)*3 + 1
000590     05  WKS-MES-INICIAL-TRIM OCCURS 4 TIMES PIC 9(02) COMP
000600              VALUE 1.
000610 01  WKS-TABLA-TRIM-R REDEFINES WKS-TABLA-TRIMESTRES.
000620     05  WKS-MES-INICIAL-BYTE OCCURS 4 TIMES PIC 9(02).
000630 01  WKS-TABLA-TRIM-FIN.
000640*    CADA TRIMESTRE TERMINA EN EL MES T*3
000650     05  WKS-MES-FINAL-TRIM OCCURS 4 TIMES PIC 9(02) COMP
000660              VALUE 3.
000670 01  WKS-TABLA-TRIM-FIN-R REDEFINES WKS-TABLA-TRIM-FIN.
000680     05  WKS-MES-FINAL-BYTE OCCURS 4 TIMES PIC 9(02).
000690 01  WKS-CONTADORES.
000700     05  WKS-MES-INDICE             PIC 9(02) COMP.
000710     05  WKS-INICIO-TRIM            PIC 9(02) COMP.
000720     05  WKS-FIN-TRIM               PIC 9(02) COMP.
000730 LINKAGE SECTION.
000740 01  LK-FUNCION                     PIC X(08).
000750 01  LK-FECHA                       PIC 9(08).
000760 01  LK-MONTO                       PIC S9(09)V99.
000770 01  LK-TRIMESTRE-NUM               PIC 9(01).
000780 01  LK-TABLA-MESES.
000790     05  LK-MES OCCURS 12 TIMES     PIC S9(09)V99.
000800 01  LK-TOTAL-RESULTADO             PIC S9(09)V99.
000810******************************************************************
000820 PROCEDURE DIVISION USING LK-FUNCION, LK-FECHA, LK-MONTO,
000830                           LK-TRIMESTRE-NUM, LK-TABLA-MESES,
000840                           LK-TOTAL-RESULTADO.
000850******************************************************************
000860 000-PRINCIPAL SECTION.
000870     MOVE 1 TO WKS-MES-INICIAL-TRIM(1)
000880     MOVE 4 TO WKS-MES-INICIAL-TRIM(2)
000890     MOVE 7 TO WKS-MES-INICIAL-TRIM(3)
000900     MOVE 10 TO WKS-MES-INICIAL-TRIM(4)
000910     MOVE 3 TO WKS-MES-FINAL-TRIM(1)
000920     MOVE 6 TO WKS-MES-FINAL-TRIM(2)
000930     MOVE 9 TO WKS-MES-FINAL-TRIM(3)
000940     MOVE 12 TO WKS-MES-FINAL-TRIM(4)
000950     EVALUATE LK-FUNCION
000960        WHEN 'ACUMULA'
000970           PERFORM 100-ACUMULAR-EN-MES
000980        WHEN 'TRIMESTRE'
000990           PERFORM 200-TOTALIZAR-TRIMESTRE
001000        WHEN 'ANUAL'
001010           PERFORM 300-TOTALIZAR-ANUAL
001020        WHEN OTHER
001030           DISPLAY 'PMHSUMS - FUNCION NO RECONOCIDA: ' LK-FUNCION
001040     END-EVALUATE
001050     GOBACK.
001060 000-PRINCIPAL-E. EXIT.
001070
001080*----------------------------------------------------------------
001090*    SUMA LK-MONTO A LA CASILLA DEL MES DE LK-FECHA.
001100*----------------------------------------------------------------
001110 100-ACUMULAR-EN-MES SECTION.
001120     MOVE LK-FECHA TO WKS-FECHA
001130     MOVE WKS-F-MM TO WKS-MES-INDICE
001140     ADD LK-MONTO TO LK-MES(WKS-MES-INDICE).
001150 100-ACUMULAR-EN-MES-E. EXIT.
001160
001170*----------------------------------------------------------------
001180*    TOTALIZA LAS 3 CASILLAS DEL TRIMESTRE SOLICITADO.
001190*----------------------------------------------------------------
001200 200-TOTALIZAR-TRIMESTRE SECTION.
001210     MOVE 0 TO LK-TOTAL-RESULTADO
001220     MOVE WKS-MES-INICIAL-TRIM(LK-TRIMESTRE-NUM)
001230          TO WKS-INICIO-TRIM
001240     MOVE WKS-MES-FINAL-TRIM(LK-TRIMESTRE-NUM)
001250          TO WKS-FIN-TRIM
001260     MOVE WKS-INICIO-TRIM TO WKS-MES-INDICE
001270     PERFORM 210-SUMAR-UN-MES
001280         UNTIL WKS-MES-INDICE > WKS-FIN-TRIM.
001290 200-TOTALIZAR-TRIMESTRE-E. EXIT.
001300
001310 210-SUMAR-UN-MES SECTION.
001320     ADD LK-MES(WKS-MES-INDICE) TO LK-TOTAL-RESULTADO
001330     ADD 1 TO WKS-MES-INDICE.
001340 210-SUMAR-UN-MES-E. EXIT.
001350
001360*----------------------------------------------------------------
001370*    TOTALIZA LAS 12 CASILLAS DEL ANIO.
001380*----------------------------------------------------------------
001390 300-TOTALIZAR-ANUAL SECTION.
001400     MOVE 0 TO LK-TOTAL-RESULTADO
001410     MOVE 1 TO WKS-MES-INDICE
001420     PERFORM 310-SUMAR-UN-MES-ANUAL UNTIL WKS-MES-INDICE > 12.
001430 300-TOTALIZAR-ANUAL-E. EXIT.
001440
001450 310-SUMAR-UN-MES-ANUAL SECTION.
001460     ADD LK-MES(WKS-MES-INDICE) TO LK-TOTAL-RESULTADO
001470     ADD 1 TO WKS-MES-INDICE.
001480 310-SUMAR-UN-MES-ANUAL-E. EXIT.
