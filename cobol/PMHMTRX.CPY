000100******************************************************************
000110* COPYBOOK    : PMHMTRX                                          *
000120* DESCRIPCION : RENGLON DE LA MATRIZ CATEGORIA X MES.  EL        *
000130*             : RENGLON FINAL 'MONTHLY TOTAL' LLEVA LA SUMA DE   *
000140*             : CADA COLUMNA.                                    *
000150* PROGRAMAS   : PMHRESUM                                         *
000160* HISTORIAL   :                                                  *
000170*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000180******************************************************************
000190 01  MX-MATRIZ-REG.
000200     05  MX-CATEGORIA                  PIC X(30).
000210     05  MX-MES OCCURS 12 TIMES        PIC S9(09)V99.
000220     05  MX-ANUAL                      PIC S9(09)V99.
000230     05  FILLER                        PIC X(10).
