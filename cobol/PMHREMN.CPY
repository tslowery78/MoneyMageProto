000100******************************************************************
000110* COPYBOOK    : PMHREMN                                          *
000120* DESCRIPCION : RENGLON DE LA TABLA DE 5 ANIOS DE GASTO          *
000130*             : RESTANTE POR CATEGORIA (YEARLY REMAINING).       *
000140* PROGRAMAS   : PMHRESUM                                         *
000150* HISTORIAL   :                                                  *
000160*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000170******************************************************************
000180 01  RM-RESTANTE-REG.
000190     05  RM-CATEGORIA                  PIC X(30).
000200     05  RM-ANIO OCCURS 5 TIMES        PIC S9(09)V99.
000210     05  FILLER                        PIC X(10).
