000100******************************************************************
000110* COPYBOOK    : PMHPROY                                          *
000120* DESCRIPCION : RENGLON DE PROYECCION DE FLUJO DE EFECTIVO. TANTO*
000130*             : LA PROYECCION REAL (PMHPRY01) COMO LA PROYECCION *
000140*             : IDEAL DEL ANIO SIGUIENTE (PMHPRY02) USAN ESTE    *
000150*             : MISMO LAYOUT.                                    *
000160* PROGRAMAS   : PMHRATE, PMHPROYE, PMHRESUM                      *
000170* HISTORIAL   :                                                  *
000180*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000190*   02/09/2024 EEDR CR-99187 SE AGREGA PJ-FECHA-R (REDEFINES)    *
000200******************************************************************
000210 01  PJ-PROYECCION-REG.
000220     05  PJ-FECHA.
000230         10  PJ-FECHA-NUM              PIC 9(08).
000240     05  PJ-FECHA-R REDEFINES PJ-FECHA.
000250         10  PJ-FECHA-AAAA             PIC 9(04).
000260         10  PJ-FECHA-MM               PIC 9(02).
000270         10  PJ-FECHA-DD               PIC 9(02).
000280     05  PJ-DESCRIPCION                PIC X(60).
000290     05  PJ-MONTO                      PIC S9(09)V99.
000300     05  PJ-CATEGORIA                  PIC X(30).
000310     05  PJ-SALDO                      PIC S9(09)V99.
000320     05  PJ-NOTA                       PIC X(30).
000330     05  FILLER                        PIC X(20).
