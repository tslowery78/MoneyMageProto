000100******************************************************************
000110* FECHA       : 26/03/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000140* PROGRAMA    : PMHDEDUP                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : COMPARA LOS MOVIMIENTOS NUEVOS (SALIDA DE        *
000170*             : PMHINGES) CONTRA EL MAYOR DE MOVIMIENTOS Y       *
000180*             : DESCARTA LOS QUE SEAN DUPLICADOS, EN ESTE        *
000190*             : ORDEN DE PRECEDENCIA: (1) COINCIDENCIA DE ID DE  *
000200*             : REFERENCIA EMBEBIDO (SOLO CUENTAS CHASE), (2)    *
000210*             : DETECCION DE TRANSACCION DIVIDIDA (SPLIT), (3)   *
000220*             : COINCIDENCIA EXACTA POR SIMILITUD Y MONTO.  LOS  *
000230*             : SOBREVIVIENTES SE AGREGAN AL MAYOR, EL CUAL SE   *
000240*             : REESCRIBE COMPLETO EN ORDEN DE FECHA.  AL        *
000250*             : FINAL SE LIMPIA EL MAYOR: SE ELIMINAN LOS        *
000260*             : RENGLONES SIN CATEGORIA CUYO MONTO SEA IGUAL A   *
000270*             : LA SUMA DE UNA COMBINACION DE MOVIMIENTOS        *
000280*             : MARCADOS COMO PARTES DE UNA DIVISION (SPLIT).    *
000290* ARCHIVOS    : ARCH-MAYOR  (ENTRADA Y SALIDA -- MAYOR DE         *
000300*             :              MOVIMIENTOS)                        *
000310*             : ARCH-NUEVAS (ENTRADA -- SALIDA DE PMHINGES)      *
000320*             : ARCH-TEMPO  (TRABAJO -- PASO PREVIO AL SORT)     *
000330* PROGRAMA(S) : LLAMA A PMHSIM                                   *
000340******************************************************************
000350* HISTORIAL DE CAMBIOS                                           *
000360*   26/03/2024 EEDR CR-99126 CREACION INICIAL -- COMPARACION     *
000370*             :        POR SIMILITUD Y MONTO EXACTO              *
000380*   14/04/2024 EEDR CR-99131 SE AGREGA LA EXTRACCION DE ID DE    *
000390*             :        REFERENCIA PARA CUENTAS CHASE             *
000400*   22/01/1999 EEDR CR-90005 REVISION Y2K -- LAS FECHAS DEL      *
000410*             :        MAYOR YA VIENEN CON AAAA DE 4 DIGITOS,    *
000420*             :        SIN CAMBIOS NECESARIOS                    *
000430*   30/05/2024 EEDR CR-99145 SE AGREGA DETECCION DE TRANSACCION  *
000440*             :        DIVIDIDA (SPLIT) ANTES DEL MATCH EXACTO   *
000450*   12/09/2024 PEDR  CR-99182 SE AGREGA LA LIMPIEZA FINAL DE     *
000460*             :        RENGLONES SIN CATEGORIA CONTRA            *
000470*             :        COMBINACIONES DE MOVIMIENTOS DIVIDIDOS    *
000480*   05/02/2025 EEDR CR-99255 SE AMPLIA LA TABLA DEL MAYOR DE     *
000490*             :        3000 A 5000 RENGLONES                     *
000500******************************************************************
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.    PMHDEDUP.
000530 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000540 INSTALLATION.  PRESUPUESTO MENSUAL DEL HOGAR.
000550 DATE-WRITTEN.  26/03/2024.
000560 DATE-COMPILED. 26/03/2024.
000570 SECURITY.      USO INTERNO DEL HOGAR -- SIN CLASIFICACION.
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT ARCH-MAYOR  ASSIGN TO 'MAYORLED'
000650            ORGANIZATION IS LINE SEQUENTIAL
000660            FILE STATUS IS FS-MAYOR FSE-MAYOR.
000670     SELECT ARCH-NUEVAS ASSIGN TO 'TXNUEVAS'
000680            ORGANIZATION IS LINE SEQUENTIAL
000690            FILE STATUS IS FS-NUEVAS FSE-NUEVAS.
000700     SELECT ARCH-TEMPO  ASSIGN TO 'DEDUPTMP'
000710            ORGANIZATION IS LINE SEQUENTIAL
000720            FILE STATUS IS FS-TEMPO FSE-TEMPO.
000730     SELECT SORT-WORK   ASSIGN TO 'SRTWK02'.
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  ARCH-MAYOR.
000770 01  REG-MAYOR.
000780     05  RM-FECHA                   PIC 9(08).
000790     05  RM-MONTO                   PIC S9(09)V99.
000800     05  RM-CATEGORIA               PIC X(30).
000810     05  RM-CUENTA                  PIC X(20).
000820     05  RM-DESCRIPCION             PIC X(60).
000830     05  RM-R-FLAG                  PIC X(01).
000840     05  RM-NOTAS                   PIC X(30).
000850     05  FILLER                     PIC X(40).
000860 FD  ARCH-NUEVAS.
000870 01  REG-NUEVAS.
000880     COPY PMHTRAN.
000890 FD  ARCH-TEMPO.
000900 01  REG-TEMPO.
000910     05  TM-FECHA                   PIC 9(08).
000920     05  TM-MONTO                   PIC S9(09)V99.
000930     05  TM-CATEGORIA               PIC X(30).
000940     05  TM-CUENTA                  PIC X(20).
000950     05  TM-DESCRIPCION             PIC X(60).
000960     05  TM-R-FLAG                  PIC X(01).
000970     05  TM-NOTAS                   PIC X(30).
000980     05  FILLER                     PIC X(40).
000990 SD  SORT-WORK.
001000 01  SD-REGISTRO-ORDENA.
001010     05  SD-FECHA                   PIC 9(08).
001020     05  SD-MONTO                   PIC S9(09)V99.
001030     05  SD-CATEGORIA               PIC X(30).
001040     05  SD-CUENTA                  PIC X(20).
001050     05  SD-DESCRIPCION             PIC X(60).
001060     05  SD-R-FLAG                  PIC X(01).
001070     05  SD-NOTAS                   PIC X(30).
001080     05  FILLER                     PIC X(40).
001090 WORKING-STORAGE SECTION.
001100******************************************************************
001110*          E S T A D O   D E   A R C H I V O S                  *
001120******************************************************************
001130 01  WKS-ESTADOS-ARCHIVO.
001140     05  FS-MAYOR                   PIC X(02).
001150     05  FS-NUEVAS                  PIC X(02).
001160     05  FS-TEMPO                   PIC X(02).
001170 01  WKS-ESTADOS-EXTENDIDOS.
001180     05  FSE-MAYOR.
001190         10  FSE-MAYOR-RETURN       PIC S9(9) COMP-5.
001200         10  FSE-MAYOR-FUNCTION     PIC S9(9) COMP-5.
001210         10  FSE-MAYOR-FEEDBACK     PIC S9(9) COMP-5.
001220     05  FSE-NUEVAS.
001230         10  FSE-NUEVAS-RETURN      PIC S9(9) COMP-5.
001240         10  FSE-NUEVAS-FUNCTION    PIC S9(9) COMP-5.
001250         10  FSE-NUEVAS-FEEDBACK    PIC S9(9) COMP-5.
001260     05  FSE-TEMPO.
001270         10  FSE-TEMPO-RETURN       PIC S9(9) COMP-5.
001280         10  FSE-TEMPO-FUNCTION     PIC S9(9) COMP-5.
001290         10  FSE-TEMPO-FEEDBACK     PIC S9(9) COMP-5.
001300 01  WKS-MENSAJE-ERROR              PIC X(60).
001310******************************************************************
001320*      T A B L A   E N   M E M O R I A   D E L   M A Y O R        *
001330******************************************************************
001340 01  WKS-TABLA-LEDGER.
001350     05  WKS-TOTAL-LEDGER           PIC 9(05) COMP VALUE 0.
001360     05  WKS-LEDGER-FILA OCCURS 5000 TIMES.
001370         10  LD-FECHA               PIC 9(08).
001380         10  LD-MONTO               PIC S9(09)V99.
001390         10  LD-CATEGORIA           PIC X(30).
001400         10  LD-CUENTA              PIC X(20).
001410         10  LD-DESCRIPCION         PIC X(60).
001420         10  LD-RFLAG               PIC X(01).
001430         10  LD-NOTAS               PIC X(30).
001440         10  LD-BORRAR              PIC X(01) VALUE 'N'.
001450             88  LD-MARCADA-BORRAR      VALUE 'S'.
001460******************************************************************
001470*      C A N D I D A T O S   Y   C O N T A D O R E S              *
001480******************************************************************
001490 01  WKS-CANDIDATOS-FECHA.
001500     05  WKS-TOTAL-CAND             PIC 9(05) COMP VALUE 0.
001510     05  WKS-CAND-INDICE OCCURS 5000 TIMES PIC 9(05) COMP.
001520 01  WKS-CANDIDATOS-SPLIT.
001530     05  WKS-TOTAL-SPLIT            PIC 9(02) COMP VALUE 0.
001540     05  WKS-SPLIT-INDICE OCCURS 10 TIMES PIC 9(05) COMP.
001550 01  WKS-INDICES-TRABAJO.
001560     05  WKS-INDICE-LEDGER          PIC 9(05) COMP.
001570     05  WKS-INDICE-CAND            PIC 9(05) COMP.
001580     05  WKS-INDICE-SPLIT           PIC 9(02) COMP.
001590     05  WKS-INDICE-BIT             PIC 9(02) COMP.
001600 01  WKS-BANDERAS.
001610     05  WKS-ES-DUPLICADO           PIC X(01).
001620     05  WKS-HAY-EXACTO             PIC X(01).
001630     05  WKS-HAY-MARCA-SPLIT        PIC X(01).
001640     05  WKS-COMBINACION-ENCONTRADA PIC X(01).
001650 01  WKS-CONTADORES-RESULTADO.
001660     05  WKS-TOTAL-DUPLICADOS       PIC 9(07) COMP VALUE 0.
001670     05  WKS-TOTAL-AGREGADOS        PIC 9(07) COMP VALUE 0.
001680     05  WKS-TOTAL-ESCRITOS         PIC 9(07) COMP VALUE 0.
001690     05  WKS-TOTAL-BORRADOS-SPLIT   PIC 9(07) COMP VALUE 0.
001700******************************************************************
001710*      C O M P A R A C I O N   D E   M O N T O S                  *
001720******************************************************************
001730 01  WKS-MONTOS-TRABAJO.
001740     05  WKS-DIFERENCIA-MONTO       PIC S9(09)V99.
001750     05  WKS-SUMA-COMBINACION       PIC S9(09)V99.
001760     05  WKS-VALOR-ABS-1            PIC S9(09)V99.
001770     05  WKS-VALOR-ABS-2            PIC S9(09)V99.
001780******************************************************************
001790*      C O M B I N A C I O N E S   ( B I T M A S K )              *
001800******************************************************************
001810 01  WKS-MASCARAS.
001820     05  WKS-MASCARA-ACTUAL         PIC 9(04) COMP.
001830     05  WKS-MASCARA-TRABAJO        PIC 9(04) COMP.
001840     05  WKS-TOTAL-MASCARAS         PIC 9(04) COMP.
001850     05  WKS-BIT-ACTUAL             PIC 9(01) COMP.
001860     05  WKS-BITS-ENCENDIDOS        PIC 9(02) COMP.
001870******************************************************************
001880*      S I M I L I T U D   ( P M H S I M )                        *
001890******************************************************************
001900 01  WKS-PARAMETROS-SIM.
001910     05  WKS-SIM-CADENA-A           PIC X(60).
001920     05  WKS-SIM-CADENA-B           PIC X(60).
001930     05  WKS-SIM-RESULTADO          PIC 9V9999.
001940******************************************************************
001950*      E X T R A C C I O N   D E   I D   D E   R E F E R E N C I A *
001960******************************************************************
001970 01  WKS-DESCRIPCION-TRABAJO        PIC X(60).
001980 01  WKS-DESCRIPCION-TRABAJO-TBL REDEFINES WKS-DESCRIPCION-TRABAJO.
001990     05  WKS-DESC-CAR OCCURS 60 TIMES PIC X(01).
002000 01  WKS-ID-EXTRAIDA                PIC X(20) VALUE SPACES.
002010 01  WKS-ID-EXTRAIDA-R REDEFINES WKS-ID-EXTRAIDA.
002020     05  WKS-ID-PARTE-1             PIC X(10).
002030     05  WKS-ID-PARTE-2             PIC X(10).
002040 01  WKS-ID-NUEVA                   PIC X(20).
002050 01  WKS-ID-VIEJA                   PIC X(20).
002060 01  WKS-BUSQUEDA.
002070     05  WKS-BUSQ-ORIGEN            PIC X(60).
002080     05  WKS-BUSQ-PATRON            PIC X(10).
002090     05  WKS-BUSQ-LARGO-PATRON      PIC 9(02) COMP.
002100     05  WKS-BUSQ-POS               PIC 9(02) COMP.
002110     05  WKS-BUSQ-POS-INICIO        PIC 9(02) COMP.
002120     05  WKS-BUSQ-ENCONTRADO        PIC X(01).
002130 01  WKS-LARGO-RESTO                PIC 9(02) COMP.
002140 01  WKS-CORRIDA-ALFANUM.
002150     05  WKS-CORRIDA-INICIO         PIC 9(02) COMP VALUE 0.
002160     05  WKS-CORRIDA-LARGO          PIC 9(02) COMP VALUE 0.
002170     05  WKS-CORRIDA-CAPTURADA      PIC X(01) VALUE 'N'.
002180     05  WKS-CORRIDA-POS            PIC 9(02) COMP.
002190     05  WKS-LARGO-CAPTURA          PIC 9(02) COMP.
002200******************************************************************
002210*      F E C H A   D E   P R O C E S O   ( D E S P L I E G U E )  *
002220******************************************************************
002230 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE 0.
002240 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
002250     05  WKS-FP-AAAA                PIC 9(04).
002260     05  WKS-FP-MM                  PIC 9(02).
002270     05  WKS-FP-DD                  PIC 9(02).
002280******************************************************************
002290 PROCEDURE DIVISION.
002300******************************************************************
002310 000-PRINCIPAL SECTION.
002320     PERFORM 100-CARGAR-LEDGER-VIEJO
002330     PERFORM 200-PROCESAR-NUEVAS-TRANSACCIONES
002340     PERFORM 600-LIMPIAR-TRANSACCIONES-SPLIT
002350     PERFORM 650-REESCRIBIR-LEDGER
002360     DISPLAY 'PMHDEDUP - DUPLICADOS DESCARTADOS : '
002370             WKS-TOTAL-DUPLICADOS
002380     DISPLAY 'PMHDEDUP - MOVIMIENTOS AGREGADOS  : '
002390             WKS-TOTAL-AGREGADOS
002400     DISPLAY 'PMHDEDUP - RENGLONES DE SPLIT LIMPIADOS: '
002410             WKS-TOTAL-BORRADOS-SPLIT
002420     STOP RUN.
002430 000-PRINCIPAL-E. EXIT.
002440
002450*----------------------------------------------------------------
002460*    CARGA EL MAYOR EXISTENTE A MEMORIA.  SI EL ARCHIVO NO
002470*    EXISTE TODAVIA (STATUS 35, PRIMERA CORRIDA DEL SISTEMA) SE
002480*    ARRANCA CON EL MAYOR VACIO.
002490*----------------------------------------------------------------
002500 100-CARGAR-LEDGER-VIEJO SECTION.
002510     MOVE 0 TO WKS-TOTAL-LEDGER
002520     OPEN INPUT ARCH-MAYOR
002530     IF FS-MAYOR = '00'
002540        READ ARCH-MAYOR AT END MOVE '10' TO FS-MAYOR END-READ
002550        PERFORM 110-CARGAR-UN-RENGLON UNTIL FS-MAYOR = '10'
002560        CLOSE ARCH-MAYOR
002570     ELSE
002580        IF FS-MAYOR NOT = '35'
002590           MOVE 'NO SE PUDO ABRIR EL MAYOR DE MOVIMIENTOS' TO
002600                WKS-MENSAJE-ERROR
002610           PERFORM 950-ERROR-ARCHIVO
002620        END-IF
002630     END-IF.
002640 100-CARGAR-LEDGER-VIEJO-E. EXIT.
002650
002660 110-CARGAR-UN-RENGLON SECTION.
002670     ADD 1 TO WKS-TOTAL-LEDGER
002680     MOVE RM-FECHA       TO LD-FECHA(WKS-TOTAL-LEDGER)
002690     MOVE RM-MONTO       TO LD-MONTO(WKS-TOTAL-LEDGER)
002700     MOVE RM-CATEGORIA   TO LD-CATEGORIA(WKS-TOTAL-LEDGER)
002710     MOVE RM-CUENTA      TO LD-CUENTA(WKS-TOTAL-LEDGER)
002720     MOVE RM-DESCRIPCION TO LD-DESCRIPCION(WKS-TOTAL-LEDGER)
002730     MOVE RM-R-FLAG      TO LD-RFLAG(WKS-TOTAL-LEDGER)
002740     MOVE RM-NOTAS       TO LD-NOTAS(WKS-TOTAL-LEDGER)
002750     MOVE 'N'            TO LD-BORRAR(WKS-TOTAL-LEDGER)
002760     READ ARCH-MAYOR AT END MOVE '10' TO FS-MAYOR END-READ.
002770 110-CARGAR-UN-RENGLON-E. EXIT.
002780
002790*----------------------------------------------------------------
002800*    LEE LOS MOVIMIENTOS NUEVOS Y EVALUA CADA UNO CONTRA EL
002810*    MAYOR EN MEMORIA.
002820*----------------------------------------------------------------
002830 200-PROCESAR-NUEVAS-TRANSACCIONES SECTION.
002840     OPEN INPUT ARCH-NUEVAS
002850     IF FS-NUEVAS NOT = '00'
002860        MOVE 'NO SE PUDO ABRIR TXNUEVAS' TO WKS-MENSAJE-ERROR
002870        PERFORM 950-ERROR-ARCHIVO
002880     END-IF
002890     READ ARCH-NUEVAS AT END MOVE '10' TO FS-NUEVAS END-READ
002900     PERFORM 210-EVALUAR-UNA-NUEVA UNTIL FS-NUEVAS = '10'
002910     CLOSE ARCH-NUEVAS.
002920 200-PROCESAR-NUEVAS-TRANSACCIONES-E. EXIT.
002930
002940 210-EVALUAR-UNA-NUEVA SECTION.
002950     MOVE TR-FECHA-NUM TO WKS-FECHA-PROCESO
002960     PERFORM 300-EVALUAR-DUPLICADO
002970     IF WKS-ES-DUPLICADO = 'S'
002980        ADD 1 TO WKS-TOTAL-DUPLICADOS
002990     ELSE
003000        PERFORM 350-AGREGAR-A-LEDGER
003010     END-IF
003020     READ ARCH-NUEVAS AT END MOVE '10' TO FS-NUEVAS END-READ.
003030 210-EVALUAR-UNA-NUEVA-E. EXIT.
003040
003050*----------------------------------------------------------------
003060*    REGLA DE PRECEDENCIA: ID DE REFERENCIA, LUEGO DIVISION
003070*    (SPLIT), LUEGO COINCIDENCIA EXACTA.
003080*----------------------------------------------------------------
003090 300-EVALUAR-DUPLICADO SECTION.
003100     MOVE 'N' TO WKS-ES-DUPLICADO
003110     PERFORM 310-RECOLECTAR-CANDIDATOS-FECHA
003120     IF TR-CUENTA-ES-CHASE
003130        PERFORM 320-VERIFICAR-ID-REFERENCIA
003140     END-IF
003150     IF WKS-ES-DUPLICADO = 'N'
003160        PERFORM 330-VERIFICAR-SIMILARES
003170     END-IF.
003180 300-EVALUAR-DUPLICADO-E. EXIT.
003190
003200 310-RECOLECTAR-CANDIDATOS-FECHA SECTION.
003210     MOVE 0 TO WKS-TOTAL-CAND
003220     MOVE 1 TO WKS-INDICE-LEDGER
003230     PERFORM 311-EVALUAR-UN-LEDGER-FECHA
003240         UNTIL WKS-INDICE-LEDGER > WKS-TOTAL-LEDGER.
003250 310-RECOLECTAR-CANDIDATOS-FECHA-E. EXIT.
003260
003270 311-EVALUAR-UN-LEDGER-FECHA SECTION.
003280     IF LD-FECHA(WKS-INDICE-LEDGER) = TR-FECHA-NUM
003290        AND LD-BORRAR(WKS-INDICE-LEDGER) = 'N'
003300        ADD 1 TO WKS-TOTAL-CAND
003310        MOVE WKS-INDICE-LEDGER TO WKS-CAND-INDICE(WKS-TOTAL-CAND)
003320     END-IF
003330     ADD 1 TO WKS-INDICE-LEDGER.
003340 311-EVALUAR-UN-LEDGER-FECHA-E. EXIT.
003350
003360*----------------------------------------------------------------
003370*    EXTRAE EL ID DE LA NUEVA TRANSACCION Y LO COMPARA CONTRA EL
003380*    ID DE CADA CANDIDATO CHASE DE LA MISMA FECHA.
003390*----------------------------------------------------------------
003400 320-VERIFICAR-ID-REFERENCIA SECTION.
003410     MOVE TR-DESCRIPCION TO WKS-DESCRIPCION-TRABAJO
003420     PERFORM 900-EXTRAER-ID
003430     MOVE WKS-ID-EXTRAIDA TO WKS-ID-NUEVA
003440     IF WKS-ID-NUEVA NOT = SPACES
003450        MOVE 1 TO WKS-INDICE-CAND
003460        PERFORM 325-COMPARAR-ID-CANDIDATO
003470            UNTIL WKS-INDICE-CAND > WKS-TOTAL-CAND
003480               OR WKS-ES-DUPLICADO = 'S'
003490     END-IF.
003500 320-VERIFICAR-ID-REFERENCIA-E. EXIT.
003510
003520 325-COMPARAR-ID-CANDIDATO SECTION.
003530     MOVE WKS-CAND-INDICE(WKS-INDICE-CAND) TO WKS-INDICE-LEDGER
003540     IF LD-CUENTA(WKS-INDICE-LEDGER)(1:5) = 'chase'
003550        MOVE LD-DESCRIPCION(WKS-INDICE-LEDGER)
003560             TO WKS-DESCRIPCION-TRABAJO
003570        PERFORM 900-EXTRAER-ID
003580        MOVE WKS-ID-EXTRAIDA TO WKS-ID-VIEJA
003590        IF WKS-ID-VIEJA = WKS-ID-NUEVA AND
003600           WKS-ID-VIEJA NOT = SPACES
003610           COMPUTE WKS-DIFERENCIA-MONTO =
003620                   TR-MONTO - LD-MONTO(WKS-INDICE-LEDGER)
003630           PERFORM 950-VALOR-ABSOLUTO
003640           IF WKS-DIFERENCIA-MONTO < 0.01
003650              MOVE 'S' TO WKS-ES-DUPLICADO
003660           END-IF
003670        END-IF
003680     END-IF
003690     ADD 1 TO WKS-INDICE-CAND.
003700 325-COMPARAR-ID-CANDIDATO-E. EXIT.
003710
003720*----------------------------------------------------------------
003730*    RECOLECTA CANDIDATOS SIMILARES (>= 0.70), DETECTA POSIBLE
003740*    DIVISION (SPLIT) Y COINCIDENCIA EXACTA (>= 0.80 Y MONTO
003750*    IGUAL); LA DIVISION TIENE PRECEDENCIA SOBRE LA EXACTA.
003760*----------------------------------------------------------------
003770 330-VERIFICAR-SIMILARES SECTION.
003780     MOVE 0 TO WKS-TOTAL-SPLIT
003790     MOVE 'N' TO WKS-HAY-EXACTO
003800     MOVE 1 TO WKS-INDICE-CAND
003810     PERFORM 331-EVALUAR-SIMILAR-CANDIDATO
003820         UNTIL WKS-INDICE-CAND > WKS-TOTAL-CAND
003830     IF WKS-TOTAL-SPLIT >= 2
003840        PERFORM 340-VERIFICAR-MARCA-SPLIT
003850     END-IF
003860     IF WKS-ES-DUPLICADO = 'N' AND WKS-HAY-EXACTO = 'S'
003870        MOVE 'S' TO WKS-ES-DUPLICADO
003880     END-IF.
003890 330-VERIFICAR-SIMILARES-E. EXIT.
003900
003910 331-EVALUAR-SIMILAR-CANDIDATO SECTION.
003920     MOVE WKS-CAND-INDICE(WKS-INDICE-CAND) TO WKS-INDICE-LEDGER
003930     MOVE TR-DESCRIPCION TO WKS-SIM-CADENA-A
003940     MOVE LD-DESCRIPCION(WKS-INDICE-LEDGER) TO WKS-SIM-CADENA-B
003950     CALL 'PMHSIM' USING WKS-SIM-CADENA-A WKS-SIM-CADENA-B
003960                         WKS-SIM-RESULTADO
003970     IF WKS-SIM-RESULTADO >= 0.7000
003980        COMPUTE WKS-DIFERENCIA-MONTO =
003990                TR-MONTO - LD-MONTO(WKS-INDICE-LEDGER)
004000        PERFORM 950-VALOR-ABSOLUTO
004010        IF WKS-SIM-RESULTADO >= 0.8000 AND
004020           WKS-DIFERENCIA-MONTO < 0.01
004030           MOVE 'S' TO WKS-HAY-EXACTO
004040        END-IF
004050        IF WKS-DIFERENCIA-MONTO >= 0.01 AND
004060           WKS-TOTAL-SPLIT < 10
004070           ADD 1 TO WKS-TOTAL-SPLIT
004080           MOVE WKS-INDICE-LEDGER
004090                TO WKS-SPLIT-INDICE(WKS-TOTAL-SPLIT)
004100        END-IF
004110     END-IF
004120     ADD 1 TO WKS-INDICE-CAND.
004130 331-EVALUAR-SIMILAR-CANDIDATO-E. EXIT.
004140
004150*----------------------------------------------------------------
004160*    SI ALGUN CANDIDATO DE DIVISION TRAE MARCA DE SPLIT (R-FLAG
004170*    'X' O LA PALABRA 'SPLIT' EN NOTAS), LA NUEVA ES DUPLICADA,
004180*    SIN IMPORTAR SI LA SUMA DE LOS CANDIDATOS CUADRA O NO.
004190*----------------------------------------------------------------
004200 340-VERIFICAR-MARCA-SPLIT SECTION.
004210     MOVE 'N' TO WKS-HAY-MARCA-SPLIT
004220     MOVE 1 TO WKS-INDICE-SPLIT
004230     PERFORM 341-EVALUAR-MARCA-UN-CANDIDATO
004240         UNTIL WKS-INDICE-SPLIT > WKS-TOTAL-SPLIT
004250            OR WKS-HAY-MARCA-SPLIT = 'S'
004260     IF WKS-HAY-MARCA-SPLIT = 'S'
004270        MOVE 'S' TO WKS-ES-DUPLICADO
004280     END-IF.
004290 340-VERIFICAR-MARCA-SPLIT-E. EXIT.
004300
004310 341-EVALUAR-MARCA-UN-CANDIDATO SECTION.
004320     MOVE WKS-SPLIT-INDICE(WKS-INDICE-SPLIT) TO WKS-INDICE-LEDGER
004330     IF LD-RFLAG(WKS-INDICE-LEDGER) = 'X' OR
004340        LD-RFLAG(WKS-INDICE-LEDGER) = 'x'
004350        MOVE 'S' TO WKS-HAY-MARCA-SPLIT
004360     ELSE
004370        MOVE LD-NOTAS(WKS-INDICE-LEDGER) TO WKS-BUSQ-ORIGEN(1:30)
004380        MOVE SPACE TO WKS-BUSQ-ORIGEN(31:30)
004390        MOVE 'split'     TO WKS-BUSQ-PATRON
004400        MOVE 5           TO WKS-BUSQ-LARGO-PATRON
004410        PERFORM 905-BUSCAR-SUBCADENA
004420        IF WKS-BUSQ-ENCONTRADO = 'S'
004430           MOVE 'S' TO WKS-HAY-MARCA-SPLIT
004440        END-IF
004450     END-IF
004460     ADD 1 TO WKS-INDICE-SPLIT.
004470 341-EVALUAR-MARCA-UN-CANDIDATO-E. EXIT.
004480
004490 350-AGREGAR-A-LEDGER SECTION.
004500     ADD 1 TO WKS-TOTAL-LEDGER
004510     MOVE TR-FECHA-NUM      TO LD-FECHA(WKS-TOTAL-LEDGER)
004520     MOVE TR-MONTO          TO LD-MONTO(WKS-TOTAL-LEDGER)
004530     MOVE TR-CATEGORIA      TO LD-CATEGORIA(WKS-TOTAL-LEDGER)
004540     MOVE TR-CUENTA         TO LD-CUENTA(WKS-TOTAL-LEDGER)
004550     MOVE TR-DESCRIPCION    TO LD-DESCRIPCION(WKS-TOTAL-LEDGER)
004560     MOVE TR-R-FLAG         TO LD-RFLAG(WKS-TOTAL-LEDGER)
004570     MOVE TR-NOTAS          TO LD-NOTAS(WKS-TOTAL-LEDGER)
004580     MOVE 'N'               TO LD-BORRAR(WKS-TOTAL-LEDGER)
004590     ADD 1 TO WKS-TOTAL-AGREGADOS.
004600 350-AGREGAR-A-LEDGER-E. EXIT.
004610
004620*----------------------------------------------------------------
004630*    TXN-SPLIT-CLEAN: POR CADA RENGLON SIN CATEGORIA, BUSCA UNA
004640*    COMBINACION DE MOVIMIENTOS DIVIDIDOS DE LA MISMA FECHA Y
004650*    CUENTA CUYA SUMA CUADRE CON SU MONTO.
004660*----------------------------------------------------------------
004670 600-LIMPIAR-TRANSACCIONES-SPLIT SECTION.
004680     MOVE 1 TO WKS-INDICE-LEDGER
004690     PERFORM 605-EVALUAR-UNCATEGORIZED
004700         UNTIL WKS-INDICE-LEDGER > WKS-TOTAL-LEDGER.
004710 600-LIMPIAR-TRANSACCIONES-SPLIT-E. EXIT.
004720
004730 605-EVALUAR-UNCATEGORIZED SECTION.
004740     IF LD-CATEGORIA(WKS-INDICE-LEDGER) = 'uncategorized' AND
004750        LD-BORRAR(WKS-INDICE-LEDGER) = 'N'
004760        PERFORM 610-RECOLECTAR-CANDIDATOS-SPLIT
004770        IF WKS-TOTAL-SPLIT >= 2
004780           PERFORM 620-PROBAR-COMBINACIONES
004790        END-IF
004800     END-IF
004810     ADD 1 TO WKS-INDICE-LEDGER.
004820 605-EVALUAR-UNCATEGORIZED-E. EXIT.
004830
004840 610-RECOLECTAR-CANDIDATOS-SPLIT SECTION.
004850     MOVE 0 TO WKS-TOTAL-SPLIT
004860     MOVE 1 TO WKS-INDICE-CAND
004870     PERFORM 611-EVALUAR-UN-CANDIDATO-SPLIT
004880         UNTIL WKS-INDICE-CAND > WKS-TOTAL-LEDGER.
004890 610-RECOLECTAR-CANDIDATOS-SPLIT-E. EXIT.
004900
004910 611-EVALUAR-UN-CANDIDATO-SPLIT SECTION.
004920     IF WKS-INDICE-CAND NOT = WKS-INDICE-LEDGER
004930        AND LD-FECHA(WKS-INDICE-CAND) =
004940            LD-FECHA(WKS-INDICE-LEDGER)
004950        AND LD-CUENTA(WKS-INDICE-CAND) =
004960            LD-CUENTA(WKS-INDICE-LEDGER)
004970        AND LD-CATEGORIA(WKS-INDICE-CAND) NOT = 'uncategorized'
004980        AND (LD-RFLAG(WKS-INDICE-CAND) = 'X' OR
004990             LD-RFLAG(WKS-INDICE-CAND) = 'x')
005000        AND LD-BORRAR(WKS-INDICE-CAND) = 'N'
005010        AND WKS-TOTAL-SPLIT < 10
005020        MOVE LD-DESCRIPCION(WKS-INDICE-LEDGER)
005030             TO WKS-SIM-CADENA-A
005040        MOVE LD-DESCRIPCION(WKS-INDICE-CAND) TO WKS-SIM-CADENA-B
005050        CALL 'PMHSIM' USING WKS-SIM-CADENA-A WKS-SIM-CADENA-B
005060                            WKS-SIM-RESULTADO
005070        IF WKS-SIM-RESULTADO >= 0.9000
005080           ADD 1 TO WKS-TOTAL-SPLIT
005090           MOVE WKS-INDICE-CAND
005100                TO WKS-SPLIT-INDICE(WKS-TOTAL-SPLIT)
005110        END-IF
005120     END-IF
005130     ADD 1 TO WKS-INDICE-CAND.
005140 611-EVALUAR-UN-CANDIDATO-SPLIT-E. EXIT.
005150
005160*----------------------------------------------------------------
005170*    PRUEBA TODA COMBINACION (DE 2 EN ADELANTE) DE LOS
005180*    CANDIDATOS RECOLECTADOS, RECORRIENDO LAS MASCARAS DE BITS
005190*    1 A (2**N)-1 -- CADA BIT ENCENDIDO INDICA QUE ESE CANDIDATO
005200*    PARTICIPA EN LA SUMA.
005210*----------------------------------------------------------------
005220 620-PROBAR-COMBINACIONES SECTION.
005230     COMPUTE WKS-TOTAL-MASCARAS = 2 ** WKS-TOTAL-SPLIT
005240     MOVE 1 TO WKS-MASCARA-ACTUAL
005250     MOVE 'N' TO WKS-COMBINACION-ENCONTRADA
005260     PERFORM 621-PROBAR-UNA-MASCARA
005270         UNTIL WKS-MASCARA-ACTUAL >= WKS-TOTAL-MASCARAS
005280            OR WKS-COMBINACION-ENCONTRADA = 'S'
005290     IF WKS-COMBINACION-ENCONTRADA = 'S'
005300        MOVE 'S' TO LD-BORRAR(WKS-INDICE-LEDGER)
005310        ADD 1 TO WKS-TOTAL-BORRADOS-SPLIT
005320     END-IF.
005330 620-PROBAR-COMBINACIONES-E. EXIT.
005340
005350 621-PROBAR-UNA-MASCARA SECTION.
005360     PERFORM 622-CONTAR-BITS-Y-SUMAR
005370     IF WKS-BITS-ENCENDIDOS >= 2
005380        MOVE WKS-SUMA-COMBINACION TO WKS-VALOR-ABS-1
005390        PERFORM 951-VALOR-ABSOLUTO-DE-1
005400        MOVE LD-MONTO(WKS-INDICE-LEDGER) TO WKS-VALOR-ABS-2
005410        PERFORM 952-VALOR-ABSOLUTO-DE-2
005420        COMPUTE WKS-DIFERENCIA-MONTO =
005430                WKS-VALOR-ABS-1 - WKS-VALOR-ABS-2
005440        PERFORM 950-VALOR-ABSOLUTO
005450        IF WKS-DIFERENCIA-MONTO < 0.01
005460           MOVE 'S' TO WKS-COMBINACION-ENCONTRADA
005470        END-IF
005480     END-IF
005490     ADD 1 TO WKS-MASCARA-ACTUAL.
005500 621-PROBAR-UNA-MASCARA-E. EXIT.
005510
005520 622-CONTAR-BITS-Y-SUMAR SECTION.
005530     MOVE 0 TO WKS-BITS-ENCENDIDOS
005540     MOVE 0 TO WKS-SUMA-COMBINACION
005550     MOVE WKS-MASCARA-ACTUAL TO WKS-MASCARA-TRABAJO
005560     MOVE 1 TO WKS-INDICE-BIT
005570     PERFORM 623-EVALUAR-UN-BIT
005580         UNTIL WKS-INDICE-BIT > WKS-TOTAL-SPLIT.
005590 622-CONTAR-BITS-Y-SUMAR-E. EXIT.
005600
005610 623-EVALUAR-UN-BIT SECTION.
005620     DIVIDE WKS-MASCARA-TRABAJO BY 2 GIVING WKS-MASCARA-TRABAJO
005630         REMAINDER WKS-BIT-ACTUAL
005640     IF WKS-BIT-ACTUAL = 1
005650        ADD 1 TO WKS-BITS-ENCENDIDOS
005660        ADD LD-MONTO(WKS-SPLIT-INDICE(WKS-INDICE-BIT))
005670            TO WKS-SUMA-COMBINACION
005680     END-IF
005690     ADD 1 TO WKS-INDICE-BIT.
005700 623-EVALUAR-UN-BIT-E. EXIT.
005710
005720*----------------------------------------------------------------
005730*    ESCRIBE LOS RENGLONES SOBREVIVIENTES A UN ARCHIVO DE
005740*    TRABAJO Y LOS REORDENA HACIA EL MAYOR DEFINITIVO.
005750*----------------------------------------------------------------
005760 650-REESCRIBIR-LEDGER SECTION.
005770     OPEN OUTPUT ARCH-TEMPO
005780     IF FS-TEMPO NOT = '00'
005790        MOVE 'NO SE PUDO ABRIR EL ARCHIVO DE TRABAJO' TO
005800             WKS-MENSAJE-ERROR
005810        PERFORM 950-ERROR-ARCHIVO
005820     END-IF
005830     MOVE 1 TO WKS-INDICE-LEDGER
005840     PERFORM 655-ESCRIBIR-UN-RENGLON
005850         UNTIL WKS-INDICE-LEDGER > WKS-TOTAL-LEDGER
005860     CLOSE ARCH-TEMPO
005870     SORT SORT-WORK
005880          ON ASCENDING KEY SD-FECHA
005890                           SD-MONTO
005900                           SD-CATEGORIA
005910                           SD-CUENTA
005920                           SD-DESCRIPCION
005930                           SD-R-FLAG
005940                           SD-NOTAS
005950          USING ARCH-TEMPO
005960          GIVING ARCH-MAYOR.
005970 650-REESCRIBIR-LEDGER-E. EXIT.
005980
005990 655-ESCRIBIR-UN-RENGLON SECTION.
006000     IF LD-BORRAR(WKS-INDICE-LEDGER) = 'N'
006010        MOVE LD-FECHA(WKS-INDICE-LEDGER)       TO TM-FECHA
006020        MOVE LD-MONTO(WKS-INDICE-LEDGER)       TO TM-MONTO
006030        MOVE LD-CATEGORIA(WKS-INDICE-LEDGER)   TO TM-CATEGORIA
006040        MOVE LD-CUENTA(WKS-INDICE-LEDGER)      TO TM-CUENTA
006050        MOVE LD-DESCRIPCION(WKS-INDICE-LEDGER) TO TM-DESCRIPCION
006060        MOVE LD-RFLAG(WKS-INDICE-LEDGER)       TO TM-R-FLAG
006070        MOVE LD-NOTAS(WKS-INDICE-LEDGER)       TO TM-NOTAS
006080        WRITE REG-TEMPO
006090        ADD 1 TO WKS-TOTAL-ESCRITOS
006100     END-IF
006110     ADD 1 TO WKS-INDICE-LEDGER.
006120 655-ESCRIBIR-UN-RENGLON-E. EXIT.
006130
006140*----------------------------------------------------------------
006150*    EXTRAE EL ID DE REFERENCIA DE WKS-DESCRIPCION-TRABAJO SEGUN
006160*    LA PRIORIDAD: 'ORIG ID:', 'PPD ID:', 'ID ', 'REF ', Y SI
006170*    NINGUNO APARECE, LA PRIMERA CORRIDA ALFANUMERICA DE 10 O
006180*    MAS CARACTERES.  RESULTADO EN WKS-ID-EXTRAIDA (BLANCOS SI
006190*    NO SE ENCUENTRA NADA).
006200*----------------------------------------------------------------
006210 900-EXTRAER-ID SECTION.
006220     MOVE SPACES TO WKS-ID-EXTRAIDA
006230     MOVE WKS-DESCRIPCION-TRABAJO TO WKS-BUSQ-ORIGEN
006240     MOVE 'ORIG ID:' TO WKS-BUSQ-PATRON
006250     MOVE 8          TO WKS-BUSQ-LARGO-PATRON
006260     PERFORM 905-BUSCAR-SUBCADENA
006270     IF WKS-BUSQ-ENCONTRADO = 'S'
006280        PERFORM 910-EXTRAER-TRAS-MARCADOR
006290     ELSE
006300        PERFORM 901-PROBAR-PPD-ID
006310     END-IF.
006320 900-EXTRAER-ID-E. EXIT.
006330
006340 901-PROBAR-PPD-ID SECTION.
006350     MOVE 'PPD ID:' TO WKS-BUSQ-PATRON
006360     MOVE 7         TO WKS-BUSQ-LARGO-PATRON
006370     PERFORM 905-BUSCAR-SUBCADENA
006380     IF WKS-BUSQ-ENCONTRADO = 'S'
006390        PERFORM 910-EXTRAER-TRAS-MARCADOR
006400     ELSE
006410        PERFORM 902-PROBAR-ID
006420     END-IF.
006430 901-PROBAR-PPD-ID-E. EXIT.
006440
006450 902-PROBAR-ID SECTION.
006460     MOVE 'ID '  TO WKS-BUSQ-PATRON
006470     MOVE 3      TO WKS-BUSQ-LARGO-PATRON
006480     PERFORM 905-BUSCAR-SUBCADENA
006490     IF WKS-BUSQ-ENCONTRADO = 'S'
006500        PERFORM 910-EXTRAER-TRAS-MARCADOR
006510     ELSE
006520        PERFORM 903-PROBAR-REF
006530     END-IF.
006540 902-PROBAR-ID-E. EXIT.
006550
006560 903-PROBAR-REF SECTION.
006570     MOVE 'ref ' TO WKS-BUSQ-PATRON
006580     MOVE 4      TO WKS-BUSQ-LARGO-PATRON
006590     PERFORM 905-BUSCAR-SUBCADENA
006600     IF WKS-BUSQ-ENCONTRADO = 'S'
006610        PERFORM 910-EXTRAER-TRAS-MARCADOR
006620     ELSE
006630        PERFORM 920-BUSCAR-CORRIDA-ALFANUMERICA
006640     END-IF.
006650 903-PROBAR-REF-E. EXIT.
006660
006670*----------------------------------------------------------------
006680*    BUSQUEDA GENERICA DE UN PATRON DENTRO DE WKS-BUSQ-ORIGEN.
006690*----------------------------------------------------------------
006700 905-BUSCAR-SUBCADENA SECTION.
006710     MOVE 'N' TO WKS-BUSQ-ENCONTRADO
006720     MOVE 1   TO WKS-BUSQ-POS
006730     PERFORM 906-PROBAR-POSICION
006740         UNTIL WKS-BUSQ-POS > (61 - WKS-BUSQ-LARGO-PATRON)
006750            OR WKS-BUSQ-ENCONTRADO = 'S'.
006760 905-BUSCAR-SUBCADENA-E. EXIT.
006770
006780 906-PROBAR-POSICION SECTION.
006790     IF WKS-BUSQ-ORIGEN(WKS-BUSQ-POS:WKS-BUSQ-LARGO-PATRON) =
006800        WKS-BUSQ-PATRON(1:WKS-BUSQ-LARGO-PATRON)
006810        MOVE 'S' TO WKS-BUSQ-ENCONTRADO
006820     END-IF
006830     ADD 1 TO WKS-BUSQ-POS.
006840 906-PROBAR-POSICION-E. EXIT.
006850
006860 910-EXTRAER-TRAS-MARCADOR SECTION.
006870     COMPUTE WKS-BUSQ-POS-INICIO =
006880             WKS-BUSQ-POS - 1 + WKS-BUSQ-LARGO-PATRON
006890     IF WKS-BUSQ-POS-INICIO < 60
006900        COMPUTE WKS-LARGO-RESTO = 60 - WKS-BUSQ-POS-INICIO
006910        IF WKS-LARGO-RESTO > 20
006920           MOVE 20 TO WKS-LARGO-RESTO
006930        END-IF
006940        MOVE WKS-BUSQ-ORIGEN(WKS-BUSQ-POS-INICIO + 1:
006950                             WKS-LARGO-RESTO)
006960             TO WKS-ID-EXTRAIDA
006970     END-IF.
006980 910-EXTRAER-TRAS-MARCADOR-E. EXIT.
006990
007000*----------------------------------------------------------------
007010*    SIN MARCADOR CONOCIDO: BUSCA LA PRIMERA CORRIDA DE 10 O
007020*    MAS CARACTERES ALFANUMERICOS EN LA DESCRIPCION.
007030*----------------------------------------------------------------
007040 920-BUSCAR-CORRIDA-ALFANUMERICA SECTION.
007050     MOVE 0   TO WKS-CORRIDA-INICIO
007060     MOVE 0   TO WKS-CORRIDA-LARGO
007070     MOVE 'N' TO WKS-CORRIDA-CAPTURADA
007080     MOVE 1   TO WKS-CORRIDA-POS
007090     PERFORM 921-EVALUAR-UN-CARACTER
007100         UNTIL WKS-CORRIDA-POS > 60
007110            OR WKS-CORRIDA-CAPTURADA = 'S'.
007120 920-BUSCAR-CORRIDA-ALFANUMERICA-E. EXIT.
007130
007140 921-EVALUAR-UN-CARACTER SECTION.
007150     IF (WKS-DESC-CAR(WKS-CORRIDA-POS) >= 'A' AND
007160         WKS-DESC-CAR(WKS-CORRIDA-POS) <= 'Z')
007170        OR (WKS-DESC-CAR(WKS-CORRIDA-POS) >= 'a' AND
007180            WKS-DESC-CAR(WKS-CORRIDA-POS) <= 'z')
007190        OR (WKS-DESC-CAR(WKS-CORRIDA-POS) >= '0' AND
007200            WKS-DESC-CAR(WKS-CORRIDA-POS) <= '9')
007210        IF WKS-CORRIDA-LARGO = 0
007220           MOVE WKS-CORRIDA-POS TO WKS-CORRIDA-INICIO
007230        END-IF
007240        ADD 1 TO WKS-CORRIDA-LARGO
007250     ELSE
007260        MOVE 0 TO WKS-CORRIDA-LARGO
007270     END-IF
007280     IF WKS-CORRIDA-LARGO >= 10
007290        PERFORM 922-CAPTURAR-CORRIDA
007300     END-IF
007310     ADD 1 TO WKS-CORRIDA-POS.
007320 921-EVALUAR-UN-CARACTER-E. EXIT.
007330
007340 922-CAPTURAR-CORRIDA SECTION.
007350     IF WKS-CORRIDA-LARGO > 20
007360        MOVE 20 TO WKS-LARGO-CAPTURA
007370     ELSE
007380        MOVE WKS-CORRIDA-LARGO TO WKS-LARGO-CAPTURA
007390     END-IF
007400     MOVE WKS-BUSQ-ORIGEN(WKS-CORRIDA-INICIO:WKS-LARGO-CAPTURA)
007410          TO WKS-ID-EXTRAIDA
007420     MOVE 'S' TO WKS-CORRIDA-CAPTURADA.
007430 922-CAPTURAR-CORRIDA-E. EXIT.
007440
007450*----------------------------------------------------------------
007460*    VALOR ABSOLUTO EN SITIO DE WKS-DIFERENCIA-MONTO.
007470*----------------------------------------------------------------
007480 950-VALOR-ABSOLUTO SECTION.
007490     IF WKS-DIFERENCIA-MONTO < 0
007500        COMPUTE WKS-DIFERENCIA-MONTO = WKS-DIFERENCIA-MONTO * -1
007510     END-IF.
007520 950-VALOR-ABSOLUTO-E. EXIT.
007530
007540 951-VALOR-ABSOLUTO-DE-1 SECTION.
007550     IF WKS-VALOR-ABS-1 < 0
007560        COMPUTE WKS-VALOR-ABS-1 = WKS-VALOR-ABS-1 * -1
007570     END-IF.
007580 951-VALOR-ABSOLUTO-DE-1-E. EXIT.
007590
007600 952-VALOR-ABSOLUTO-DE-2 SECTION.
007610     IF WKS-VALOR-ABS-2 < 0
007620        COMPUTE WKS-VALOR-ABS-2 = WKS-VALOR-ABS-2 * -1
007630     END-IF.
007640 952-VALOR-ABSOLUTO-DE-2-E. EXIT.
007650
007660*----------------------------------------------------------------
007670*    ERROR IRRECUPERABLE DE ARCHIVO -- SIGUE EL PATRON DE ERROR
007680*----------------------------------------------------------------
007690 950-ERROR-ARCHIVO SECTION.
007700     DISPLAY 'PMHDEDUP - ERROR FATAL: ' WKS-MENSAJE-ERROR
007710     MOVE 91 TO RETURN-CODE
007720     STOP RUN.
007730 950-ERROR-ARCHIVO-E. EXIT.
