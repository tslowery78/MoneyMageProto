000106******************************************************************
000112* FECHA       : 05/07/2024                                       *
000118* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000124* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000130* PROGRAMA    : PMHRESUM                                         *
000136* TIPO        : BATCH (CON IMPRESION)                            *
000142* DESCRIPCION : ARMA LOS RESUMENES FINALES DEL PRESUPUESTO A     *
000148*             : PARTIR DE LA MATRIZ MENSUAL Y DE LA TABLA        *
000154*             : MENSUAL DE PMHPROYE/PMHRATE: EL REPORTE DE       *
000160*             : DIFERENCIAS, EL RESUMEN TRIMESTRAL, EL RESUMEN   *
000166*             : ANUAL, LA TABLA DE RESTANTE A 5 ANIOS, Y LA      *
000172*             : MATRIZ MENSUAL IMPRESA POR CATEGORIA.            *
000178* ARCHIVOS    : ARCH-TMES    (ENTRADA -- TABLA MENSUAL)          *
000184*             : ARCH-MATRIZ  (ENTRADA -- MATRIZ MENSUAL)         *
000190*             : ARCH-CTYPE   (ENTRADA -- TIPOS DE CATEGORIA)     *
000196*             : ARCH-EXPPLAN (ENTRADA -- GASTOS ANUALES)         *
000202*             : ARCH-BLINES  (ENTRADA -- LINEAS DE PRESUPUESTO)  *
000208*             : ARCH-DIFF    (SALIDA  -- REPORTE DE DIFERENCIAS) *
000214*             : ARCH-QSUM    (SALIDA  -- RESUMEN TRIMESTRAL)     *
000220*             : ARCH-YSUM    (SALIDA  -- RESUMEN ANUAL)          *
000226*             : ARCH-REMN    (SALIDA  -- RESTANTE A 5 ANIOS)     *
000232*             : ARCH-RPTMTX  (SALIDA  -- MATRIZ MENSUAL IMPRESA) *
000238* PROGRAMA(S) : LLAMA A PMHSUMS                                  *
000244******************************************************************
000250* HISTORIAL DE CAMBIOS                                           *
000256*   05/07/2024 EEDR CR-99161 CREACION INICIAL -- MATRIZ MENSUAL  *
000262*             :        IMPRESA CON ORDEN DE CATEGORIAS FIJO      *
000268*   19/07/2024 EEDR CR-99165 SE AGREGA EL REPORTE DE DIFERENCIAS *
000274*   29/01/1999 EEDR CR-90006 REVISION Y2K -- SIN CAMPOS DE       *
000280*             :        FECHA DE 2 DIGITOS EN ESTE PROGRAMA       *
000286*   02/08/2024 EEDR CR-99169 SE AGREGA EL RESUMEN ANUAL          *
000292*   16/08/2024 PEDR  CR-99172 SE AGREGA EL RESUMEN TRIMESTRAL    *
000298*   27/08/2024 EEDR CR-99175 SE AGREGA LA TABLA DE RESTANTE A    *
000304*             :        5 ANIOS POR CATEGORIA                     *
000310*   21/12/2024 EEDR CR-99226 LA COLUMNA DEL ANIO EN PROCESO EN LA*
000316*             :        TABLA DE RESTANTE A 5 ANIOS SOLO SUMABA   *
000322*             :        LINEAS FECHADAS EN ESE ANIO Y QUEDABA EN  *
000328*             :        CERO SI NINGUNA CALZABA -- SE COMPLETA EL *
000334*             :        FALLBACK DE 3 NIVELES (RESTANTE ANUAL YA  *
000340*             :        CALCULADO, LINEAS FECHADAS, ANIO-ACTUAL) *
000345*   22/12/2024 EEDR CR-99227 LA MATRIZ MENSUAL IMPRESA           *
000350*             :        OMITIA INTEREST COMO QUINTA PIEDRA        *
000355*             :        GRANDE -- LA TABLA DE NOMBRES FIJOS SE    *
000360*             :        AMPLIA A 5 ELEMENTOS                      *
000365*   22/12/2024 EEDR CR-99228 LOS ANIOS FUTUROS DE LA             *
000370*             :        TABLA DE RESTANTE ARRASTRABAN EL TOTAL    *
000375*             :        YA COMBINADO DEL ANIO 2 -- SE CALCULA LA  *
000380*             :        LINEA BASE DEL ANIO-SIGUIENTE UNA SOLA    *
000385*             :        VEZ Y SE SUMA POR SEPARADO, CON FALLBACK  *
000390*             :        A PLANIFICADO/ANIO-ACTUAL SI AMBOS SON 0  *
000400******************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.    PMHRESUM.
000470 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000480 INSTALLATION.  PRESUPUESTO MENSUAL DEL HOGAR.
000490 DATE-WRITTEN.  05/07/2024.
000500 DATE-COMPILED. 05/07/2024.
000510 SECURITY.      USO INTERNO DEL HOGAR -- SIN CLASIFICACION.
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT ARCH-TMES    ASSIGN TO 'TABMESES'
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS IS FS-TMES FSE-TMES.
000610     SELECT ARCH-MATRIZ  ASSIGN TO 'MATRIZCA'
000620            ORGANIZATION IS LINE SEQUENTIAL
000630            FILE STATUS IS FS-MTRZ FSE-MTRZ.
000640     SELECT ARCH-CTYPE   ASSIGN TO 'CATTIPOS'
000650            ORGANIZATION IS LINE SEQUENTIAL
000660            FILE STATUS IS FS-CTYPE FSE-CTYPE.
000670     SELECT ARCH-EXPPLAN ASSIGN TO 'GASTOSAN'
000680            ORGANIZATION IS LINE SEQUENTIAL
000690            FILE STATUS IS FS-EXPPL FSE-EXPPL.
000700     SELECT ARCH-BLINES  ASSIGN TO 'LINPRESU'
000710            ORGANIZATION IS LINE SEQUENTIAL
000720            FILE STATUS IS FS-BLIN FSE-BLIN.
000730     SELECT ARCH-DIFF    ASSIGN TO 'REPODIFE'
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS IS FS-DIFF FSE-DIFF.
000760     SELECT ARCH-QSUM    ASSIGN TO 'RESUTRIM'
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS IS FS-QSUM FSE-QSUM.
000790     SELECT ARCH-YSUM    ASSIGN TO 'RESUANUA'
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS IS FS-YSUM FSE-YSUM.
000820     SELECT ARCH-REMN    ASSIGN TO 'RESTA5AN'
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS IS FS-REMN FSE-REMN.
000850     SELECT ARCH-RPTMTX  ASSIGN TO 'RPTMATRZ'
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            FILE STATUS IS FS-RPMX FSE-RPMX.
000880 DATA DIVISION.
000890 FILE SECTION.
000900 FD  ARCH-TMES.
000910 01  REG-TMES.
000920     COPY PMHTMES.
000930 FD  ARCH-MATRIZ.
000940 01  REG-MATRIZ.
000950     COPY PMHMTRX.
000960 FD  ARCH-CTYPE.
000970 01  REG-CTYPE.
000980     COPY PMHCTYP.
000990 FD  ARCH-EXPPLAN.
001000 01  REG-EXPPLAN.
001010     COPY PMHEXPL.
001020 FD  ARCH-BLINES.
001030 01  REG-BLINES.
001040     COPY PMHBLIN.
001050 FD  ARCH-DIFF.
001060 01  REG-DIFF.
001070     COPY PMHDIFR.
001080 FD  ARCH-QSUM.
001090 01  REG-QSUM.
001100     COPY PMHQSUM.
001110 FD  ARCH-YSUM.
001120 01  REG-YSUM.
001130     COPY PMHYSUM.
001140 FD  ARCH-REMN.
001150 01  REG-REMN.
001160     COPY PMHREMN.
001170 FD  ARCH-RPTMTX
001180     RECORD CONTAINS 132 CHARACTERS.
001190 01  LIN-RPTMTX                          PIC X(132).
001200 WORKING-STORAGE SECTION.
001210 01  WKS-ESTADOS-ARCHIVO.
001220     05  FS-TMES                    PIC X(02).
001230     05  FS-MTRZ                    PIC X(02).
001240     05  FS-CTYPE                   PIC X(02).
001250     05  FS-EXPPL                   PIC X(02).
001260     05  FS-BLIN                    PIC X(02).
001270     05  FS-DIFF                    PIC X(02).
001280     05  FS-QSUM                    PIC X(02).
001290     05  FS-YSUM                    PIC X(02).
001300     05  FS-REMN                    PIC X(02).
001310     05  FS-RPMX                    PIC X(02).
001320     05  FILLER                     PIC X(08).
001330 01  WKS-ESTADOS-EXTENDIDOS.
001340     05  FSE-TMES.
001350         10  FSE-TMES-RETURN        PIC S9(9) COMP-5.
001360         10  FSE-TMES-FUNCTION      PIC S9(9) COMP-5.
001370         10  FSE-TMES-FEEDBACK      PIC S9(9) COMP-5.
001380     05  FSE-MTRZ.
001390         10  FSE-MTRZ-RETURN        PIC S9(9) COMP-5.
001400         10  FSE-MTRZ-FUNCTION      PIC S9(9) COMP-5.
001410         10  FSE-MTRZ-FEEDBACK      PIC S9(9) COMP-5.
001420     05  FSE-CTYPE.
001430         10  FSE-CTYPE-RETURN       PIC S9(9) COMP-5.
001440         10  FSE-CTYPE-FUNCTION     PIC S9(9) COMP-5.
001450         10  FSE-CTYPE-FEEDBACK     PIC S9(9) COMP-5.
001460     05  FSE-EXPPL.
001470         10  FSE-EXPPL-RETURN       PIC S9(9) COMP-5.
001480         10  FSE-EXPPL-FUNCTION     PIC S9(9) COMP-5.
001490         10  FSE-EXPPL-FEEDBACK     PIC S9(9) COMP-5.
001500     05  FSE-BLIN.
001510         10  FSE-BLIN-RETURN        PIC S9(9) COMP-5.
001520         10  FSE-BLIN-FUNCTION      PIC S9(9) COMP-5.
001530         10  FSE-BLIN-FEEDBACK      PIC S9(9) COMP-5.
001540     05  FSE-DIFF.
001550         10  FSE-DIFF-RETURN        PIC S9(9) COMP-5.
001560         10  FSE-DIFF-FUNCTION      PIC S9(9) COMP-5.
001570         10  FSE-DIFF-FEEDBACK      PIC S9(9) COMP-5.
001580     05  FSE-QSUM.
001590         10  FSE-QSUM-RETURN        PIC S9(9) COMP-5.
001600         10  FSE-QSUM-FUNCTION      PIC S9(9) COMP-5.
001610         10  FSE-QSUM-FEEDBACK      PIC S9(9) COMP-5.
001620     05  FSE-YSUM.
001630         10  FSE-YSUM-RETURN        PIC S9(9) COMP-5.
001640         10  FSE-YSUM-FUNCTION      PIC S9(9) COMP-5.
001650         10  FSE-YSUM-FEEDBACK      PIC S9(9) COMP-5.
001660     05  FSE-REMN.
001670         10  FSE-REMN-RETURN        PIC S9(9) COMP-5.
001680         10  FSE-REMN-FUNCTION      PIC S9(9) COMP-5.
001690         10  FSE-REMN-FEEDBACK      PIC S9(9) COMP-5.
001700     05  FSE-RPMX.
001710         10  FSE-RPMX-RETURN        PIC S9(9) COMP-5.
001720         10  FSE-RPMX-FUNCTION      PIC S9(9) COMP-5.
001730         10  FSE-RPMX-FEEDBACK      PIC S9(9) COMP-5.
001740     05  FILLER                     PIC X(04).
001750 01  WKS-MENSAJE-ERROR              PIC X(60).
001760******************************************************************
001770*      T A B L A S   E N   M E M O R I A                          *
001780******************************************************************
001790 01  WKS-TABLA-MATRIZ.
001800     05  WKS-TOTAL-MATRIZ           PIC 9(03) COMP VALUE 0.
001810     05  WKS-MATRIZ-FILA OCCURS 250 TIMES.
001820         10  GX-CATEGORIA           PIC X(30).
001830         10  GX-MES OCCURS 12 TIMES PIC S9(09)V99.
001840         10  GX-ANUAL               PIC S9(09)V99.
001850         10  GX-COLOCADA            PIC X(01).
001860     05  FILLER                     PIC X(09).
001870 01  WKS-TABLA-TMES.
001880     05  WKS-TOTAL-TMES             PIC 9(05) COMP VALUE 0.
001890     05  WKS-TMES-FILA OCCURS 3000 TIMES.
001900         10  TX-CATEGORIA           PIC X(30).
001910         10  TX-FECHA-FIN-MES       PIC 9(08).
001920         10  TX-ACTUAL              PIC S9(09)V99.
001930         10  TX-RECONCILIADO        PIC S9(09)V99.
001940         10  TX-DIFERENCIA          PIC S9(09)V99.
001950         10  TX-PLANIFICADO         PIC S9(09)V99.
001960     05  FILLER                     PIC X(09).
001970 01  WKS-TABLA-CTIPO.
001980     05  WKS-TOTAL-CTIPO            PIC 9(03) COMP VALUE 0.
001990     05  WKS-CTIPO-FILA OCCURS 250 TIMES.
002000         10  CX-CATEGORIA           PIC X(30).
002010         10  CX-TIPO                PIC X(01).
002020     05  FILLER                     PIC X(09).
002030 01  WKS-TABLA-EXPPLAN.
002040     05  WKS-TOTAL-EXPPLAN          PIC 9(03) COMP VALUE 0.
002050     05  WKS-EXPPLAN-FILA OCCURS 200 TIMES.
002060         10  EQ-CATEGORIA           PIC X(30).
002070         10  EQ-ANIO-ACTUAL         PIC S9(09)V99.
002080         10  EQ-ANIO-SIGUIENTE      PIC S9(09)V99.
002090     05  FILLER                     PIC X(09).
002100 01  WKS-TABLA-BLINES.
002110     05  WKS-TOTAL-BLINES           PIC 9(05) COMP VALUE 0.
002120     05  WKS-BLINES-FILA OCCURS 3000 TIMES.
002130         10  BQ-CATEGORIA           PIC X(30).
002140         10  BQ-FECHA               PIC 9(08).
002150         10  BQ-ANIO-ACTUAL         PIC S9(09)V99.
002160         10  BQ-R-FLAG              PIC X(01).
002170         10  BQ-ANIO-SIGUIENTE      PIC S9(09)V99.
002180         10  BQ-PAGO                PIC S9(09)V99.
002190         10  BQ-PLANIFICADO OCCURS 12 TIMES PIC S9(09)V99.
002200     05  FILLER                     PIC X(09).
002210******************************************************************
002220*      O R D E N   D E   C A T E G O R I A S   D E   M A T R I Z  *
002230******************************************************************
002240 01  WKS-TABLA-ORDEN.
002250     05  WKS-TOTAL-ORDEN            PIC 9(03) COMP VALUE 0.
002260     05  WKS-ORDEN-FILA OCCURS 250 TIMES.
002270         10  OR-CATEGORIA           PIC X(30).
002280         10  OR-COLOCADA            PIC X(01).
002290     05  FILLER                     PIC X(09).
002300 01  WKS-TABLA-NOMBRES-MES.
002310     05  WKS-NOMBRE-MES OCCURS 12 TIMES PIC X(09).
002320     05  FILLER                     PIC X(09).
002330******************************************************************
002340*      I N D I C E S   Y   C O N T A D O R E S                    *
002350******************************************************************
002360 01  WKS-INDICES.
002370     05  WKS-INDICE-CARGA           PIC 9(05) COMP.
002380     05  WKS-INDICE-BUSQUEDA        PIC 9(05) COMP.
002390     05  WKS-INDICE-MES             PIC 9(02) COMP.
002400     05  WKS-INDICE-TRIM            PIC 9(01) COMP.
002410     05  WKS-INDICE-FIJA            PIC 9(01) COMP.
002420     05  WKS-INDICE-ANIO            PIC 9(01) COMP.
002430     05  WKS-INDICE-A               PIC 9(03) COMP.
002440     05  WKS-INDICE-B               PIC 9(03) COMP.
002450     05  WKS-INICIO-GRUPO           PIC 9(03) COMP.
002460     05  WKS-FIN-GRUPO              PIC 9(03) COMP.
002470     05  FILLER                     PIC X(09).
002480 01  WKS-BANDERAS.
002490     05  WKS-ENCONTRADO             PIC X(01).
002500     05  WKS-HUBO-CAMBIO            PIC X(01).
002510     05  WKS-TIPO-BUSCANDO          PIC X(01).
002520     05  WKS-CATEGORIA-TEMP         PIC X(30).
002530     05  FILLER                     PIC X(09).
002540 01  WKS-CATEGORIAS-FIJAS.
002550     05  FILLER PIC X(30) VALUE 'Paycheck'.
002560     05  FILLER PIC X(30) VALUE 'Charity'.
002570     05  FILLER PIC X(30) VALUE 'Mortgage'.
002580     05  FILLER PIC X(30) VALUE 'Taxes'.
002582*    CR-99227, EEDR, 22/12/2024: QUINTA PIEDRA GRANDE -- INTEREST
002584*    VA DESPUES DE TAXES EN LA MATRIZ MENSUAL IMPRESA.
002586     05  FILLER PIC X(30) VALUE 'Interest'.
002590 01  WKS-CATEGORIAS-FIJAS-R REDEFINES WKS-CATEGORIAS-FIJAS.
002600     05  WKS-NOMBRE-FIJO OCCURS 5 TIMES PIC X(30).
002610 01  WKS-TOTALES-MENSUALES.
002620     05  WKS-TOTAL-MES OCCURS 12 TIMES PIC S9(09)V99.
002630     05  WKS-TOTAL-ANUAL             PIC S9(09)V99.
002640     05  FILLER                     PIC X(09).
002650 01  WKS-VALORES-TRIM-MES.
002660     05  WKS-PLAN-Q                 PIC S9(09)V99.
002670     05  WKS-GASTADO-Q              PIC S9(09)V99.
002680     05  WKS-RESTANTE-Q             PIC S9(09)V99.
002690     05  FILLER                     PIC X(09).
002691*    CR-99226, EEDR, 21/12/2024: PRIMER NIVEL DEL FALLBACK DE LA
002692*    TABLA A 5 ANIOS -- RESTANTE YA CALCULADO EN EL RESUMEN ANUAL.
002693*    CR-99228, EEDR, 22/12/2024: SE AGREGA WKS-BASELINE-SIGUIENTE
002694*    PARA LA LINEA BASE DEL ANIO-SIGUIENTE DE LOS ANIOS FUTUROS.
002695 01  WKS-RESTANTE-CATEGORIA.
002696     05  WKS-TIENE-RESTANTE         PIC X(01).
002697     05  WKS-RESTANTE-PROCESO       PIC S9(09)V99.
002698     05  WKS-BASELINE-SIGUIENTE     PIC S9(09)V99.
002699     05  FILLER                     PIC X(09).
002700******************************************************************
002710*      P A R A M E T R O S   D E   S U B R U T I N A S            *
002720******************************************************************
002730 01  WKS-PARAM-SUMS.
002740     05  WKS-SUMS-FUNCION           PIC X(08).
002750     05  WKS-SUMS-FECHA             PIC 9(08).
002760     05  WKS-SUMS-TRIM-NUM          PIC 9(01).
002770     05  WKS-SUMS-TOTAL             PIC S9(09)V99.
002780     05  FILLER                     PIC X(09).
002790 01  WKS-TABLA-MESES-PARAM.
002800     05  WKS-MES-PARAM OCCURS 12 TIMES PIC S9(09)V99.
002810     05  FILLER                     PIC X(09).
002820******************************************************************
002830*      F E C H A   D E   P R O C E S O                            *
002840******************************************************************
002850 01  WKS-FECHA-HOY-6                PIC 9(06).
002860 01  WKS-FECHA-HOY-6-R REDEFINES WKS-FECHA-HOY-6.
002870     05  WKS-HOY-YY                 PIC 9(02).
002880     05  WKS-HOY-MM                 PIC 9(02).
002890     05  WKS-HOY-DD                 PIC 9(02).
002900 01  WKS-ANIO-PROCESO               PIC 9(04).
002910 01  WKS-FECHA-TRABAJO              PIC 9(08).
002920 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
002930     05  WKS-FT-AAAA                PIC 9(04).
002940     05  WKS-FT-MM                  PIC 9(02).
002950     05  WKS-FT-DD                  PIC 9(02).
002960******************************************************************
002970*      L I N E A S   D E   L A   M A T R I Z   I M P R E S A       *
002980******************************************************************
002990 01  WKS-LINEA-TITULO.
003000     05  FILLER              PIC X(20) VALUE
003010             'MATRIZ MENSUAL -- '.
003020     05  WKS-LT-ANIO         PIC 9(04).
003030     05  FILLER              PIC X(108) VALUE SPACES.
003040 01  WKS-LINEA-ENCABEZADO    PIC X(132) VALUE
003050     '  CATEGORIA                   ENE      FEB      MAR
003060-    '      ABR      MAY      JUN      JUL      AGO      SEP
003070-    '      OCT      NOV      DIC       ANUAL'.
003080 01  WKS-LINEA-DETALLE.
003090     05  WKS-LD-CATEGORIA    PIC X(30).
003100     05  WKS-LD-MES OCCURS 12 TIMES.
003110         10  WKS-LD-MONTO    PIC Z,ZZZ,ZZ9.99-.
003120     05  WKS-LD-ANUAL        PIC Z,ZZZ,ZZ9.99-.
003130     05  FILLER              PIC X(01).
003140******************************************************************
003150 PROCEDURE DIVISION.
003160******************************************************************
003170 000-PRINCIPAL SECTION.
003180     PERFORM 050-CARGAR-NOMBRES-MES
003190     PERFORM 060-OBTENER-FECHA-PROCESO
003200     PERFORM 100-CARGAR-MATRIZ
003210     PERFORM 120-CARGAR-TMES
003220     PERFORM 140-CARGAR-TIPOS-CATEGORIA
003230     PERFORM 160-CARGAR-GASTOS-ANIO
003240     PERFORM 180-CARGAR-LINEAS-PRESUPUESTO
003250     OPEN OUTPUT ARCH-DIFF
003260     PERFORM 300-REPORTE-DIFERENCIAS
003270     CLOSE ARCH-DIFF
003280     OPEN OUTPUT ARCH-YSUM
003290     PERFORM 400-RESUMEN-ANUAL
003300     CLOSE ARCH-YSUM
003310     OPEN OUTPUT ARCH-QSUM
003320     PERFORM 500-RESUMEN-TRIMESTRAL
003330     CLOSE ARCH-QSUM
003340     OPEN OUTPUT ARCH-REMN
003350     PERFORM 600-TABLA-RESTANTE-5-ANIOS
003360     CLOSE ARCH-REMN
003370     PERFORM 700-CONSTRUIR-ORDEN-MATRIZ
003380     OPEN OUTPUT ARCH-RPTMTX
003390     PERFORM 750-IMPRIMIR-MATRIZ-MENSUAL
003400     CLOSE ARCH-RPTMTX
003410     DISPLAY 'PMHRESUM - PROCESO DE RESUMENES TERMINADO'
003420     STOP RUN.
003430 000-PRINCIPAL-E. EXIT.
003440
003450 050-CARGAR-NOMBRES-MES SECTION.
003460     MOVE 'January'   TO WKS-NOMBRE-MES(1)
003470     MOVE 'February'  TO WKS-NOMBRE-MES(2)
003480     MOVE 'March'     TO WKS-NOMBRE-MES(3)
003490     MOVE 'April'     TO WKS-NOMBRE-MES(4)
003500     MOVE 'May'       TO WKS-NOMBRE-MES(5)
003510     MOVE 'June'      TO WKS-NOMBRE-MES(6)
003520     MOVE 'July'      TO WKS-NOMBRE-MES(7)
003530     MOVE 'August'    TO WKS-NOMBRE-MES(8)
003540     MOVE 'September' TO WKS-NOMBRE-MES(9)
003550     MOVE 'October'   TO WKS-NOMBRE-MES(10)
003560     MOVE 'November'  TO WKS-NOMBRE-MES(11)
003570     MOVE 'December'  TO WKS-NOMBRE-MES(12).
003580 050-CARGAR-NOMBRES-MES-E. EXIT.
003590
003600 060-OBTENER-FECHA-PROCESO SECTION.
003610     ACCEPT WKS-FECHA-HOY-6 FROM DATE
003620     IF WKS-HOY-YY < 50
003630        COMPUTE WKS-ANIO-PROCESO = 2000 + WKS-HOY-YY
003640     ELSE
003650        COMPUTE WKS-ANIO-PROCESO = 1900 + WKS-HOY-YY
003660     END-IF.
003670 060-OBTENER-FECHA-PROCESO-E. EXIT.
003680
003690*----------------------------------------------------------------
003700*    CARGA LA MATRIZ MENSUAL (SUMAS REALES POR CATEGORIA) QUE
003710*    ARMO PMHPROYE.
003720*----------------------------------------------------------------
003730 100-CARGAR-MATRIZ SECTION.
003740     MOVE 0 TO WKS-TOTAL-MATRIZ
003750     OPEN INPUT ARCH-MATRIZ
003760     IF FS-MTRZ NOT = '00' AND FS-MTRZ NOT = '35'
003770        MOVE 'NO SE PUDO ABRIR LA MATRIZ MENSUAL' TO
003780             WKS-MENSAJE-ERROR
003790        PERFORM 950-ERROR-ARCHIVO
003800     END-IF
003810     IF FS-MTRZ = '00'
003820        READ ARCH-MATRIZ AT END MOVE '10' TO FS-MTRZ END-READ
003830        PERFORM 110-CARGAR-UN-RENGLON-MATRIZ UNTIL FS-MTRZ = '10'
003840        CLOSE ARCH-MATRIZ
003850     END-IF.
003860 100-CARGAR-MATRIZ-E. EXIT.
003870
003880 110-CARGAR-UN-RENGLON-MATRIZ SECTION.
003890     ADD 1 TO WKS-TOTAL-MATRIZ
003900     MOVE MX-CATEGORIA TO GX-CATEGORIA(WKS-TOTAL-MATRIZ)
003910     MOVE 1 TO WKS-INDICE-MES
003920     PERFORM 111-COPIAR-UN-MES-MATRIZ UNTIL WKS-INDICE-MES > 12
003930     MOVE MX-ANUAL TO GX-ANUAL(WKS-TOTAL-MATRIZ)
003940     READ ARCH-MATRIZ AT END MOVE '10' TO FS-MTRZ END-READ.
003950 110-CARGAR-UN-RENGLON-MATRIZ-E. EXIT.
003960
003970 111-COPIAR-UN-MES-MATRIZ SECTION.
003980     MOVE MX-MES(WKS-INDICE-MES)
003990          TO GX-MES(WKS-TOTAL-MATRIZ WKS-INDICE-MES)
004000     ADD 1 TO WKS-INDICE-MES.
004010 111-COPIAR-UN-MES-MATRIZ-E. EXIT.
004020
004030*----------------------------------------------------------------
004040*    CARGA LA TABLA MENSUAL (PRESTAMO/DEFECTO) DE PMHRATE.
004050*----------------------------------------------------------------
004060 120-CARGAR-TMES SECTION.
004070     MOVE 0 TO WKS-TOTAL-TMES
004080     OPEN INPUT ARCH-TMES
004090     IF FS-TMES NOT = '00' AND FS-TMES NOT = '35'
004100        MOVE 'NO SE PUDO ABRIR LA TABLA MENSUAL' TO
004110             WKS-MENSAJE-ERROR
004120        PERFORM 950-ERROR-ARCHIVO
004130     END-IF
004140     IF FS-TMES = '00'
004150        READ ARCH-TMES AT END MOVE '10' TO FS-TMES END-READ
004160        PERFORM 130-CARGAR-UN-RENGLON-TMES UNTIL FS-TMES = '10'
004170        CLOSE ARCH-TMES
004180     END-IF.
004190 120-CARGAR-TMES-E. EXIT.
004200
004210 130-CARGAR-UN-RENGLON-TMES SECTION.
004220     ADD 1 TO WKS-TOTAL-TMES
004230     MOVE MT-CATEGORIA     TO TX-CATEGORIA(WKS-TOTAL-TMES)
004240     MOVE MT-FECHA-FIN-MES TO TX-FECHA-FIN-MES(WKS-TOTAL-TMES)
004250     MOVE MT-ACTUAL        TO TX-ACTUAL(WKS-TOTAL-TMES)
004260     MOVE MT-RECONCILIADO  TO TX-RECONCILIADO(WKS-TOTAL-TMES)
004270     MOVE MT-DIFERENCIA    TO TX-DIFERENCIA(WKS-TOTAL-TMES)
004280     MOVE MT-PLANIFICADO   TO TX-PLANIFICADO(WKS-TOTAL-TMES)
004290     READ ARCH-TMES AT END MOVE '10' TO FS-TMES END-READ.
004300 130-CARGAR-UN-RENGLON-TMES-E. EXIT.
004310
004320*----------------------------------------------------------------
004330*    CARGA LOS TIPOS DE CATEGORIA (CATTIPOS).
004340*----------------------------------------------------------------
004350 140-CARGAR-TIPOS-CATEGORIA SECTION.
004360     MOVE 0 TO WKS-TOTAL-CTIPO
004370     OPEN INPUT ARCH-CTYPE
004380     IF FS-CTYPE NOT = '00'
004390        MOVE 'NO SE PUDO ABRIR CATTIPOS' TO WKS-MENSAJE-ERROR
004400        PERFORM 950-ERROR-ARCHIVO
004410     END-IF
004420     READ ARCH-CTYPE AT END MOVE '10' TO FS-CTYPE END-READ
004430     PERFORM 150-CARGAR-UN-RENGLON-CTIPO UNTIL FS-CTYPE = '10'
004440     CLOSE ARCH-CTYPE.
004450 140-CARGAR-TIPOS-CATEGORIA-E. EXIT.
004460
004470 150-CARGAR-UN-RENGLON-CTIPO SECTION.
004480     ADD 1 TO WKS-TOTAL-CTIPO
004490     MOVE CT-CATEGORIA TO CX-CATEGORIA(WKS-TOTAL-CTIPO)
004500     MOVE CT-TIPO      TO CX-TIPO(WKS-TOTAL-CTIPO)
004510     READ ARCH-CTYPE AT END MOVE '10' TO FS-CTYPE END-READ.
004520 150-CARGAR-UN-RENGLON-CTIPO-E. EXIT.
004530
004540*----------------------------------------------------------------
004550*    CARGA EL PLAN DE GASTOS ANUALES.
004560*----------------------------------------------------------------
004570 160-CARGAR-GASTOS-ANIO SECTION.
004580     MOVE 0 TO WKS-TOTAL-EXPPLAN
004590     OPEN INPUT ARCH-EXPPLAN
004600     IF FS-EXPPL NOT = '00' AND FS-EXPPL NOT = '35'
004610        MOVE 'NO SE PUDO ABRIR EL PLAN DE GASTOS' TO
004620             WKS-MENSAJE-ERROR
004630        PERFORM 950-ERROR-ARCHIVO
004640     END-IF
004650     IF FS-EXPPL = '00'
004660        READ ARCH-EXPPLAN AT END MOVE '10' TO FS-EXPPL END-READ
004670        PERFORM 170-CARGAR-UN-RENGLON-EXPPLAN
004680            UNTIL FS-EXPPL = '10'
004690        CLOSE ARCH-EXPPLAN
004700     END-IF.
004710 160-CARGAR-GASTOS-ANIO-E. EXIT.
004720
004730 170-CARGAR-UN-RENGLON-EXPPLAN SECTION.
004740     ADD 1 TO WKS-TOTAL-EXPPLAN
004750     MOVE EX-CATEGORIA   TO EQ-CATEGORIA(WKS-TOTAL-EXPPLAN)
004760     MOVE EX-ANIO-ACTUAL TO EQ-ANIO-ACTUAL(WKS-TOTAL-EXPPLAN)
004770     MOVE EX-ANIO-SIGUIENTE
004780                         TO EQ-ANIO-SIGUIENTE(WKS-TOTAL-EXPPLAN)
004790     READ ARCH-EXPPLAN AT END MOVE '10' TO FS-EXPPL END-READ.
004800 170-CARGAR-UN-RENGLON-EXPPLAN-E. EXIT.
004810
004820*----------------------------------------------------------------
004830*    CARGA LAS LINEAS DE PRESUPUESTO.
004840*----------------------------------------------------------------
004850 180-CARGAR-LINEAS-PRESUPUESTO SECTION.
004860     MOVE 0 TO WKS-TOTAL-BLINES
004870     OPEN INPUT ARCH-BLINES
004880     IF FS-BLIN NOT = '00' AND FS-BLIN NOT = '35'
004890        MOVE 'NO SE PUDO ABRIR LAS LINEAS DE PRESUPUESTO' TO
004900             WKS-MENSAJE-ERROR
004910        PERFORM 950-ERROR-ARCHIVO
004920     END-IF
004930     IF FS-BLIN = '00'
004940        READ ARCH-BLINES AT END MOVE '10' TO FS-BLIN END-READ
004950        PERFORM 190-CARGAR-UN-RENGLON-BLINES
004960            UNTIL FS-BLIN = '10'
004970        CLOSE ARCH-BLINES
004980     END-IF.
004990 180-CARGAR-LINEAS-PRESUPUESTO-E. EXIT.
005000
005010 190-CARGAR-UN-RENGLON-BLINES SECTION.
005020     ADD 1 TO WKS-TOTAL-BLINES
005030     MOVE BL-CATEGORIA      TO BQ-CATEGORIA(WKS-TOTAL-BLINES)
005040     MOVE BL-FECHA          TO BQ-FECHA(WKS-TOTAL-BLINES)
005050     MOVE BL-ANIO-ACTUAL    TO BQ-ANIO-ACTUAL(WKS-TOTAL-BLINES)
005060     MOVE BL-R-FLAG         TO BQ-R-FLAG(WKS-TOTAL-BLINES)
005070     MOVE BL-ANIO-SIGUIENTE TO BQ-ANIO-SIGUIENTE(WKS-TOTAL-BLINES)
005080     MOVE BL-PAGO           TO BQ-PAGO(WKS-TOTAL-BLINES)
005090     MOVE 1 TO WKS-INDICE-MES
005100     PERFORM 191-COPIAR-UN-MES-BLINES UNTIL WKS-INDICE-MES > 12
005110     READ ARCH-BLINES AT END MOVE '10' TO FS-BLIN END-READ.
005120 190-CARGAR-UN-RENGLON-BLINES-E. EXIT.
005130
005140 191-COPIAR-UN-MES-BLINES SECTION.
005150     MOVE BL-PLANIFICADO(WKS-INDICE-MES)
005160          TO BQ-PLANIFICADO(WKS-TOTAL-BLINES WKS-INDICE-MES)
005170     ADD 1 TO WKS-INDICE-MES.
005180 191-COPIAR-UN-MES-BLINES-E. EXIT.
005190
005200*==================================================================
005210*    R E P O R T E   D E   D I F E R E N C I A S
005220*    (PRESTAMO, ANUAL Y DEFECTO -- SUMA DE TX-DIFERENCIA)
005230*==================================================================
005240 300-REPORTE-DIFERENCIAS SECTION.
005250     MOVE 1 TO WKS-INDICE-CARGA
005260     PERFORM 310-EVALUAR-CATEGORIA-TMES
005270         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-TMES.
005280 300-REPORTE-DIFERENCIAS-E. EXIT.
005290
005300*----------------------------------------------------------------
005310*    RECORRE LA TABLA MENSUAL AGRUPADA POR CATEGORIA (VIENE EN
005320*    EL ORDEN EN QUE PMHRATE PROCESO LAS CATEGORIAS, ASI QUE
005330*    LOS RENGLONES DE UNA MISMA CATEGORIA QUEDAN JUNTOS).
005340*----------------------------------------------------------------
005350 310-EVALUAR-CATEGORIA-TMES SECTION.
005360     MOVE 0 TO WKS-SUMS-TOTAL
005370     MOVE TX-CATEGORIA(WKS-INDICE-CARGA) TO DR-CATEGORIA
005380     PERFORM 311-SUMAR-DIFERENCIAS-DE-CATEGORIA
005390         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-TMES
005400            OR TX-CATEGORIA(WKS-INDICE-CARGA) NOT = DR-CATEGORIA
005410     IF WKS-SUMS-TOTAL > 0.01 OR WKS-SUMS-TOTAL < -0.01
005420        MOVE WKS-SUMS-TOTAL TO DR-MONTO
005430        WRITE REG-DIFF
005440     END-IF.
005450 310-EVALUAR-CATEGORIA-TMES-E. EXIT.
005460
005470 311-SUMAR-DIFERENCIAS-DE-CATEGORIA SECTION.
005480     ADD TX-DIFERENCIA(WKS-INDICE-CARGA) TO WKS-SUMS-TOTAL
005490     ADD 1 TO WKS-INDICE-CARGA.
005500 311-SUMAR-DIFERENCIAS-DE-CATEGORIA-E. EXIT.
005510
005520*==================================================================
005530*    R E S U M E N   A N U A L   ( C A T E G O R I A S   Y )
005540*==================================================================
005550 400-RESUMEN-ANUAL SECTION.
005560     MOVE 1 TO WKS-INDICE-CARGA
005570     PERFORM 410-EVALUAR-UNA-CATEGORIA-ANUAL
005580         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-CTIPO.
005590 400-RESUMEN-ANUAL-E. EXIT.
005600
005610 410-EVALUAR-UNA-CATEGORIA-ANUAL SECTION.
005620     IF CX-TIPO(WKS-INDICE-CARGA) = 'Y'
005630        PERFORM 420-ESCRIBIR-UN-RENGLON-ANUAL
005640     END-IF
005650     ADD 1 TO WKS-INDICE-CARGA.
005660 410-EVALUAR-UNA-CATEGORIA-ANUAL-E. EXIT.
005670
005680 420-ESCRIBIR-UN-RENGLON-ANUAL SECTION.
005690     MOVE CX-CATEGORIA(WKS-INDICE-CARGA) TO YS-CATEGORIA
005700     MOVE 0 TO YS-PLANIFICADO
005710     MOVE 0 TO YS-GASTADO
005720     MOVE 1 TO WKS-INDICE-BUSQUEDA
005730     PERFORM 421-SUMAR-PLANIFICADO-ANUAL
005740         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-BLINES
005750     PERFORM 430-BUSCAR-GASTO-ANUAL-EN-MATRIZ
005760     PERFORM 440-BUSCAR-GASTO-ANUAL-EN-EXPPLAN
005770     WRITE REG-YSUM.
005780 420-ESCRIBIR-UN-RENGLON-ANUAL-E. EXIT.
005790
005800 421-SUMAR-PLANIFICADO-ANUAL SECTION.
005810     IF BQ-CATEGORIA(WKS-INDICE-BUSQUEDA) = YS-CATEGORIA
005820        ADD BQ-ANIO-ACTUAL(WKS-INDICE-BUSQUEDA) TO YS-PLANIFICADO
005830     END-IF
005840     ADD 1 TO WKS-INDICE-BUSQUEDA.
005850 421-SUMAR-PLANIFICADO-ANUAL-E. EXIT.
005860
005870 430-BUSCAR-GASTO-ANUAL-EN-MATRIZ SECTION.
005880     MOVE 'N' TO WKS-ENCONTRADO
005890     MOVE 1 TO WKS-INDICE-BUSQUEDA
005900     PERFORM 431-PROBAR-CATEGORIA-MATRIZ
005910         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-MATRIZ
005920            OR WKS-ENCONTRADO = 'S'.
005930 430-BUSCAR-GASTO-ANUAL-EN-MATRIZ-E. EXIT.
005940
005950 431-PROBAR-CATEGORIA-MATRIZ SECTION.
005960     IF GX-CATEGORIA(WKS-INDICE-BUSQUEDA) = YS-CATEGORIA
005970        MOVE 'S' TO WKS-ENCONTRADO
005980        MOVE GX-ANUAL(WKS-INDICE-BUSQUEDA) TO YS-GASTADO
005990     END-IF
006000     ADD 1 TO WKS-INDICE-BUSQUEDA.
006010 431-PROBAR-CATEGORIA-MATRIZ-E. EXIT.
006020
006030 440-BUSCAR-GASTO-ANUAL-EN-EXPPLAN SECTION.
006040     MOVE 'N' TO WKS-ENCONTRADO
006050     MOVE 1 TO WKS-INDICE-BUSQUEDA
006060     PERFORM 441-PROBAR-EXPPLAN-ANUAL
006070         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-EXPPLAN
006080            OR WKS-ENCONTRADO = 'S'
006090     IF WKS-ENCONTRADO = 'S'
006100        COMPUTE YS-RESTANTE =
006110                EQ-ANIO-ACTUAL(WKS-INDICE-BUSQUEDA) - YS-GASTADO
006120        IF YS-RESTANTE > 0
006130           MOVE 0 TO YS-RESTANTE
006140        END-IF
006150     ELSE
006160        MOVE 0 TO YS-RESTANTE
006170     END-IF.
006180 440-BUSCAR-GASTO-ANUAL-EN-EXPPLAN-E. EXIT.
006190
006200 441-PROBAR-EXPPLAN-ANUAL SECTION.
006210     IF EQ-CATEGORIA(WKS-INDICE-BUSQUEDA) = YS-CATEGORIA
006220        MOVE 'S' TO WKS-ENCONTRADO
006230     END-IF
006240     ADD 1 TO WKS-INDICE-BUSQUEDA.
006250 441-PROBAR-EXPPLAN-ANUAL-E. EXIT.
006260
006270*==================================================================
006280*    R E S U M E N   T R I M E S T R A L
006290*==================================================================
006300*----------------------------------------------------------------
006310*    CATEGORIAS TRIMESTRALES (Q) APORTAN SU LINEA DE PRESUPUESTO
006320*    POR TRIMESTRE; CATEGORIAS MENSUALES (M) APORTAN LA SUMA DE
006330*    SUS 3 MESES DEL TRIMESTRE.  FILAS ORDENADAS POR CATEGORIA
006340*    (SE RESPETA EL ORDEN DE CATTIPOS, YA ALFABETIZADO EN CASA).
006350*----------------------------------------------------------------
006360 500-RESUMEN-TRIMESTRAL SECTION.
006370     MOVE 1 TO WKS-INDICE-TRIM
006380     PERFORM 510-PROCESAR-UN-TRIMESTRE UNTIL WKS-INDICE-TRIM > 4.
006390 500-RESUMEN-TRIMESTRAL-E. EXIT.
006400
006410 510-PROCESAR-UN-TRIMESTRE SECTION.
006420     MOVE 1 TO WKS-INDICE-CARGA
006430     PERFORM 520-EVALUAR-UNA-CATEGORIA-TRIM
006440         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-CTIPO
006450     ADD 1 TO WKS-INDICE-TRIM.
006460 510-PROCESAR-UN-TRIMESTRE-E. EXIT.
006470
006480 520-EVALUAR-UNA-CATEGORIA-TRIM SECTION.
006490     EVALUATE CX-TIPO(WKS-INDICE-CARGA)
006500        WHEN 'Q' PERFORM 530-RENGLON-Q-TRIMESTRAL
006510        WHEN 'M' PERFORM 560-RENGLON-Q-MENSUAL
006520     END-EVALUATE
006530     ADD 1 TO WKS-INDICE-CARGA.
006540 520-EVALUAR-UNA-CATEGORIA-TRIM-E. EXIT.
006550
006560 530-RENGLON-Q-TRIMESTRAL SECTION.
006570     MOVE 0 TO WKS-PLAN-Q
006580     MOVE 0 TO WKS-GASTADO-Q
006590     MOVE 1 TO WKS-INDICE-BUSQUEDA
006600     PERFORM 531-BUSCAR-LINEA-DEL-TRIMESTRE
006610         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-BLINES
006620     PERFORM 540-SUMAR-GASTADO-TRIMESTRE-MATRIZ
006630     IF WKS-GASTADO-Q < WKS-PLAN-Q
006640        MOVE 0 TO WKS-RESTANTE-Q
006650     ELSE
006660        COMPUTE WKS-RESTANTE-Q = WKS-PLAN-Q - WKS-GASTADO-Q
006670     END-IF
006680     MOVE WKS-INDICE-TRIM TO QS-TRIMESTRE
006690     MOVE CX-CATEGORIA(WKS-INDICE-CARGA) TO QS-CATEGORIA
006700     MOVE WKS-PLAN-Q TO QS-PLANIFICADO
006710     MOVE WKS-GASTADO-Q TO QS-GASTADO
006720     MOVE WKS-RESTANTE-Q TO QS-RESTANTE
006730     WRITE REG-QSUM.
006740 530-RENGLON-Q-TRIMESTRAL-E. EXIT.
006750
006760 531-BUSCAR-LINEA-DEL-TRIMESTRE SECTION.
006770     IF BQ-CATEGORIA(WKS-INDICE-BUSQUEDA) =
006780        CX-CATEGORIA(WKS-INDICE-CARGA)
006790        MOVE BQ-FECHA(WKS-INDICE-BUSQUEDA) TO WKS-FECHA-TRABAJO
006800        EVALUATE TRUE
006810           WHEN WKS-FT-MM < 4  MOVE 1 TO WKS-INDICE-FIJA
006820           WHEN WKS-FT-MM < 7  MOVE 2 TO WKS-INDICE-FIJA
006830           WHEN WKS-FT-MM < 10 MOVE 3 TO WKS-INDICE-FIJA
006840           WHEN OTHER          MOVE 4 TO WKS-INDICE-FIJA
006850        END-EVALUATE
006860        IF WKS-INDICE-FIJA = WKS-INDICE-TRIM
006870           MOVE BQ-ANIO-ACTUAL(WKS-INDICE-BUSQUEDA) TO WKS-PLAN-Q
006880        END-IF
006890     END-IF
006900     ADD 1 TO WKS-INDICE-BUSQUEDA.
006910 531-BUSCAR-LINEA-DEL-TRIMESTRE-E. EXIT.
006920
006930 540-SUMAR-GASTADO-TRIMESTRE-MATRIZ SECTION.
006940     MOVE 'N' TO WKS-ENCONTRADO
006950     MOVE 1 TO WKS-INDICE-BUSQUEDA
006960     PERFORM 541-PROBAR-CATEGORIA-MATRIZ-Q
006970         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-MATRIZ
006980            OR WKS-ENCONTRADO = 'S'.
006990 540-SUMAR-GASTADO-TRIMESTRE-MATRIZ-E. EXIT.
007000
007010 541-PROBAR-CATEGORIA-MATRIZ-Q SECTION.
007020     IF GX-CATEGORIA(WKS-INDICE-BUSQUEDA) =
007030        CX-CATEGORIA(WKS-INDICE-CARGA)
007040        MOVE 'S' TO WKS-ENCONTRADO
007050        MOVE 'TRIMESTRE' TO WKS-SUMS-FUNCION
007060        MOVE WKS-INDICE-TRIM TO WKS-SUMS-TRIM-NUM
007070        MOVE 1 TO WKS-INDICE-MES
007080        PERFORM 542-COPIAR-MES-A-PARAM UNTIL WKS-INDICE-MES > 12
007090        CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
007100                              WKS-SUMS-FECHA
007110                              WKS-SUMS-TOTAL
007120                              WKS-SUMS-TRIM-NUM
007130                              WKS-TABLA-MESES-PARAM
007140                              WKS-GASTADO-Q
007150     END-IF
007160     ADD 1 TO WKS-INDICE-BUSQUEDA.
007170 541-PROBAR-CATEGORIA-MATRIZ-Q-E. EXIT.
007180
007190 542-COPIAR-MES-A-PARAM SECTION.
007200     MOVE GX-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
007210          TO WKS-MES-PARAM(WKS-INDICE-MES)
007220     ADD 1 TO WKS-INDICE-MES.
007230 542-COPIAR-MES-A-PARAM-E. EXIT.
007240
007250 560-RENGLON-Q-MENSUAL SECTION.
007260     MOVE 0 TO WKS-PLAN-Q
007270     MOVE 0 TO WKS-GASTADO-Q
007280     MOVE 0 TO WKS-RESTANTE-Q
007290     COMPUTE WKS-INICIO-GRUPO = (WKS-INDICE-TRIM - 1) * 3 + 1
007300     COMPUTE WKS-FIN-GRUPO = WKS-INDICE-TRIM * 3
007310     MOVE WKS-INICIO-GRUPO TO WKS-INDICE-MES
007320     PERFORM 570-SUMAR-UN-MES-DEL-GRUPO
007330         UNTIL WKS-INDICE-MES > WKS-FIN-GRUPO
007340     MOVE WKS-INDICE-TRIM TO QS-TRIMESTRE
007350     MOVE CX-CATEGORIA(WKS-INDICE-CARGA) TO QS-CATEGORIA
007360     MOVE WKS-PLAN-Q TO QS-PLANIFICADO
007370     MOVE WKS-GASTADO-Q TO QS-GASTADO
007380     MOVE WKS-RESTANTE-Q TO QS-RESTANTE
007390     WRITE REG-QSUM.
007400 560-RENGLON-Q-MENSUAL-E. EXIT.
007410
007420 570-SUMAR-UN-MES-DEL-GRUPO SECTION.
007430     MOVE 1 TO WKS-INDICE-BUSQUEDA
007440     PERFORM 571-BUSCAR-PLAN-MENSUAL-DEL-MES
007450         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-BLINES
007460     MOVE 1 TO WKS-INDICE-BUSQUEDA
007470     PERFORM 572-BUSCAR-GASTADO-MENSUAL-DEL-MES
007480         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-MATRIZ
007490     ADD 1 TO WKS-INDICE-MES.
007500 570-SUMAR-UN-MES-DEL-GRUPO-E. EXIT.
007510
007520 571-BUSCAR-PLAN-MENSUAL-DEL-MES SECTION.
007530     IF BQ-CATEGORIA(WKS-INDICE-BUSQUEDA) =
007540        CX-CATEGORIA(WKS-INDICE-CARGA)
007550        ADD BQ-PLANIFICADO(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
007560            TO WKS-PLAN-Q
007570     END-IF
007580     ADD 1 TO WKS-INDICE-BUSQUEDA.
007590 571-BUSCAR-PLAN-MENSUAL-DEL-MES-E. EXIT.
007600
007610 572-BUSCAR-GASTADO-MENSUAL-DEL-MES SECTION.
007620     IF GX-CATEGORIA(WKS-INDICE-BUSQUEDA) =
007630        CX-CATEGORIA(WKS-INDICE-CARGA)
007640        ADD GX-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
007650            TO WKS-GASTADO-Q
007660        IF GX-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES) = 0
007670           ADD WKS-PLAN-Q TO WKS-RESTANTE-Q
007680        ELSE
007690           COMPUTE WKS-RESTANTE-Q = WKS-RESTANTE-Q +
007700                   WKS-PLAN-Q -
007710                   GX-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
007720        END-IF
007730     END-IF
007740     ADD 1 TO WKS-INDICE-BUSQUEDA.
007750 572-BUSCAR-GASTADO-MENSUAL-DEL-MES-E. EXIT.
007760
007770*==================================================================
007780*    T A B L A   D E   R E S T A N T E   A   5   A N I O S
007790*==================================================================
007800*----------------------------------------------------------------
007810*    ANIO EN PROCESO: SUMA DE PAGO (O ANIO-ACTUAL) DE LAS LINEAS
007820*    FECHADAS EN ESE ANIO; SI NO HAY, SE USA EL ANIO-ACTUAL.
007830*    ANIOS FUTUROS: ANIO-SIGUIENTE MAS LO FECHADO EN ESE ANIO.
007840*----------------------------------------------------------------
007850 600-TABLA-RESTANTE-5-ANIOS SECTION.
007860     MOVE 1 TO WKS-INDICE-CARGA
007870     PERFORM 610-ESCRIBIR-UNA-CATEGORIA-REMN
007880         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-CTIPO.
007890 600-TABLA-RESTANTE-5-ANIOS-E. EXIT.
007900
007910 610-ESCRIBIR-UNA-CATEGORIA-REMN SECTION.
007920     MOVE CX-CATEGORIA(WKS-INDICE-CARGA) TO RM-CATEGORIA
007925     PERFORM 615-EVALUAR-RESTANTE-DE-CATEGORIA
007926     PERFORM 617-CALCULAR-BASELINE-SIGUIENTE
007930     MOVE 1 TO WKS-INDICE-ANIO
007940     PERFORM 620-CALCULAR-UN-ANIO-REMN UNTIL WKS-INDICE-ANIO > 5
007950     WRITE REG-REMN
007960     ADD 1 TO WKS-INDICE-CARGA.
007970 610-ESCRIBIR-UNA-CATEGORIA-REMN-E. EXIT.
007976
007979*----------------------------------------------------------------
007982*    CR-99226, EEDR, 21/12/2024: PRIMER NIVEL DEL FALLBACK DEL
007985*    ANIO EN PROCESO -- LAS CATEGORIAS ANUALES (Y) YA TIENEN UN
007988*    RESTANTE CALCULADO EN EL RESUMEN ANUAL (PARRAFOS 430/440);
007991*    SE REPITE ESE CALCULO AQUI PARA NO DUPLICAR CRITERIO ENTRE
007994*    LOS DOS REPORTES.
007997*----------------------------------------------------------------
008000 615-EVALUAR-RESTANTE-DE-CATEGORIA SECTION.
008003     MOVE 'N' TO WKS-TIENE-RESTANTE
008006     MOVE 0 TO WKS-RESTANTE-PROCESO
008009     IF CX-TIPO(WKS-INDICE-CARGA) = 'Y'
008012        MOVE RM-CATEGORIA TO YS-CATEGORIA
008015        MOVE 0 TO YS-GASTADO
008018        PERFORM 430-BUSCAR-GASTO-ANUAL-EN-MATRIZ
008021        PERFORM 440-BUSCAR-GASTO-ANUAL-EN-EXPPLAN
008024        MOVE 'S' TO WKS-TIENE-RESTANTE
008027        MOVE YS-RESTANTE TO WKS-RESTANTE-PROCESO
008030    END-IF.
008033 615-EVALUAR-RESTANTE-DE-CATEGORIA-E. EXIT.
008036
008039*----------------------------------------------------------------
008042*    CR-99228, EEDR, 22/12/2024: LINEA BASE DEL ANIO-SIGUIENTE,
008045*    CALCULADA UNA SOLA VEZ POR CATEGORIA -- SE SUMA A CADA ANIO
008048*    FUTURO POR SEPARADO EN 620, EN VEZ DE ARRASTRAR EL TOTAL
008051*    YA COMBINADO DEL ANIO 2 A LOS ANIOS 3, 4 Y 5.
008054*----------------------------------------------------------------
008057 617-CALCULAR-BASELINE-SIGUIENTE SECTION.
008060     MOVE 0 TO WKS-BASELINE-SIGUIENTE
008063     MOVE 1 TO WKS-INDICE-BUSQUEDA
008066     PERFORM 618-SUMAR-UNA-LINEA-SIGUIENTE
008069         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-BLINES.
008072 617-CALCULAR-BASELINE-SIGUIENTE-E. EXIT.
008075
008078 618-SUMAR-UNA-LINEA-SIGUIENTE SECTION.
008081     IF BQ-CATEGORIA(WKS-INDICE-BUSQUEDA) = RM-CATEGORIA
008084        ADD BQ-ANIO-SIGUIENTE(WKS-INDICE-BUSQUEDA)
008087            TO WKS-BASELINE-SIGUIENTE
008090     END-IF
008093     ADD 1 TO WKS-INDICE-BUSQUEDA.
008096 618-SUMAR-UNA-LINEA-SIGUIENTE-E. EXIT.
008099
008102 620-CALCULAR-UN-ANIO-REMN SECTION.
008105     COMPUTE WKS-SUMS-TOTAL = WKS-ANIO-PROCESO + WKS-INDICE-ANIO - 1
008108     MOVE 0 TO RM-ANIO(WKS-INDICE-ANIO)
008111     IF WKS-INDICE-ANIO = 1 AND WKS-TIENE-RESTANTE = 'S'
008114        MOVE WKS-RESTANTE-PROCESO TO RM-ANIO(WKS-INDICE-ANIO)
008117     ELSE
008120        MOVE 'N' TO WKS-ENCONTRADO
008123        MOVE 1 TO WKS-INDICE-BUSQUEDA
008126        PERFORM 630-ACUMULAR-LINEAS-DEL-ANIO
008129            UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-BLINES
008132        IF WKS-INDICE-ANIO = 1
008135           IF WKS-ENCONTRADO = 'N'
008138              PERFORM 635-ACUMULAR-ANIO-ACTUAL-DEFECTO
008141           END-IF
008144        ELSE
008147           IF RM-ANIO(WKS-INDICE-ANIO) = 0 AND
008150               WKS-BASELINE-SIGUIENTE = 0
008153              PERFORM 637-APLICAR-FALLBACK-FUTURO
008156           ELSE
008159              ADD WKS-BASELINE-SIGUIENTE
008162                  TO RM-ANIO(WKS-INDICE-ANIO)
008165           END-IF
008168        END-IF
008171     END-IF
008174     ADD 1 TO WKS-INDICE-ANIO.
008177 620-CALCULAR-UN-ANIO-REMN-E. EXIT.
008180
008183 630-ACUMULAR-LINEAS-DEL-ANIO SECTION.
008186     IF BQ-CATEGORIA(WKS-INDICE-BUSQUEDA) = RM-CATEGORIA
008189        MOVE BQ-FECHA(WKS-INDICE-BUSQUEDA) TO WKS-FECHA-TRABAJO
008192        IF WKS-FT-AAAA = WKS-SUMS-TOTAL
008195           MOVE 'S' TO WKS-ENCONTRADO
008198           IF BQ-PAGO(WKS-INDICE-BUSQUEDA) NOT = 0
008201              ADD BQ-PAGO(WKS-INDICE-BUSQUEDA)
008204                  TO RM-ANIO(WKS-INDICE-ANIO)
008207           ELSE
008210              ADD BQ-ANIO-ACTUAL(WKS-INDICE-BUSQUEDA)
008213                  TO RM-ANIO(WKS-INDICE-ANIO)
008216           END-IF
008219        END-IF
008222     END-IF
008225     ADD 1 TO WKS-INDICE-BUSQUEDA.
008228 630-ACUMULAR-LINEAS-DEL-ANIO-E. EXIT.
008231
008234*----------------------------------------------------------------
008237*    CR-99226, EEDR, 21/12/2024: TERCER NIVEL DEL FALLBACK --
008240*    NINGUNA LINEA DEL PRESUPUESTO QUEDO FECHADA EN EL ANIO EN
008243*    PROCESO, ASI QUE SE SUMA ANIO-ACTUAL SIN IMPORTAR LA FECHA.
008246*----------------------------------------------------------------
008249 635-ACUMULAR-ANIO-ACTUAL-DEFECTO SECTION.
008252     MOVE 1 TO WKS-INDICE-BUSQUEDA
008255     PERFORM 636-SUMAR-UNA-LINEA-ANIO-ACTUAL
008258         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-BLINES.
008261 635-ACUMULAR-ANIO-ACTUAL-DEFECTO-E. EXIT.
008264
008267 636-SUMAR-UNA-LINEA-ANIO-ACTUAL SECTION.
008270     IF BQ-CATEGORIA(WKS-INDICE-BUSQUEDA) = RM-CATEGORIA
008273        ADD BQ-ANIO-ACTUAL(WKS-INDICE-BUSQUEDA)
008276            TO RM-ANIO(WKS-INDICE-ANIO)
008279     END-IF
008282     ADD 1 TO WKS-INDICE-BUSQUEDA.
008285 636-SUMAR-UNA-LINEA-ANIO-ACTUAL-E. EXIT.
008288
008291*----------------------------------------------------------------
008294*    CR-99228, EEDR, 22/12/2024: TERCER NIVEL DEL FALLBACK PARA
008297*    LOS ANIOS FUTUROS -- SI LA LINEA BASE DEL ANIO-SIGUIENTE Y
008300*    LO FECHADO EN EL ANIO SON AMBOS CERO, SE USA PLANIFICADO
008303*    ANUAL (CATEGORIAS MENSUALES) O ANIO-ACTUAL (TRIMESTRALES).
008306*----------------------------------------------------------------
008309 637-APLICAR-FALLBACK-FUTURO SECTION.
008312     EVALUATE CX-TIPO(WKS-INDICE-CARGA)
008315        WHEN 'M'
008318           MOVE 1 TO WKS-INDICE-BUSQUEDA
008321           PERFORM 638-SUMAR-PLANIFICADO-DE-LINEA
008324               UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-BLINES
008327        WHEN 'Q'
008330           MOVE 1 TO WKS-INDICE-BUSQUEDA
008333           PERFORM 645-SUMAR-ANIO-ACTUAL-DE-LINEA
008336               UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-BLINES
008339     END-EVALUATE.
008342 637-APLICAR-FALLBACK-FUTURO-E. EXIT.
008345
008348 638-SUMAR-PLANIFICADO-DE-LINEA SECTION.
008351     IF BQ-CATEGORIA(WKS-INDICE-BUSQUEDA) = RM-CATEGORIA
008354        MOVE 1 TO WKS-INDICE-MES
008357        PERFORM 639-SUMAR-UN-MES-PLANIFICADO
008360            UNTIL WKS-INDICE-MES > 12
008363     END-IF
008366     ADD 1 TO WKS-INDICE-BUSQUEDA.
008369 638-SUMAR-PLANIFICADO-DE-LINEA-E. EXIT.
008372
008375 639-SUMAR-UN-MES-PLANIFICADO SECTION.
008378     ADD BQ-PLANIFICADO(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
008381         TO RM-ANIO(WKS-INDICE-ANIO)
008384     ADD 1 TO WKS-INDICE-MES.
008387 639-SUMAR-UN-MES-PLANIFICADO-E. EXIT.
008390
008393 645-SUMAR-ANIO-ACTUAL-DE-LINEA SECTION.
008396     IF BQ-CATEGORIA(WKS-INDICE-BUSQUEDA) = RM-CATEGORIA
008399        ADD BQ-ANIO-ACTUAL(WKS-INDICE-BUSQUEDA)
008402            TO RM-ANIO(WKS-INDICE-ANIO)
008405     END-IF
008408     ADD 1 TO WKS-INDICE-BUSQUEDA.
008411 645-SUMAR-ANIO-ACTUAL-DE-LINEA-E. EXIT.
008414
008450*==================================================================
008460*    O R D E N   D E   C A T E G O R I A S   P A R A   L A
008470*    M A T R I Z   M E N S U A L   I M P R E S A
008480*==================================================================
008490 700-CONSTRUIR-ORDEN-MATRIZ SECTION.
008500     MOVE 0 TO WKS-TOTAL-ORDEN
008510     MOVE 1 TO WKS-INDICE-CARGA
008520     PERFORM 710-MARCAR-NO-COLOCADA
008530         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-MATRIZ
008540     MOVE 1 TO WKS-INDICE-FIJA
008550     PERFORM 720-COLOCAR-UNA-CATEGORIA-FIJA
008560         UNTIL WKS-INDICE-FIJA > 5
008570     MOVE 'L' TO WKS-TIPO-BUSCANDO
008580     MOVE WKS-TOTAL-ORDEN TO WKS-INICIO-GRUPO
008590     ADD 1 TO WKS-INICIO-GRUPO
008600     PERFORM 730-COLOCAR-UN-TIPO
008610     MOVE WKS-TOTAL-ORDEN TO WKS-FIN-GRUPO
008620     PERFORM 735-ALFABETIZAR-GRUPO
008630     MOVE 'Y' TO WKS-TIPO-BUSCANDO
008640     MOVE WKS-TOTAL-ORDEN TO WKS-INICIO-GRUPO
008650     ADD 1 TO WKS-INICIO-GRUPO
008660     PERFORM 730-COLOCAR-UN-TIPO
008670     MOVE WKS-TOTAL-ORDEN TO WKS-FIN-GRUPO
008680     PERFORM 735-ALFABETIZAR-GRUPO
008690     MOVE 'Q' TO WKS-TIPO-BUSCANDO
008700     MOVE WKS-TOTAL-ORDEN TO WKS-INICIO-GRUPO
008710     ADD 1 TO WKS-INICIO-GRUPO
008720     PERFORM 730-COLOCAR-UN-TIPO
008730     MOVE WKS-TOTAL-ORDEN TO WKS-FIN-GRUPO
008740     PERFORM 735-ALFABETIZAR-GRUPO
008750     MOVE 'M' TO WKS-TIPO-BUSCANDO
008760     MOVE WKS-TOTAL-ORDEN TO WKS-INICIO-GRUPO
008770     ADD 1 TO WKS-INICIO-GRUPO
008780     PERFORM 730-COLOCAR-UN-TIPO
008790     MOVE WKS-TOTAL-ORDEN TO WKS-FIN-GRUPO
008800     PERFORM 735-ALFABETIZAR-GRUPO
008810     MOVE WKS-TOTAL-ORDEN TO WKS-INICIO-GRUPO
008820     ADD 1 TO WKS-INICIO-GRUPO
008830     PERFORM 740-COLOCAR-RESTANTES
008840     MOVE WKS-TOTAL-ORDEN TO WKS-FIN-GRUPO
008850     PERFORM 735-ALFABETIZAR-GRUPO.
008860 700-CONSTRUIR-ORDEN-MATRIZ-E. EXIT.
008870
008880*----------------------------------------------------------------
008890*    INICIALIZA LA BANDERA DE "YA COLOCADA" DE CADA CATEGORIA
008900*    DE LA MATRIZ.
008910*----------------------------------------------------------------
008920 710-MARCAR-NO-COLOCADA SECTION.
008930     MOVE 'N' TO GX-COLOCADA(WKS-INDICE-CARGA)
008940     ADD 1 TO WKS-INDICE-CARGA.
008950 710-MARCAR-NO-COLOCADA-E. EXIT.
008960
008970*----------------------------------------------------------------
008980*    COLOCA, EN ORDEN FIJO, LAS 5 CATEGORIAS "PIEDRAS GRANDES":
008990*    PAYCHECK, CHARITY, MORTGAGE, TAXES, INTEREST -- CADA UNA SI
009000*    EXISTE EN LA MATRIZ.
009010*----------------------------------------------------------------
009020 720-COLOCAR-UNA-CATEGORIA-FIJA SECTION.
009030     MOVE 'N' TO WKS-ENCONTRADO
009040     MOVE 1 TO WKS-INDICE-BUSQUEDA
009050     PERFORM 721-BUSCAR-CATEGORIA-FIJA
009060         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-MATRIZ
009070            OR WKS-ENCONTRADO = 'S'
009080     ADD 1 TO WKS-INDICE-FIJA.
009170 720-COLOCAR-UNA-CATEGORIA-FIJA-E. EXIT.
009180
009190 721-BUSCAR-CATEGORIA-FIJA SECTION.
009200     IF GX-CATEGORIA(WKS-INDICE-BUSQUEDA) =
009210        WKS-NOMBRE-FIJO(WKS-INDICE-FIJA)
009220        AND GX-COLOCADA(WKS-INDICE-BUSQUEDA) = 'N'
009230        MOVE 'S' TO WKS-ENCONTRADO
009240        MOVE 'S' TO GX-COLOCADA(WKS-INDICE-BUSQUEDA)
009250        ADD 1 TO WKS-TOTAL-ORDEN
009260        MOVE GX-CATEGORIA(WKS-INDICE-BUSQUEDA)
009270             TO OR-CATEGORIA(WKS-TOTAL-ORDEN)
009280     END-IF
009290     ADD 1 TO WKS-INDICE-BUSQUEDA.
009300 721-BUSCAR-CATEGORIA-FIJA-E. EXIT.
009310
009320*----------------------------------------------------------------
009330*    COLOCA TODAS LAS CATEGORIAS DE UN TIPO (L/Y/Q/M) SEGUN
009340*    CATTIPOS, SIN CONTAR CHARITY (YA COLOCADA COMO FIJA).
009350*----------------------------------------------------------------
009360 730-COLOCAR-UN-TIPO SECTION.
009370     MOVE 1 TO WKS-INDICE-CARGA
009380     PERFORM 731-EVALUAR-CATEGORIA-DEL-TIPO
009390         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-CTIPO.
009400 730-COLOCAR-UN-TIPO-E. EXIT.
009410
009420 731-EVALUAR-CATEGORIA-DEL-TIPO SECTION.
009430     IF CX-TIPO(WKS-INDICE-CARGA) = WKS-TIPO-BUSCANDO
009440        AND CX-CATEGORIA(WKS-INDICE-CARGA) NOT = 'Charity'
009450        MOVE 'N' TO WKS-ENCONTRADO
009460        MOVE 1 TO WKS-INDICE-BUSQUEDA
009470        PERFORM 732-COLOCAR-SI-EN-MATRIZ
009480            UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-MATRIZ
009490               OR WKS-ENCONTRADO = 'S'
009500     END-IF
009510     ADD 1 TO WKS-INDICE-CARGA.
009520 731-EVALUAR-CATEGORIA-DEL-TIPO-E. EXIT.
009530
009540 732-COLOCAR-SI-EN-MATRIZ SECTION.
009550     IF GX-CATEGORIA(WKS-INDICE-BUSQUEDA) =
009560        CX-CATEGORIA(WKS-INDICE-CARGA)
009570        AND GX-COLOCADA(WKS-INDICE-BUSQUEDA) = 'N'
009580        MOVE 'S' TO WKS-ENCONTRADO
009590        MOVE 'S' TO GX-COLOCADA(WKS-INDICE-BUSQUEDA)
009600        ADD 1 TO WKS-TOTAL-ORDEN
009610        MOVE GX-CATEGORIA(WKS-INDICE-BUSQUEDA)
009620             TO OR-CATEGORIA(WKS-TOTAL-ORDEN)
009630     END-IF
009640     ADD 1 TO WKS-INDICE-BUSQUEDA.
009650 732-COLOCAR-SI-EN-MATRIZ-E. EXIT.
009660
009670*----------------------------------------------------------------
009680*    ALFABETIZA (BURBUJA) EL RANGO DE LA TABLA DE ORDEN ENTRE
009690*    WKS-INICIO-GRUPO Y WKS-FIN-GRUPO.
009700*----------------------------------------------------------------
009710 735-ALFABETIZAR-GRUPO SECTION.
009720     IF WKS-INICIO-GRUPO < WKS-FIN-GRUPO
009730        MOVE 'S' TO WKS-HUBO-CAMBIO
009740        PERFORM 736-UNA-PASADA-DE-BURBUJA
009750            UNTIL WKS-HUBO-CAMBIO = 'N'
009760     END-IF.
009770 735-ALFABETIZAR-GRUPO-E. EXIT.
009780
009790 736-UNA-PASADA-DE-BURBUJA SECTION.
009800     MOVE 'N' TO WKS-HUBO-CAMBIO
009810     MOVE WKS-INICIO-GRUPO TO WKS-INDICE-A
009820     PERFORM 737-COMPARAR-Y-SWAP
009830         UNTIL WKS-INDICE-A >= WKS-FIN-GRUPO.
009840 736-UNA-PASADA-DE-BURBUJA-E. EXIT.
009850
009860 737-COMPARAR-Y-SWAP SECTION.
009870     COMPUTE WKS-INDICE-B = WKS-INDICE-A + 1
009880     IF OR-CATEGORIA(WKS-INDICE-A) > OR-CATEGORIA(WKS-INDICE-B)
009890        MOVE OR-CATEGORIA(WKS-INDICE-A) TO WKS-CATEGORIA-TEMP
009900        MOVE OR-CATEGORIA(WKS-INDICE-B) TO OR-CATEGORIA(WKS-INDICE-A)
009910        MOVE WKS-CATEGORIA-TEMP TO OR-CATEGORIA(WKS-INDICE-B)
009920        MOVE 'S' TO WKS-HUBO-CAMBIO
009930     END-IF
009940     ADD 1 TO WKS-INDICE-A.
009950 737-COMPARAR-Y-SWAP-E. EXIT.
009960
009970*----------------------------------------------------------------
009980*    COLOCA TODA CATEGORIA DE LA MATRIZ QUE NO HAYA QUEDADO EN
009990*    NINGUN GRUPO ANTERIOR (POR EJEMPLO CATEGORIAS SIN LINEA DE
010000*    PRESUPUESTO -- "PRESUPUESTO FALTANTE").
010010*----------------------------------------------------------------
010020 740-COLOCAR-RESTANTES SECTION.
010030     MOVE 1 TO WKS-INDICE-CARGA
010040     PERFORM 741-COLOCAR-SI-FALTA
010050         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-MATRIZ.
010060 740-COLOCAR-RESTANTES-E. EXIT.
010070
010080 741-COLOCAR-SI-FALTA SECTION.
010090     IF GX-COLOCADA(WKS-INDICE-CARGA) = 'N'
010100        MOVE 'S' TO GX-COLOCADA(WKS-INDICE-CARGA)
010110        ADD 1 TO WKS-TOTAL-ORDEN
010120        MOVE GX-CATEGORIA(WKS-INDICE-CARGA)
010130             TO OR-CATEGORIA(WKS-TOTAL-ORDEN)
010140     END-IF
010150     ADD 1 TO WKS-INDICE-CARGA.
010160 741-COLOCAR-SI-FALTA-E. EXIT.
010170
010180*==================================================================
010190*    I M P R E S I O N   D E   L A   M A T R I Z   M E N S U A L
010200*==================================================================
010210 750-IMPRIMIR-MATRIZ-MENSUAL SECTION.
010220     MOVE WKS-ANIO-PROCESO TO WKS-LT-ANIO
010230     WRITE LIN-RPTMTX FROM WKS-LINEA-TITULO
010240        AFTER ADVANCING TOP-OF-FORM
010250     WRITE LIN-RPTMTX FROM WKS-LINEA-ENCABEZADO
010260        AFTER ADVANCING 2 LINES
010270     MOVE 0 TO WKS-TOTAL-MES(1) WKS-TOTAL-MES(2) WKS-TOTAL-MES(3)
010280     MOVE 0 TO WKS-TOTAL-MES(4) WKS-TOTAL-MES(5) WKS-TOTAL-MES(6)
010290     MOVE 0 TO WKS-TOTAL-MES(7) WKS-TOTAL-MES(8) WKS-TOTAL-MES(9)
010300     MOVE 0 TO WKS-TOTAL-MES(10) WKS-TOTAL-MES(11)
010310     MOVE 0 TO WKS-TOTAL-MES(12) WKS-TOTAL-ANUAL
010320     MOVE 1 TO WKS-INDICE-CARGA
010330     PERFORM 760-IMPRIMIR-UN-RENGLON
010340         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-ORDEN
010350     PERFORM 780-IMPRIMIR-RENGLON-TOTAL.
010360 750-IMPRIMIR-MATRIZ-MENSUAL-E. EXIT.
010370
010380 760-IMPRIMIR-UN-RENGLON SECTION.
010390     MOVE 'N' TO WKS-ENCONTRADO
010400     MOVE 1 TO WKS-INDICE-BUSQUEDA
010410     PERFORM 761-BUSCAR-FILA-DE-LA-MATRIZ
010420         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-MATRIZ
010430            OR WKS-ENCONTRADO = 'S'
010440     ADD 1 TO WKS-INDICE-CARGA.
010450 760-IMPRIMIR-UN-RENGLON-E. EXIT.
010460
010470 761-BUSCAR-FILA-DE-LA-MATRIZ SECTION.
010480     IF GX-CATEGORIA(WKS-INDICE-BUSQUEDA) =
010490        OR-CATEGORIA(WKS-INDICE-CARGA)
010500        MOVE 'S' TO WKS-ENCONTRADO
010510        MOVE GX-CATEGORIA(WKS-INDICE-BUSQUEDA)
010520             TO WKS-LD-CATEGORIA
010530        MOVE 1 TO WKS-INDICE-MES
010540        PERFORM 762-IMPRIMIR-UN-MES UNTIL WKS-INDICE-MES > 12
010550        MOVE GX-ANUAL(WKS-INDICE-BUSQUEDA) TO WKS-LD-ANUAL
010560        WRITE LIN-RPTMTX FROM WKS-LINEA-DETALLE
010570           AFTER ADVANCING 1 LINE
010580     END-IF
010590     ADD 1 TO WKS-INDICE-BUSQUEDA.
010600 761-BUSCAR-FILA-DE-LA-MATRIZ-E. EXIT.
010610
010620 762-IMPRIMIR-UN-MES SECTION.
010630     MOVE GX-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
010640          TO WKS-LD-MONTO(WKS-INDICE-MES)
010650     ADD GX-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
010660         TO WKS-TOTAL-MES(WKS-INDICE-MES)
010670     ADD GX-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
010680         TO WKS-TOTAL-ANUAL
010690     ADD 1 TO WKS-INDICE-MES.
010700 762-IMPRIMIR-UN-MES-E. EXIT.
010710
010720 780-IMPRIMIR-RENGLON-TOTAL SECTION.
010730     MOVE 'Monthly Total' TO WKS-LD-CATEGORIA
010740     MOVE 1 TO WKS-INDICE-MES
010750     PERFORM 781-MOVER-TOTAL-MES UNTIL WKS-INDICE-MES > 12
010760     MOVE WKS-TOTAL-ANUAL TO WKS-LD-ANUAL
010770     WRITE LIN-RPTMTX FROM WKS-LINEA-DETALLE
010780        AFTER ADVANCING 2 LINES.
010790 780-IMPRIMIR-RENGLON-TOTAL-E. EXIT.
010800
010810 781-MOVER-TOTAL-MES SECTION.
010820     MOVE WKS-TOTAL-MES(WKS-INDICE-MES) TO
010830          WKS-LD-MONTO(WKS-INDICE-MES)
010840     ADD 1 TO WKS-INDICE-MES.
010850 781-MOVER-TOTAL-MES-E. EXIT.
010860
010870*==================================================================
010880*    R U T I N A   D E   E R R O R   F A T A L
010890*==================================================================
010900 950-ERROR-ARCHIVO SECTION.
010910     DISPLAY 'PMHRESUM - ERROR DE ARCHIVO: ' WKS-MENSAJE-ERROR
010920     MOVE 91 TO RETURN-CODE
010930     STOP RUN.
010940 950-ERROR-ARCHIVO-E. EXIT.
