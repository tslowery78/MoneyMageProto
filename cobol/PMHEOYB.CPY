000100******************************************************************
000110* COPYBOOK    : PMHEOYB                                          *
000120* DESCRIPCION : RENGLON DE SALDO FIN DE ANIO PROYECTADO. LA      *
000130*             : ETIQUETA PUEDE SER UNA FECHA 31/12/AAAA O EL     *
000140*             : LITERAL 'IDEAL BUDGET' PARA EL ULTIMO RENGLON.   *
000150* PROGRAMAS   : PMHRESUM                                         *
000160* HISTORIAL   :                                                  *
000170*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000180******************************************************************
000190 01  EB-SALDO-FIN-ANIO-REG.
000200     05  EB-ETIQUETA                   PIC X(12).
000210     05  EB-SALDO                      PIC S9(09)V99.
000220     05  FILLER                        PIC X(10).
