000100******************************************************************
000110* COPYBOOK    : PMHYSUM                                          *
000120* DESCRIPCION : RENGLON DEL RESUMEN ANUAL (Y SUMMARY).           *
000130* PROGRAMAS   : PMHRESUM                                         *
000140* HISTORIAL   :                                                  *
000150*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000160******************************************************************
000170 01  YS-RESUMEN-REG.
000180     05  YS-CATEGORIA                  PIC X(30).
000190     05  YS-PLANIFICADO                PIC S9(09)V99.
000200     05  YS-GASTADO                    PIC S9(09)V99.
000210     05  YS-RESTANTE                   PIC S9(09)V99.
000220     05  FILLER                        PIC X(10).
