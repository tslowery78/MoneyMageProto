000100******************************************************************
000110* FECHA       : 10/05/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000140* PROGRAMA    : PMHPROYE                                         *
000150* TIPO        : BATCH (CON SORT)                                 *
000160* DESCRIPCION : ORDENA LA PROYECCION QUE ARMO PMHRATE POR FECHA/ *
000170*             : DESCRIPCION/MONTO/CATEGORIA/SALDO/NOTA Y CORRE   *
000180*             : EL SALDO ACUMULADO A PARTIR DE LA SEMILLA DE     *
000190*             : ARCH-SALDO.  DE PASO EXTRAE EL "PRESUPUESTO      *
000200*             : IDEAL" (LOS RENGLONES DE PRONOSTICO DEL PROXIMO  *
000210*             : ANIO CALENDARIO) Y LOS SALDOS DE FIN DE ANIO.    *
000220* ARCHIVOS    : ARCH-PROY    (ENTRADA -- PROYECCION DE PMHRATE)  *
000230*             : ARCH-SALDO   (ENTRADA -- SALDOS DE BANCO)        *
000240*             : ARCH-PROYOR  (SALIDA  -- PROYECCION ORDENADA CON *
000250*             :                SALDO ACUMULADO)                  *
000260*             : ARCH-MATRIZ  (SALIDA  -- SUMAS MENSUALES POR     *
000270*             :                CATEGORIA, INSUMO DE LA MATRIZ)   *
000280*             : ARCH-IDEALP  (SALIDA  -- PROYECCION IDEAL)       *
000290*             : ARCH-IDEALM  (SALIDA  -- SUMAS MENSUALES IDEAL)  *
000300*             : ARCH-EOYB    (SALIDA  -- SALDOS FIN DE ANIO)     *
000310* PROGRAMA(S) : LLAMA A PMHDATE                                  *
000320******************************************************************
000330* HISTORIAL DE CAMBIOS                                           *
000340*   10/05/2024 EEDR CR-99145 CREACION INICIAL -- ORDEN Y SALDO   *
000350*             :        ACUMULADO                                 *
000360*   24/05/2024 EEDR CR-99147 SE AGREGA LA MATRIZ MENSUAL POR     *
000370*             :        CATEGORIA                                 *
000380*   02/12/1998 EEDR CR-90002 REVISION Y2K -- EL ANIO DE PROCESO  *
000390*             :        SE OBTIENE DE ACCEPT FROM DATE CON        *
000400*             :        VENTANA DE SIGLO EN 50                    *
000410*   09/06/2024 EEDR CR-99151 SE AGREGA EL PRESUPUESTO IDEAL      *
000420*             :        (RENGLONES DE PRONOSTICO DEL PROXIMO      *
000430*             :        ANIO CALENDARIO, SALDO DESDE CERO)        *
000440*   30/06/2024 PEDR  CR-99156 SE AGREGAN LOS SALDOS DE FIN DE    *
000450*             :        ANIO (5 ANIOS MAS EL IDEAL)               *
000460*   08/12/2024 EEDR CR-99219 SE AGREGA BITACORA DE TIEMPO DE     *
000470*             :        CORRIDA (HORA DE ARRANQUE Y DE FIN) PARA  *
000480*             :        EL SEGUIMIENTO DE OPERACIONES              *
000490******************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.    PMHPROYE.
000520 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000530 INSTALLATION.  PRESUPUESTO MENSUAL DEL HOGAR.
000540 DATE-WRITTEN.  10/05/2024.
000550 DATE-COMPILED. 10/05/2024.
000560 SECURITY.      USO INTERNO DEL HOGAR -- SIN CLASIFICACION.
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ARCH-PROY   ASSIGN TO 'PROYECTA'
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS IS FS-PROY FSE-PROY.
000660     SELECT ARCH-SALDO  ASSIGN TO 'SALDOBAN'
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS IS FS-SALD FSE-SALD.
000690     SELECT ARCH-PROYOR ASSIGN TO 'PROYORDE'
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS IS FS-PROR FSE-PROR.
000720     SELECT ARCH-MATRIZ ASSIGN TO 'MATRIZCA'
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS IS FS-MTRZ FSE-MTRZ.
000750     SELECT ARCH-IDEALP ASSIGN TO 'IDEALPRO'
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS IS FS-IDPR FSE-IDPR.
000780     SELECT ARCH-IDEALM ASSIGN TO 'IDEALMAT'
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FS-IDMT FSE-IDMT.
000810     SELECT ARCH-EOYB   ASSIGN TO 'SALDOSFA'
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS IS FS-EOYB FSE-EOYB.
000840     SELECT ARCH-ORDEN  ASSIGN TO 'WORKSORT'.
000850 DATA DIVISION.
000860 FILE SECTION.
000870 FD  ARCH-PROY.
000880 01  REG-PROY.
000890     COPY PMHPROY.
000900 FD  ARCH-SALDO.
000910 01  REG-SALDO.
000920     COPY PMHSALD.
000930 FD  ARCH-PROYOR.
000940 01  REG-PROYOR.
000950     COPY PMHPROY.
000960 FD  ARCH-MATRIZ.
000970 01  REG-MATRIZ.
000980     COPY PMHMTRX.
000990 FD  ARCH-IDEALP.
001000 01  REG-IDEALP.
001010     COPY PMHPROY.
001020 FD  ARCH-IDEALM.
001030 01  REG-IDEALM.
001040     COPY PMHMTRX.
001050 FD  ARCH-EOYB.
001060 01  REG-EOYB.
001070     COPY PMHEOYB.
001080 SD  ARCH-ORDEN.
001090 01  REG-ORDEN.
001100     COPY PMHPROY.
001110 WORKING-STORAGE SECTION.
001120 01  WKS-ESTADOS-ARCHIVO.
001130     05  FS-PROY                    PIC X(02).
001140     05  FS-SALD                    PIC X(02).
001150     05  FS-PROR                    PIC X(02).
001160     05  FS-MTRZ                    PIC X(02).
001170     05  FS-IDPR                    PIC X(02).
001180     05  FS-IDMT                    PIC X(02).
001190     05  FS-EOYB                    PIC X(02).
001200 01  WKS-ESTADOS-EXTENDIDOS.
001210     05  FSE-PROY.
001220         10  FSE-PROY-RETURN        PIC S9(9) COMP-5.
001230         10  FSE-PROY-FUNCTION      PIC S9(9) COMP-5.
001240         10  FSE-PROY-FEEDBACK      PIC S9(9) COMP-5.
001250     05  FSE-SALD.
001260         10  FSE-SALD-RETURN        PIC S9(9) COMP-5.
001270         10  FSE-SALD-FUNCTION      PIC S9(9) COMP-5.
001280         10  FSE-SALD-FEEDBACK      PIC S9(9) COMP-5.
001290     05  FSE-PROR.
001300         10  FSE-PROR-RETURN        PIC S9(9) COMP-5.
001310         10  FSE-PROR-FUNCTION      PIC S9(9) COMP-5.
001320         10  FSE-PROR-FEEDBACK      PIC S9(9) COMP-5.
001330     05  FSE-MTRZ.
001340         10  FSE-MTRZ-RETURN        PIC S9(9) COMP-5.
001350         10  FSE-MTRZ-FUNCTION      PIC S9(9) COMP-5.
001360         10  FSE-MTRZ-FEEDBACK      PIC S9(9) COMP-5.
001370     05  FSE-IDPR.
001380         10  FSE-IDPR-RETURN        PIC S9(9) COMP-5.
001390         10  FSE-IDPR-FUNCTION      PIC S9(9) COMP-5.
001400         10  FSE-IDPR-FEEDBACK      PIC S9(9) COMP-5.
001410     05  FSE-IDMT.
001420         10  FSE-IDMT-RETURN        PIC S9(9) COMP-5.
001430         10  FSE-IDMT-FUNCTION      PIC S9(9) COMP-5.
001440         10  FSE-IDMT-FEEDBACK      PIC S9(9) COMP-5.
001450     05  FSE-EOYB.
001460         10  FSE-EOYB-RETURN        PIC S9(9) COMP-5.
001470         10  FSE-EOYB-FUNCTION      PIC S9(9) COMP-5.
001480         10  FSE-EOYB-FEEDBACK      PIC S9(9) COMP-5.
001490 01  WKS-MENSAJE-ERROR              PIC X(60).
001500******************************************************************
001510*      T A B L A   D E   P R O Y E C C I O N   O R D E N A D A    *
001520******************************************************************
001530 01  WKS-TABLA-PROY.
001540     05  WKS-TOTAL-PROY             PIC 9(07) COMP VALUE 0.
001550     05  WKS-PROY-FILA OCCURS 6000 TIMES.
001560         10  PX-FECHA               PIC 9(08).
001570         10  PX-DESCRIPCION         PIC X(60).
001580         10  PX-MONTO               PIC S9(09)V99.
001590         10  PX-CATEGORIA           PIC X(30).
001600         10  PX-SALDO               PIC S9(09)V99.
001610         10  PX-NOTA                PIC X(30).
001620******************************************************************
001630*      T A B L A   D E   C A T E G O R I A S   ( M A T R I Z )    *
001640******************************************************************
001650 01  WKS-TABLA-CATEG-MATRIZ.
001660     05  WKS-TOTAL-CATEG-MTRZ       PIC 9(03) COMP VALUE 0.
001670     05  WKS-CATEG-MTRZ-FILA OCCURS 250 TIMES.
001680         10  MX-W-CATEGORIA         PIC X(30).
001690         10  MX-W-MES OCCURS 12 TIMES PIC S9(09)V99.
001700 01  WKS-TABLA-CATEG-IDEAL.
001710     05  WKS-TOTAL-CATEG-IDEAL      PIC 9(03) COMP VALUE 0.
001720     05  WKS-CATEG-IDEAL-FILA OCCURS 250 TIMES.
001730         10  ID-W-CATEGORIA         PIC X(30).
001740         10  ID-W-MES OCCURS 12 TIMES PIC S9(09)V99.
001750******************************************************************
001760*      I N D I C E S ,   C O N T A D O R E S   Y   B A N D E R A S *
001770******************************************************************
001780 01  WKS-INDICES.
001790     05  WKS-INDICE-PROY            PIC 9(07) COMP.
001800     05  WKS-INDICE-BUSQUEDA        PIC 9(03) COMP.
001810     05  WKS-INDICE-MES             PIC 9(02) COMP.
001820 01  WKS-SALDO-ACUMULADO            PIC S9(09)V99 VALUE 0.
001830 01  WKS-SALDO-SEMILLA              PIC S9(09)V99 VALUE 0.
001840 01  WKS-SALDO-IDEAL-ACUM           PIC S9(09)V99 VALUE 0.
001850 01  WKS-CONTADORES-RESULTADO.
001860     05  WKS-TOTAL-PROYOR-ESCRITOS  PIC 9(07) COMP VALUE 0.
001870     05  WKS-TOTAL-MATRIZ-ESCRITOS  PIC 9(03) COMP VALUE 0.
001880     05  WKS-TOTAL-IDEALP-ESCRITOS  PIC 9(07) COMP VALUE 0.
001890     05  WKS-TOTAL-IDEALM-ESCRITOS  PIC 9(03) COMP VALUE 0.
001900     05  WKS-TOTAL-EOYB-ESCRITOS    PIC 9(02) COMP VALUE 0.
001910******************************************************************
001920*      F E C H A   D E   P R O C E S O   ( V E N T A N A   D E    *
001930*      S I G L O )   Y   F E C H A S   D E   T R A B A J O        *
001940******************************************************************
001950 01  WKS-FECHA-HOY-6                PIC 9(06).
001960 01  WKS-FECHA-HOY-6-R REDEFINES WKS-FECHA-HOY-6.
001970     05  WKS-HOY-YY                 PIC 9(02).
001980     05  WKS-HOY-MM                 PIC 9(02).
001990     05  WKS-HOY-DD                 PIC 9(02).
002000 01  WKS-ANIO-PROCESO               PIC 9(04).
002010 01  WKS-FECHA-LIMITE-MATRIZ        PIC 9(08).
002020 01  WKS-FECHA-INICIO-IDEAL         PIC 9(08).
002030 01  WKS-FECHA-LIMITE-IDEAL         PIC 9(08).
002040 01  WKS-FECHA-TRABAJO              PIC 9(08) VALUE 0.
002050 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
002060     05  WKS-FT-AAAA                PIC 9(04).
002070     05  WKS-FT-MM                  PIC 9(02).
002080     05  WKS-FT-DD                  PIC 9(02).
002090 01  WKS-FECHA-EOYB                 PIC 9(08).
002100 01  WKS-FECHA-EOYB-R REDEFINES WKS-FECHA-EOYB.
002110     05  WKS-EOYB-AAAA              PIC 9(04).
002120     05  WKS-EOYB-MM                PIC 9(02).
002130     05  WKS-EOYB-DD                PIC 9(02).
002140 01  WKS-ETIQUETA-EOYB              PIC X(12).
002150 01  WKS-INDICE-ANIO-EOYB           PIC 9(01) COMP.
002160******************************************************************
002170*    CAMPOS DE BITACORA DE CORRIDA -- CR-99219, EEDR, 08/12/2024 *
002180******************************************************************
002190 77  WKS77-FECHA-CORRIDA            PIC X(10).
002200 77  WKS77-HORA-INICIO              PIC 9(08).
002210 77  WKS77-HORA-FIN                 PIC 9(08).
002220 77  WKS77-TIEMPO-TRANSCURRIDO      PIC S9(15) COMP-3 VALUE 0.
002230******************************************************************
002240 PROCEDURE DIVISION.
002250******************************************************************
002260 000-PRINCIPAL SECTION.
002270     PERFORM 045-SELLAR-INICIO-CORRIDA
002280         THRU 046-CALCULAR-TIEMPO-INICIO-E
002290     PERFORM 050-OBTENER-FECHA-PROCESO
002300     PERFORM 100-ORDENAR-PROYECCION
002310     PERFORM 150-CARGAR-SEMILLA-SALDO
002320     OPEN OUTPUT ARCH-PROYOR
002330     OPEN OUTPUT ARCH-IDEALP
002340     MOVE 1 TO WKS-INDICE-PROY
002350     PERFORM 200-PROCESAR-UN-RENGLON-ORDENADO
002360         UNTIL WKS-INDICE-PROY > WKS-TOTAL-PROY
002370     CLOSE ARCH-PROYOR
002380     CLOSE ARCH-IDEALP
002390     PERFORM 700-ESCRIBIR-MATRIZ
002400     PERFORM 750-ESCRIBIR-MATRIZ-IDEAL
002410     PERFORM 800-ESCRIBIR-SALDOS-FIN-ANIO
002420     DISPLAY 'PMHPROYE - RENGLONES DE PROYECCION ORDENADA: '
002430             WKS-TOTAL-PROYOR-ESCRITOS
002440     DISPLAY 'PMHPROYE - RENGLONES DE PROYECCION IDEAL: '
002450             WKS-TOTAL-IDEALP-ESCRITOS
002460     PERFORM 047-CALCULAR-TIEMPO-FIN
002470     DISPLAY 'PMHPROYE - TIEMPO DE CORRIDA (CS): '
002480             WKS77-TIEMPO-TRANSCURRIDO
002490     STOP RUN.
002500 000-PRINCIPAL-E. EXIT.
002510
002520*----------------------------------------------------------------
002530*    BITACORA DE CORRIDA -- SE SELLA LA FECHA/HORA DE ARRANQUE Y
002540*    SE FIJA EL PUNTO DE PARTIDA DEL CONTADOR DE TIEMPO
002550*    TRANSCURRIDO (EN CENTESIMAS DE SEGUNDO, TOMADO DE HORA).
002560*----------------------------------------------------------------
002570 045-SELLAR-INICIO-CORRIDA SECTION.
002580     ACCEPT WKS77-FECHA-CORRIDA FROM DATE
002590     ACCEPT WKS77-HORA-INICIO FROM TIME.
002600 045-SELLAR-INICIO-CORRIDA-E. EXIT.
002610
002620 046-CALCULAR-TIEMPO-INICIO SECTION.
002630     COMPUTE WKS77-TIEMPO-TRANSCURRIDO = WKS77-HORA-INICIO.
002640 046-CALCULAR-TIEMPO-INICIO-E. EXIT.
002650
002660*----------------------------------------------------------------
002670*    SE VUELVE A LEER LA HORA AL TERMINAR LA CORRIDA Y SE RESTA
002680*    CONTRA LA HORA DE ARRANQUE PARA EL RENGLON DE BITACORA (NO
002690*    AJUSTA MEDIANOCHE -- SUFICIENTE PARA UNA CORRIDA NOCTURNA).
002700*----------------------------------------------------------------
002710 047-CALCULAR-TIEMPO-FIN SECTION.
002720     ACCEPT WKS77-HORA-FIN FROM TIME
002730     COMPUTE WKS77-TIEMPO-TRANSCURRIDO =
002740             WKS77-HORA-FIN - WKS77-HORA-INICIO.
002750 047-CALCULAR-TIEMPO-FIN-E. EXIT.
002760
002770 050-OBTENER-FECHA-PROCESO SECTION.
002780     ACCEPT WKS-FECHA-HOY-6 FROM DATE
002790     IF WKS-HOY-YY < 50
002800        COMPUTE WKS-ANIO-PROCESO = 2000 + WKS-HOY-YY
002810     ELSE
002820        COMPUTE WKS-ANIO-PROCESO = 1900 + WKS-HOY-YY
002830     END-IF
002840     COMPUTE WKS-FECHA-LIMITE-MATRIZ =
002850             (WKS-ANIO-PROCESO + 1) * 10000 + 0101
002860     COMPUTE WKS-FECHA-INICIO-IDEAL =
002870             (WKS-ANIO-PROCESO + 1) * 10000 + 0101
002880     COMPUTE WKS-FECHA-LIMITE-IDEAL =
002890             (WKS-ANIO-PROCESO + 2) * 10000 + 0101.
002900 050-OBTENER-FECHA-PROCESO-E. EXIT.
002910
002920*----------------------------------------------------------------
002930*    ORDENA ARCH-PROY POR FECHA/DESCRIPCION/MONTO/CATEGORIA/
002940*    SALDO/NOTA Y CARGA EL RESULTADO A MEMORIA.
002950*----------------------------------------------------------------
002960 100-ORDENAR-PROYECCION SECTION.
002970     SORT ARCH-ORDEN
002980         ON ASCENDING KEY PJ-FECHA-NUM   OF REG-ORDEN
002990         ON ASCENDING KEY PJ-DESCRIPCION OF REG-ORDEN
003000         ON ASCENDING KEY PJ-MONTO       OF REG-ORDEN
003010         ON ASCENDING KEY PJ-CATEGORIA   OF REG-ORDEN
003020         ON ASCENDING KEY PJ-SALDO       OF REG-ORDEN
003030         ON ASCENDING KEY PJ-NOTA        OF REG-ORDEN
003040         USING ARCH-PROY
003050         GIVING ARCH-PROYOR
003060     OPEN INPUT ARCH-PROYOR
003070     IF FS-PROR NOT = '00'
003080        MOVE 'NO SE PUDO LEER LA PROYECCION ORDENADA' TO
003090             WKS-MENSAJE-ERROR
003100        PERFORM 950-ERROR-ARCHIVO
003110     END-IF
003120     READ ARCH-PROYOR AT END MOVE '10' TO FS-PROR END-READ
003130     PERFORM 110-CARGAR-UN-RENGLON-PROY UNTIL FS-PROR = '10'
003140     CLOSE ARCH-PROYOR.
003150 100-ORDENAR-PROYECCION-E. EXIT.
003160
003170 110-CARGAR-UN-RENGLON-PROY SECTION.
003180     ADD 1 TO WKS-TOTAL-PROY
003190     MOVE PJ-FECHA-NUM       TO PX-FECHA(WKS-TOTAL-PROY)
003200     MOVE PJ-DESCRIPCION     TO PX-DESCRIPCION(WKS-TOTAL-PROY)
003210     MOVE PJ-MONTO           TO PX-MONTO(WKS-TOTAL-PROY)
003220     MOVE PJ-CATEGORIA       TO PX-CATEGORIA(WKS-TOTAL-PROY)
003230     MOVE PJ-SALDO           TO PX-SALDO(WKS-TOTAL-PROY)
003240     MOVE PJ-NOTA            TO PX-NOTA(WKS-TOTAL-PROY)
003250     READ ARCH-PROYOR AT END MOVE '10' TO FS-PROR END-READ.
003260 110-CARGAR-UN-RENGLON-PROY-E. EXIT.
003270
003280*----------------------------------------------------------------
003290*    LA SEMILLA DEL SALDO ACUMULADO ES EL ULTIMO SALDO NUMERICO
003300*    DEL ARCHIVO DE SALDOS DE BANCO.
003310*----------------------------------------------------------------
003320 150-CARGAR-SEMILLA-SALDO SECTION.
003330     OPEN INPUT ARCH-SALDO
003340     IF FS-SALD NOT = '00' AND FS-SALD NOT = '35'
003350        MOVE 'NO SE PUDO ABRIR SALDOS DE BANCO' TO
003360             WKS-MENSAJE-ERROR
003370        PERFORM 950-ERROR-ARCHIVO
003380     END-IF
003390     IF FS-SALD = '00'
003400        READ ARCH-SALDO AT END MOVE '10' TO FS-SALD END-READ
003410        PERFORM 160-LEER-UN-SALDO UNTIL FS-SALD = '10'
003420        CLOSE ARCH-SALDO
003430     END-IF
003440     MOVE WKS-SALDO-SEMILLA TO WKS-SALDO-ACUMULADO.
003450 150-CARGAR-SEMILLA-SALDO-E. EXIT.
003460
003470 160-LEER-UN-SALDO SECTION.
003480     MOVE BA-SALDO TO WKS-SALDO-SEMILLA
003490     READ ARCH-SALDO AT END MOVE '10' TO FS-SALD END-READ.
003500 160-LEER-UN-SALDO-E. EXIT.
003510
003520*----------------------------------------------------------------
003530*    PARA CADA RENGLON ORDENADO: CORRE EL SALDO ACUMULADO, LO
003540*    ESCRIBE A PROYORDE, LO SUMA A LA MATRIZ SI CAE ANTES DEL
003550*    1/ENE DEL ANIO SIGUIENTE, Y SI ES UN RENGLON DE PRONOSTICO
003560*    DEL PROXIMO ANIO CALENDARIO TAMBIEN ALIMENTA EL IDEAL.
003570*----------------------------------------------------------------
003580 200-PROCESAR-UN-RENGLON-ORDENADO SECTION.
003590     ADD PX-MONTO(WKS-INDICE-PROY) TO WKS-SALDO-ACUMULADO
003600     MOVE WKS-SALDO-ACUMULADO TO PX-SALDO(WKS-INDICE-PROY)
003610     MOVE PX-FECHA(WKS-INDICE-PROY)       TO PJ-FECHA-NUM
003620     MOVE PX-DESCRIPCION(WKS-INDICE-PROY) TO PJ-DESCRIPCION
003630     MOVE PX-MONTO(WKS-INDICE-PROY)       TO PJ-MONTO
003640     MOVE PX-CATEGORIA(WKS-INDICE-PROY)   TO PJ-CATEGORIA
003650     MOVE WKS-SALDO-ACUMULADO             TO PJ-SALDO
003660     MOVE PX-NOTA(WKS-INDICE-PROY)        TO PJ-NOTA
003670     WRITE REG-PROYOR
003680     ADD 1 TO WKS-TOTAL-PROYOR-ESCRITOS
003690     IF PX-FECHA(WKS-INDICE-PROY) < WKS-FECHA-LIMITE-MATRIZ
003700        PERFORM 210-ACUMULAR-EN-MATRIZ
003710     END-IF
003720     IF PX-FECHA(WKS-INDICE-PROY) >= WKS-FECHA-INICIO-IDEAL
003730        AND PX-FECHA(WKS-INDICE-PROY) < WKS-FECHA-LIMITE-IDEAL
003740        AND PX-DESCRIPCION(WKS-INDICE-PROY)(1:10) = 'Forecast: '
003750        PERFORM 250-ACUMULAR-EN-IDEAL
003760     END-IF
003770     ADD 1 TO WKS-INDICE-PROY.
003780 200-PROCESAR-UN-RENGLON-ORDENADO-E. EXIT.
003790
003800 210-ACUMULAR-EN-MATRIZ SECTION.
003810     PERFORM 220-BUSCAR-CATEGORIA-MATRIZ
003820     MOVE PX-FECHA(WKS-INDICE-PROY) TO WKS-FECHA-TRABAJO
003830     ADD PX-MONTO(WKS-INDICE-PROY)
003840         TO MX-W-MES(WKS-INDICE-BUSQUEDA WKS-FT-MM).
003850 210-ACUMULAR-EN-MATRIZ-E. EXIT.
003860
003870 220-BUSCAR-CATEGORIA-MATRIZ SECTION.
003880     MOVE 0 TO WKS-INDICE-BUSQUEDA
003890     MOVE 1 TO WKS-INDICE-MES
003900     PERFORM 221-PROBAR-UNA-CATEGORIA-MTRZ
003910         UNTIL WKS-INDICE-MES > WKS-TOTAL-CATEG-MTRZ
003920            OR WKS-INDICE-BUSQUEDA NOT = 0
003930     IF WKS-INDICE-BUSQUEDA = 0
003940        ADD 1 TO WKS-TOTAL-CATEG-MTRZ
003950        MOVE WKS-TOTAL-CATEG-MTRZ TO WKS-INDICE-BUSQUEDA
003960        MOVE PX-CATEGORIA(WKS-INDICE-PROY)
003970             TO MX-W-CATEGORIA(WKS-INDICE-BUSQUEDA)
003980     END-IF.
003990 220-BUSCAR-CATEGORIA-MATRIZ-E. EXIT.
004000
004010 221-PROBAR-UNA-CATEGORIA-MTRZ SECTION.
004020     IF MX-W-CATEGORIA(WKS-INDICE-MES) =
004030        PX-CATEGORIA(WKS-INDICE-PROY)
004040        MOVE WKS-INDICE-MES TO WKS-INDICE-BUSQUEDA
004050     END-IF
004060     ADD 1 TO WKS-INDICE-MES.
004070 221-PROBAR-UNA-CATEGORIA-MTRZ-E. EXIT.
004080
004090*----------------------------------------------------------------
004100*    EL PRESUPUESTO IDEAL RECORRE EL SALDO DESDE CERO SOBRE LOS
004110*    RENGLONES 'FORECAST:' DEL PROXIMO ANIO CALENDARIO.
004120*----------------------------------------------------------------
004130 250-ACUMULAR-EN-IDEAL SECTION.
004140     ADD PX-MONTO(WKS-INDICE-PROY) TO WKS-SALDO-IDEAL-ACUM
004150     MOVE PX-FECHA(WKS-INDICE-PROY)       TO PJ-FECHA-NUM
004160     MOVE PX-DESCRIPCION(WKS-INDICE-PROY) TO PJ-DESCRIPCION
004170     MOVE PX-MONTO(WKS-INDICE-PROY)       TO PJ-MONTO
004180     MOVE PX-CATEGORIA(WKS-INDICE-PROY)   TO PJ-CATEGORIA
004190     MOVE WKS-SALDO-IDEAL-ACUM             TO PJ-SALDO
004200     MOVE PX-NOTA(WKS-INDICE-PROY)         TO PJ-NOTA
004210     WRITE REG-IDEALP
004220     ADD 1 TO WKS-TOTAL-IDEALP-ESCRITOS
004230     PERFORM 260-BUSCAR-CATEGORIA-IDEAL
004240     MOVE PX-FECHA(WKS-INDICE-PROY) TO WKS-FECHA-TRABAJO
004250     ADD PX-MONTO(WKS-INDICE-PROY)
004260         TO ID-W-MES(WKS-INDICE-BUSQUEDA WKS-FT-MM).
004270 250-ACUMULAR-EN-IDEAL-E. EXIT.
004280
004290 260-BUSCAR-CATEGORIA-IDEAL SECTION.
004300     MOVE 0 TO WKS-INDICE-BUSQUEDA
004310     MOVE 1 TO WKS-INDICE-MES
004320     PERFORM 261-PROBAR-UNA-CATEGORIA-IDEAL
004330         UNTIL WKS-INDICE-MES > WKS-TOTAL-CATEG-IDEAL
004340            OR WKS-INDICE-BUSQUEDA NOT = 0
004350     IF WKS-INDICE-BUSQUEDA = 0
004360        ADD 1 TO WKS-TOTAL-CATEG-IDEAL
004370        MOVE WKS-TOTAL-CATEG-IDEAL TO WKS-INDICE-BUSQUEDA
004380        MOVE PX-CATEGORIA(WKS-INDICE-PROY)
004390             TO ID-W-CATEGORIA(WKS-INDICE-BUSQUEDA)
004400     END-IF.
004410 260-BUSCAR-CATEGORIA-IDEAL-E. EXIT.
004420
004430 261-PROBAR-UNA-CATEGORIA-IDEAL SECTION.
004440     IF ID-W-CATEGORIA(WKS-INDICE-MES) =
004450        PX-CATEGORIA(WKS-INDICE-PROY)
004460        MOVE WKS-INDICE-MES TO WKS-INDICE-BUSQUEDA
004470     END-IF
004480     ADD 1 TO WKS-INDICE-MES.
004490 261-PROBAR-UNA-CATEGORIA-IDEAL-E. EXIT.
004500
004510*----------------------------------------------------------------
004520*    ESCRIBE LA MATRIZ MENSUAL POR CATEGORIA (INSUMO DE LA
004530*    MATRIZ MENSUAL DEL RESUMEN).
004540*----------------------------------------------------------------
004550 700-ESCRIBIR-MATRIZ SECTION.
004560     OPEN OUTPUT ARCH-MATRIZ
004570     MOVE 1 TO WKS-INDICE-BUSQUEDA
004580     PERFORM 710-ESCRIBIR-UNA-CATEGORIA-MTRZ
004590         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-CATEG-MTRZ
004600     CLOSE ARCH-MATRIZ.
004610 700-ESCRIBIR-MATRIZ-E. EXIT.
004620
004630 710-ESCRIBIR-UNA-CATEGORIA-MTRZ SECTION.
004640     MOVE MX-W-CATEGORIA(WKS-INDICE-BUSQUEDA) TO MX-CATEGORIA
004650     MOVE 0 TO WKS-INDICE-MES
004660     PERFORM 711-COPIAR-UN-MES-MTRZ UNTIL WKS-INDICE-MES > 12
004670     MOVE 0 TO MX-ANUAL
004680     MOVE 1 TO WKS-INDICE-MES
004690     PERFORM 712-SUMAR-UN-MES-ANUAL-MTRZ
004700         UNTIL WKS-INDICE-MES > 12
004710     WRITE REG-MATRIZ
004720     ADD 1 TO WKS-TOTAL-MATRIZ-ESCRITOS
004730     ADD 1 TO WKS-INDICE-BUSQUEDA.
004740 710-ESCRIBIR-UNA-CATEGORIA-MTRZ-E. EXIT.
004750
004760 711-COPIAR-UN-MES-MTRZ SECTION.
004770     IF WKS-INDICE-MES > 0
004780        MOVE MX-W-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
004790             TO MX-MES(WKS-INDICE-MES)
004800     END-IF
004810     ADD 1 TO WKS-INDICE-MES.
004820 711-COPIAR-UN-MES-MTRZ-E. EXIT.
004830
004840 712-SUMAR-UN-MES-ANUAL-MTRZ SECTION.
004850     ADD MX-MES(WKS-INDICE-MES) TO MX-ANUAL
004860     ADD 1 TO WKS-INDICE-MES.
004870 712-SUMAR-UN-MES-ANUAL-MTRZ-E. EXIT.
004880
004890*----------------------------------------------------------------
004900*    ESCRIBE LA MATRIZ MENSUAL DEL PRESUPUESTO IDEAL.
004910*----------------------------------------------------------------
004920 750-ESCRIBIR-MATRIZ-IDEAL SECTION.
004930     OPEN OUTPUT ARCH-IDEALM
004940     MOVE 1 TO WKS-INDICE-BUSQUEDA
004950     PERFORM 760-ESCRIBIR-UNA-CATEGORIA-IDEALM
004960         UNTIL WKS-INDICE-BUSQUEDA > WKS-TOTAL-CATEG-IDEAL
004970     CLOSE ARCH-IDEALM.
004980 750-ESCRIBIR-MATRIZ-IDEAL-E. EXIT.
004990
005000 760-ESCRIBIR-UNA-CATEGORIA-IDEALM SECTION.
005010     MOVE ID-W-CATEGORIA(WKS-INDICE-BUSQUEDA) TO MX-CATEGORIA
005020     MOVE 0 TO WKS-INDICE-MES
005030     PERFORM 761-COPIAR-UN-MES-IDEALM UNTIL WKS-INDICE-MES > 12
005040     MOVE 0 TO MX-ANUAL
005050     MOVE 1 TO WKS-INDICE-MES
005060     PERFORM 762-SUMAR-UN-MES-ANUAL-IDEALM
005070         UNTIL WKS-INDICE-MES > 12
005080     WRITE REG-IDEALM
005090     ADD 1 TO WKS-TOTAL-IDEALM-ESCRITOS
005100     ADD 1 TO WKS-INDICE-BUSQUEDA.
005110 760-ESCRIBIR-UNA-CATEGORIA-IDEALM-E. EXIT.
005120
005130 761-COPIAR-UN-MES-IDEALM SECTION.
005140     IF WKS-INDICE-MES > 0
005150        MOVE ID-W-MES(WKS-INDICE-BUSQUEDA WKS-INDICE-MES)
005160             TO MX-MES(WKS-INDICE-MES)
005170     END-IF
005180     ADD 1 TO WKS-INDICE-MES.
005190 761-COPIAR-UN-MES-IDEALM-E. EXIT.
005200
005210 762-SUMAR-UN-MES-ANUAL-IDEALM SECTION.
005220     ADD MX-MES(WKS-INDICE-MES) TO MX-ANUAL
005230     ADD 1 TO WKS-INDICE-MES.
005240 762-SUMAR-UN-MES-ANUAL-IDEALM-E. EXIT.
005250
005260*----------------------------------------------------------------
005270*    SALDOS DE FIN DE ANIO: 31/DIC DEL ANIO EN PROCESO HASTA
005280*    +5 ANIOS (SALDO DEL ULTIMO RENGLON ORDENADO CON ESA FECHA
005290*    EXACTA), MAS UN RENGLON FINAL 'IDEAL BUDGET'.
005300*----------------------------------------------------------------
005310 800-ESCRIBIR-SALDOS-FIN-ANIO SECTION.
005320     OPEN OUTPUT ARCH-EOYB
005330     MOVE 0 TO WKS-INDICE-ANIO-EOYB
005340     PERFORM 810-ESCRIBIR-UN-ANIO-EOYB UNTIL WKS-INDICE-ANIO-EOYB > 5
005350     MOVE '31/12/9999  ' TO WKS-ETIQUETA-EOYB
005360     MOVE 'IDEAL BUDGET' TO EB-ETIQUETA
005370     MOVE WKS-SALDO-IDEAL-ACUM TO EB-SALDO
005380     WRITE REG-EOYB
005390     ADD 1 TO WKS-TOTAL-EOYB-ESCRITOS
005400     CLOSE ARCH-EOYB.
005410 800-ESCRIBIR-SALDOS-FIN-ANIO-E. EXIT.
005420
005430 810-ESCRIBIR-UN-ANIO-EOYB SECTION.
005440     COMPUTE WKS-EOYB-AAAA =
005450             WKS-ANIO-PROCESO + WKS-INDICE-ANIO-EOYB
005460     MOVE 12 TO WKS-EOYB-MM
005470     MOVE 31 TO WKS-EOYB-DD
005480     MOVE 0 TO WKS-INDICE-PROY
005490     MOVE 0 TO WKS-SALDO-SEMILLA
005500     PERFORM 811-BUSCAR-ULTIMO-SALDO-FECHA
005510         VARYING WKS-INDICE-PROY FROM 1 BY 1
005520         UNTIL WKS-INDICE-PROY > WKS-TOTAL-PROY
005530     STRING WKS-EOYB-DD DELIMITED BY SIZE
005540            '/' DELIMITED BY SIZE
005550            WKS-EOYB-MM DELIMITED BY SIZE
005560            '/' DELIMITED BY SIZE
005570            WKS-EOYB-AAAA DELIMITED BY SIZE
005580            INTO EB-ETIQUETA
005590     MOVE WKS-SALDO-SEMILLA TO EB-SALDO
005600     WRITE REG-EOYB
005610     ADD 1 TO WKS-TOTAL-EOYB-ESCRITOS
005620     ADD 1 TO WKS-INDICE-ANIO-EOYB.
005630 810-ESCRIBIR-UN-ANIO-EOYB-E. EXIT.
005640
005650 811-BUSCAR-ULTIMO-SALDO-FECHA SECTION.
005660     IF PX-FECHA(WKS-INDICE-PROY) = WKS-FECHA-EOYB
005670        MOVE PX-SALDO(WKS-INDICE-PROY) TO WKS-SALDO-SEMILLA
005680     END-IF.
005690 811-BUSCAR-ULTIMO-SALDO-FECHA-E. EXIT.
005700
005710*----------------------------------------------------------------
005720*    ERROR IRRECUPERABLE DE ARCHIVO -- SIGUE EL PATRON DE ERROR
005730*----------------------------------------------------------------
005740 950-ERROR-ARCHIVO SECTION.
005750     DISPLAY 'PMHPROYE - ERROR FATAL: ' WKS-MENSAJE-ERROR
005760     MOVE 91 TO RETURN-CODE
005770     STOP RUN.
005780 950-ERROR-ARCHIVO-E. EXIT.
