000100******************************************************************
000110* COPYBOOK    : PMHACAT                                          *
000120* DESCRIPCION : REGLA DE AUTOCATEGORIZACION.  EL ARCHIVO SE LEE  *
000130*             : EN EL ORDEN EN QUE FUE GRABADO; LA PRIMERA REGLA *
000140*             : CUYA DESCRIPCION MUESTRA (AC-DESCRIPCION-MOD)    *
000150*             : COINCIDE >0.70 CON LA TRANSACCION GANA.          *
000160* PROGRAMAS   : PMHINGES                                         *
000170* HISTORIAL   :                                                  *
000180*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000190******************************************************************
000200 01  AC-REGLA-REG.
000210     05  AC-CATEGORIA                  PIC X(30).
000220     05  AC-DESCRIPCION-MOD            PIC X(60).
000230     05  FILLER                        PIC X(10).
