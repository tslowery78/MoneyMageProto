000100******************************************************************
000110* COPYBOOK    : PMHBLIN                                          *
000120* DESCRIPCION : LINEA DE PRESUPUESTO PLANIFICADA.  EL ARCHIVO    *
000130*             : VIENE AGRUPADO/ORDENADO POR BL-CATEGORIA; UNA    *
000140*             : CATEGORIA PUEDE TENER VARIAS LINEAS (UNA POR MES *
000150*             : PARA LAS MENSUALES, UNA POR PAGO PARA PRESTAMOS).*
000160* PROGRAMAS   : PMHRATE                                          *
000170* HISTORIAL   :                                                  *
000180*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000190*   14/01/2025 EEDR CR-99231 SE AGREGA BL-PLANIFICADO (12) PARA  *
000200*             :        SOPORTAR CATEGORIAS MENSUALES             *
000210******************************************************************
000220 01  BL-LINEA-REG.
000230     05  BL-CATEGORIA                  PIC X(30).
000240     05  BL-FECHA                      PIC 9(08).
000250     05  BL-DESCRIPCION                PIC X(40).
000260     05  BL-ANIO-ACTUAL                PIC S9(09)V99.
000270     05  BL-R-FLAG                     PIC X(01).
000280         88  BL-YA-RECONCILIADA            VALUE 'R' 'r' 'X' 'x'.
000290     05  BL-ANIO-SIGUIENTE             PIC S9(09)V99.
000300     05  BL-NOTA                       PIC X(30).
000310     05  BL-PAGO                       PIC S9(09)V99.
000320     05  BL-PLANIFICADO OCCURS 12 TIMES
000330                                       PIC S9(09)V99.
000340     05  FILLER                        PIC X(20).
