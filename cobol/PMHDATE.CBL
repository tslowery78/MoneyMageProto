000100******************************************************************
000110* FECHA       : 19/03/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000140* PROGRAMA    : PMHDATE                                          *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : RUTINA DE FECHAS DEL PRESUPUESTO.  RESUELVE      *
000170*             : CUATRO FUNCIONES SEGUN LK-FUNCION:                *
000180*             :   FINMES   - ULTIMO DIA DEL MES DE LA FECHA 1    *
000190*             :   BISIESTO - INDICA SI EL ANIO DE LA FECHA 1 ES  *
000200*             :              BISIESTO                            *
000210*             :   MISMOMES - INDICA SI FECHA 1 Y FECHA 2 CAEN EN *
000220*             :              EL MISMO MES Y ANIO                 *
000230*             :   SUMAMES  - SUMA LK-NUM-MESES A LA FECHA 1 Y    *
000240*             :              AJUSTA EL DIA AL FIN DE MES SI NO   *
000250*             :              EXISTE EN EL MES RESULTANTE         *
000260* ARCHIVOS    : NO APLICA                                        *
000270* PROGRAMA(S) : LLAMADO POR PMHRATE Y PMHPROYE                   *
000280******************************************************************
000290* HISTORIAL DE CAMBIOS                                           *
000300*   19/03/2024 EEDR CR-99111 CREACION INICIAL -- FUNCIONES       *
000310*             :        FINMES Y BISIESTO                         *
000320*   05/04/2024 EEDR CR-99120 SE AGREGA FUNCION MISMOMES PARA     *
000330*             :        DETECTAR RENGLONES DEL MISMO MES EN LA    *
000340*             :        TABLA MENSUAL                              *
000350*   18/01/1999 EEDR CR-90004 REVISION Y2K -- SE CONFIRMA QUE     *
000360*             :        LA TABLA DE ANIO USA 4 DIGITOS (9999) EN  *
000370*             :        TODAS LAS FECHAS DE ENTRADA Y SALIDA      *
000380*   21/06/2024 PEDR  CR-99155 SE AGREGA FUNCION SUMAMES PARA EL  *
000390*             :        PRONOSTICO DE 5 ANIOS DE PMHRATE          *
000400*   11/11/2024 EEDR CR-99201 SE CORRIGE EL AJUSTE DE FEBRERO EN  *
000410*             :        ANIO BISIESTO DENTRO DE SUMAMES            *
000420******************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID.    PMHDATE.
000450 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000460 INSTALLATION.  PRESUPUESTO MENSUAL DEL HOGAR.
000470 DATE-WRITTEN.  19/03/2024.
000480 DATE-COMPILED. 19/03/2024.
000490 SECURITY.      USO INTERNO DEL HOGAR -- SIN CLASIFICACION.
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560******************************************************************
000570*          T A B L A   D E   D I A S   P O R   M E S             *
000580******************************************************************
000590 01  WKS-TABLA-DIAS-NORMAL         PIC X(24)
000600              VALUE '312831303130313130313031'.
000610 01  WKS-TABLA-DIAS-R REDEFINES WKS-TABLA-DIAS-NORMAL.
000620     05  WKS-DIA-FIN-MES OCCURS 12 TIMES PIC 99.
000630 01  WKS-FECHA-1                    PIC 9(08) VALUE 0.
000640 01  WKS-FECHA-1-R REDEFINES WKS-FECHA-1.
000650     05  WKS-F1-AAAA                PIC 9(04).
000660     05  WKS-F1-MM                  PIC 9(02).
000670     05  WKS-F1-DD                  PIC 9(02).
000680 01  WKS-FECHA-2                    PIC 9(08) VALUE 0.
000690 01  WKS-FECHA-2-R REDEFINES WKS-FECHA-2.
000700     05  WKS-F2-AAAA                PIC 9(04).
000710     05  WKS-F2-MM                  PIC 9(02).
000720     05  WKS-F2-DD                  PIC 9(02).
000730 01  WKS-CONTADORES.
000740     05  WKS-DIAS-EN-MES            PIC 9(02) COMP.
000750     05  WKS-MESES-A-SUMAR          PIC S9(03) COMP VALUE 0.
000760     05  WKS-MES-ABSOLUTO           PIC S9(05) COMP VALUE 0.
000770     05  WKS-ANIO-RESULTADO         PIC 9(04) COMP.
000780     05  WKS-MES-RESULTADO          PIC 9(02) COMP.
000790     05  WKS-DIA-RESULTADO          PIC 9(02) COMP.
000800 01  WKS-RESIDUO-DIVISION.
000810     05  WKS-COCIENTE               PIC S9(05) COMP.
000820     05  WKS-RESIDUO                PIC S9(05) COMP.
000830 LINKAGE SECTION.
000840 01  LK-FUNCION                     PIC X(08).
000850 01  LK-FECHA-1                     PIC 9(08).
000860 01  LK-FECHA-2                     PIC 9(08).
000870 01  LK-NUM-MESES                   PIC S9(03) COMP.
000880 01  LK-FECHA-RESULTADO             PIC 9(08).
000890 01  LK-INDICADOR                   PIC X(01).
000900******************************************************************
000910 PROCEDURE DIVISION USING LK-FUNCION, LK-FECHA-1, LK-FECHA-2,
000920                           LK-NUM-MESES, LK-FECHA-RESULTADO,
000930                           LK-INDICADOR.
000940******************************************************************
000950 000-PRINCIPAL SECTION.
000960     MOVE LK-FECHA-1        TO WKS-FECHA-1
000970     MOVE LK-FECHA-2        TO WKS-FECHA-2
000980     MOVE LK-NUM-MESES      TO WKS-MESES-A-SUMAR
000990     MOVE 0                 TO LK-FECHA-RESULTADO
001000     MOVE 'N'               TO LK-INDICADOR
001010     EVALUATE LK-FUNCION
001020        WHEN 'FINMES'
001030           PERFORM 100-CALCULAR-FIN-DE-MES
001040        WHEN 'BISIESTO'
001050           PERFORM 200-VERIFICAR-BISIESTO
001060        WHEN 'MISMOMES'
001070           PERFORM 300-VERIFICAR-MISMO-MES
001080        WHEN 'SUMAMES'
001090           PERFORM 400-SUMAR-MESES
001100        WHEN OTHER
001110           DISPLAY 'PMHDATE - FUNCION NO RECONOCIDA: ' LK-FUNCION
001120     END-EVALUATE
001130     GOBACK.
001140 000-PRINCIPAL-E. EXIT.
001150
001160*----------------------------------------------------------------
001170*    ULTIMO DIA DEL MES DE WKS-FECHA-1, AJUSTANDO FEBRERO SEGUN
001180*    SI EL ANIO ES BISIESTO.
001190*----------------------------------------------------------------
001200 100-CALCULAR-FIN-DE-MES SECTION.
001210     PERFORM 200-VERIFICAR-BISIESTO
001220     MOVE WKS-DIA-FIN-MES(WKS-F1-MM) TO WKS-DIAS-EN-MES
001230     IF WKS-F1-MM = 02 AND LK-INDICADOR = 'S'
001240        ADD 1 TO WKS-DIAS-EN-MES
001250     END-IF
001260     MOVE 'N'                  TO LK-INDICADOR
001270     MOVE WKS-F1-AAAA          TO WKS-ANIO-RESULTADO
001280     MOVE WKS-F1-MM            TO WKS-MES-RESULTADO
001290     MOVE WKS-DIAS-EN-MES      TO WKS-DIA-RESULTADO
001300     PERFORM 500-ARMAR-FECHA-RESULTADO.
001310 100-CALCULAR-FIN-DE-MES-E. EXIT.
001320
001330*----------------------------------------------------------------
001340*    ANIO BISIESTO: DIVISIBLE ENTRE 4, Y SI ES DIVISIBLE ENTRE
001350*    100 DEBE SERLO TAMBIEN ENTRE 400 (REGLA GREGORIANA).
001360*----------------------------------------------------------------
001370 200-VERIFICAR-BISIESTO SECTION.
001380     MOVE 'N' TO LK-INDICADOR
001390     DIVIDE WKS-F1-AAAA BY 4
001400         GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO
001410     IF WKS-RESIDUO = 0
001420        MOVE 'S' TO LK-INDICADOR
001430        DIVIDE WKS-F1-AAAA BY 100
001440            GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO
001450        IF WKS-RESIDUO = 0
001460           MOVE 'N' TO LK-INDICADOR
001470           DIVIDE WKS-F1-AAAA BY 400
001480               GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO
001490           IF WKS-RESIDUO = 0
001500              MOVE 'S' TO LK-INDICADOR
001510           END-IF
001520        END-IF
001530     END-IF.
001540 200-VERIFICAR-BISIESTO-E. EXIT.
001550
001560*----------------------------------------------------------------
001570*    INDICA SI FECHA 1 Y FECHA 2 CAEN EN EL MISMO ANIO Y MES,
001580*    SIN IMPORTAR EL DIA -- SE USA PARA AGRUPAR EL RENGLON DE
001590*    LA TABLA MENSUAL CON LAS LINEAS DE PRESUPUESTO.
001600*----------------------------------------------------------------
001610 300-VERIFICAR-MISMO-MES SECTION.
001620     MOVE 'N' TO LK-INDICADOR
001630     IF WKS-F1-AAAA = WKS-F2-AAAA AND WKS-F1-MM = WKS-F2-MM
001640        MOVE 'S' TO LK-INDICADOR
001650     END-IF.
001660 300-VERIFICAR-MISMO-MES-E. EXIT.
001670
001680*----------------------------------------------------------------
001690*    SUMA WKS-MESES-A-SUMAR A WKS-FECHA-1.  SI EL DIA ORIGINAL
001700*    NO EXISTE EN EL MES RESULTANTE (P.EJ. 31 DE UN MES DE 30
001710*    DIAS) SE RECORTA AL ULTIMO DIA DE ESE MES.
001720*----------------------------------------------------------------
001730 400-SUMAR-MESES SECTION.
001740     COMPUTE WKS-MES-ABSOLUTO =
001750             (WKS-F1-AAAA * 12) + WKS-F1-MM - 1
001760             + WKS-MESES-A-SUMAR
001770     DIVIDE WKS-MES-ABSOLUTO BY 12
001780         GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO
001790     MOVE WKS-COCIENTE          TO WKS-ANIO-RESULTADO
001800     COMPUTE WKS-MES-RESULTADO = WKS-RESIDUO + 1
001810     MOVE WKS-ANIO-RESULTADO    TO WKS-F1-AAAA
001820     MOVE WKS-MES-RESULTADO     TO WKS-F1-MM
001830     PERFORM 200-VERIFICAR-BISIESTO
001840     MOVE WKS-DIA-FIN-MES(WKS-MES-RESULTADO) TO WKS-DIAS-EN-MES
001850     IF WKS-MES-RESULTADO = 02 AND LK-INDICADOR = 'S'
001860        ADD 1 TO WKS-DIAS-EN-MES
001870     END-IF
001880     MOVE 'N'                   TO LK-INDICADOR
001890     IF WKS-F1-DD > WKS-DIAS-EN-MES
001900        MOVE WKS-DIAS-EN-MES    TO WKS-DIA-RESULTADO
001910     ELSE
001920        MOVE WKS-F1-DD          TO WKS-DIA-RESULTADO
001930     END-IF
001940     PERFORM 500-ARMAR-FECHA-RESULTADO.
001950 400-SUMAR-MESES-E. EXIT.
001960
001970 500-ARMAR-FECHA-RESULTADO SECTION.
001980     MOVE WKS-ANIO-RESULTADO TO WKS-F1-AAAA
001990     MOVE WKS-MES-RESULTADO  TO WKS-F1-MM
002000     MOVE WKS-DIA-RESULTADO  TO WKS-F1-DD
002010     MOVE WKS-FECHA-1        TO LK-FECHA-RESULTADO.
002020 500-ARMAR-FECHA-RESULTADO-E. EXIT.
