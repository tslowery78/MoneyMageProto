000100******************************************************************
000110* COPYBOOK    : PMHDIFR                                          *
000120* DESCRIPCION : RENGLON DEL REPORTE DE DIFERENCIAS (DIFFS).      *
000130*             : SOLO SE ESCRIBEN CATEGORIAS FUERA DE BALANCE     *
000140*             : (VALOR ABSOLUTO MAYOR A 0.01).                   *
000150* PROGRAMAS   : PMHRESUM                                         *
000160* HISTORIAL   :                                                  *
000170*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000180******************************************************************
000190 01  DR-DIFERENCIA-REG.
000200     05  DR-CATEGORIA                  PIC X(30).
000210     05  DR-MONTO                      PIC S9(09)V99.
000220     05  FILLER                        PIC X(10).
