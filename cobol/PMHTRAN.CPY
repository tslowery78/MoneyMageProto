000100******************************************************************
000110* COPYBOOK    : PMHTRAN                                          *
000120* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000130* DESCRIPCION : LAYOUT DEL MOVIMIENTO BANCARIO / LIBRO MAYOR DE  *
000140*             : PRESUPUESTO.  UN REGISTRO POR TRANSACCION, YA    *
000150*             : SEA RECIEN LEIDA DE UN ALIMENTADOR DE BANCO O YA *
000160*             : RESIDENTE EN EL MAYOR MAESTRO (TR-MAYOR).        *
000170* PROGRAMAS   : PMHINGES, PMHDEDUP, PMHRATE, PMHPROYE            *
000180* HISTORIAL   :                                                  *
000190*   19/03/2024 EEDR CR-99110 CREACION INICIAL DEL LAYOUT         *
000200*   02/09/2024 EEDR CR-99187 SE AGREGA TR-R-FLAG-R (REDEFINES)   *
000210*             :        PARA CLASIFICAR EL INDICADOR DE          *
000220*             :        RECONCILIACION SIN EVALUATE ADICIONAL    *
000230******************************************************************
000240 01  TR-MAYOR-REG.
000250*----------------------------------------------------------------*
000260*    FECHA DE APLICACION DE LA TRANSACCION (AAAAMMDD)             *
000270*----------------------------------------------------------------*
000280     05  TR-FECHA.
000290         10  TR-FECHA-NUM              PIC 9(08).
000300     05  TR-FECHA-R REDEFINES TR-FECHA.
000310         10  TR-FECHA-AAAA             PIC 9(04).
000320         10  TR-FECHA-MM               PIC 9(02).
000330         10  TR-FECHA-DD               PIC 9(02).
000340*----------------------------------------------------------------*
000350*    MONTO CON SIGNO -- NEGATIVO = GASTO, POSITIVO = INGRESO      *
000360*----------------------------------------------------------------*
000370     05  TR-MONTO                      PIC S9(09)V99.
000380*----------------------------------------------------------------*
000390*    CATEGORIA DE PRESUPUESTO ASIGNADA (LITERAL 'UNCATEGORIZED'   *
000400*    SI AUN NO SE HA CLASIFICADO)                                 *
000410*----------------------------------------------------------------*
000420     05  TR-CATEGORIA                  PIC X(30).
000430*----------------------------------------------------------------*
000440*    CUENTA / ALIMENTADOR DE ORIGEN                               *
000450*----------------------------------------------------------------*
000460     05  TR-CUENTA                     PIC X(20).
000470         88  TR-CUENTA-ALLY                VALUE 'ally'.
000480         88  TR-CUENTA-CHASE-RR             VALUE 'chase_rr'.
000490         88  TR-CUENTA-CHASE-CHECKING       VALUE
000500                                            'chase_checking'.
000510         88  TR-CUENTA-WF-ACTIVE             VALUE 'wf active'.
000520     05  TR-CUENTA-R REDEFINES TR-CUENTA.
000530         10  TR-CUENTA-PREFIJO-5       PIC X(05).
000540             88  TR-CUENTA-ES-CHASE        VALUE 'chase'.
000550         10  FILLER                    PIC X(15).
000560*----------------------------------------------------------------*
000570*    DESCRIPCION TAL COMO LA ENTREGA EL BANCO                     *
000580*----------------------------------------------------------------*
000590     05  TR-DESCRIPCION                PIC X(60).
000600*----------------------------------------------------------------*
000610*    INDICADOR DE RECONCILIACION -- ESPACIO=ABIERTO, D=DUPLICADO  *
000620*    (TRANSITORIO, SOLO DURANTE PMHDEDUP), X=MIEMBRO DE UN SPLIT  *
000630*----------------------------------------------------------------*
000640     05  TR-R-FLAG                     PIC X(01).
000650         88  TR-FLAG-ABIERTO               VALUE SPACE.
000660         88  TR-FLAG-DUPLICADO             VALUE 'D'.
000670         88  TR-FLAG-MIEMBRO-SPLIT         VALUE 'X'.
000680*----------------------------------------------------------------*
000690*    NOTA LIBRE (PUEDE CONTENER LA PALABRA 'SPLIT')               *
000700*----------------------------------------------------------------*
000710     05  TR-NOTAS                      PIC X(30).
000720*----------------------------------------------------------------*
000730*    RELLENO PARA CRECIMIENTO FUTURO DEL LAYOUT                   *
000740*----------------------------------------------------------------*
000750     05  FILLER                        PIC X(40).
