000100******************************************************************
000110* FECHA       : 02/04/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000140* PROGRAMA    : PMHRATE                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CALIFICA CADA CATEGORIA DE PRESUPUESTO CONTRA EL *
000170*             : MAYOR DE MOVIMIENTOS SEGUN SU TIPO (CATTIPOS):    *
000180*             : PRESTAMO (L), TRIMESTRAL (Q), MENSUAL (M),       *
000190*             : ANUAL (Y, CAE A DEFECTO) Y DEFECTO (D).  LAS      *
000200*             : CATEGORIAS SIN FICHA DE PRESUPUESTO TAMBIEN SE   *
000210*             : CALIFICAN POR LA REGLA DEFECTO ("PRESUPUESTO     *
000220*             : FALTANTE").  ESCRIBE LA PROYECCION DEL ANIO Y LA *
000230*             : PROYECCION DE VARIOS ANIOS (SEMILLA DEL          *
000240*             : PRONOSTICO DE PMHPROYE) Y LA TABLA MENSUAL POR   *
000250*             : CATEGORIA (PRESTAMO Y DEFECTO).                  *
000260* ARCHIVOS    : ARCH-MAYOR   (ENTRADA -- MAYOR DE MOVIMIENTOS)   *
000270*             : ARCH-CTYPE   (ENTRADA -- TIPOS DE CATEGORIA)     *
000280*             : ARCH-EXPPLAN (ENTRADA -- GASTOS ANUALES)         *
000290*             : ARCH-BLINES  (ENTRADA -- LINEAS DE PRESUPUESTO)  *
000300*             : ARCH-PROY    (SALIDA  -- PROYECCION POR CATEG.)  *
000310*             : ARCH-TMES    (SALIDA  -- TABLA MENSUAL)          *
000320* PROGRAMA(S) : LLAMA A PMHSUMS Y PMHDATE                        *
000330******************************************************************
000340* HISTORIAL DE CAMBIOS                                           *
000350*   02/04/2024 EEDR CR-99128 CREACION INICIAL -- REGLAS PRESTAMO *
000360*             :        Y DEFECTO, TABLA MENSUAL                  *
000370*   16/04/2024 EEDR CR-99133 SE AGREGA LA REGLA TRIMESTRAL       *
000380*   30/04/2024 EEDR CR-99138 SE AGREGA LA REGLA MENSUAL          *
000390*   03/01/1999 EEDR CR-90003 REVISION Y2K -- LA VENTANA DE       *
000400*             :        SIGLO DE ACCEPT FROM DATE SE FIJA EN 50   *
000410*             :        (AAMMDD < 50 ES 20XX, DE LO CONTRARIO     *
000420*             :        19XX)                                     *
000430*   21/05/2024 EEDR CR-99141 SE AGREGA LA PRE-REGLA ANUAL (CAE A *
000440*             :        DEFECTO) Y LA REESCRITURA DE DESCRIPCION  *
000450*             :        CON PREFIJO '#'                            *
000460*   15/09/2024 PEDR  CR-99184 SE AGREGA EL MANEJO DE CATEGORIAS  *
000470*             :        SIN FICHA DE PRESUPUESTO (PRESUPUESTO     *
000480*             :        FALTANTE) CONTRA LA REGLA DEFECTO          *
000490*   08/12/2024 EEDR CR-99219 SE CORRIGE EL LIMITE DEL TRIMESTRE  *
000500*             :        ACTUAL AL CALCULAR RESTANTE TRIMESTRAL     *
000510*   28/10/2024 EEDR CR-99213 SE AGREGA VALIDACION DE ERROR       *
000520*             :        FATAL PARA CATEGORIA DE DEFECTO SIN       *
000530*             :        COLUMNA DE FECHA EN NINGUN RENGLON         *
000540*   10/11/2024 EEDR CR-99220 CORRECCION: LA VALIDACION DE        *
000550*             :        CR-99213 TRONABA TAMBIEN PARA LAS         *
000560*             :        CATEGORIAS DE PRESUPUESTO FALTANTE -- SE  *
000570*             :        EXIME A ESAS CATEGORIAS DE LA VALIDACION  *
000580*   12/12/2024 EEDR CR-99221 SE AGREGA BITACORA DE TIEMPO DE     *
000590*             :        CORRIDA PARA EL SEGUIMIENTO DE            *
000600*             :        OPERACIONES                                *
000605*   20/12/2024 EEDR CR-99225 CORRECCION: EL TOTAL MENSUAL REAL   *
000606*             :        SUMABA EL MISMO MES DE ANIOS ANTERIORES   *
000607*             :        PORQUE EL MAYOR ES PERMANENTE -- SE       *
000608*             :        AGREGA FILTRO DE ANIO EN PROCESO ANTES    *
000609*             :        DEL CALL A PMHSUMS                         *
000610******************************************************************
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID.    PMHRATE.
000640 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000650 INSTALLATION.  PRESUPUESTO MENSUAL DEL HOGAR.
000660 DATE-WRITTEN.  02/04/2024.
000670 DATE-COMPILED. 02/04/2024.
000680 SECURITY.      USO INTERNO DEL HOGAR -- SIN CLASIFICACION.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT ARCH-MAYOR   ASSIGN TO 'MAYORLED'
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS IS FS-MAYOR FSE-MAYOR.
000780     SELECT ARCH-CTYPE   ASSIGN TO 'CATTIPOS'
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS IS FS-CTYPE FSE-CTYPE.
000810     SELECT ARCH-EXPPLAN ASSIGN TO 'GASTOSAN'
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS IS FS-EXPPL FSE-EXPPL.
000840     SELECT ARCH-BLINES  ASSIGN TO 'LINPRESU'
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS IS FS-BLIN  FSE-BLIN.
000870     SELECT ARCH-PROY    ASSIGN TO 'PROYECTA'
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS IS FS-PROY  FSE-PROY.
000900     SELECT ARCH-TMES    ASSIGN TO 'TABMESES'
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            FILE STATUS IS FS-TMES  FSE-TMES.
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  ARCH-MAYOR.
000960 01  REG-MAYOR.
000970     COPY PMHTRAN.
000980 FD  ARCH-CTYPE.
000990 01  REG-CTYPE.
001000     COPY PMHCTYP.
001010 FD  ARCH-EXPPLAN.
001020 01  REG-EXPPLAN.
001030     COPY PMHEXPL.
001040 FD  ARCH-BLINES.
001050 01  REG-BLINES.
001060     COPY PMHBLIN.
001070 FD  ARCH-PROY.
001080 01  REG-PROY.
001090     COPY PMHPROY.
001100 FD  ARCH-TMES.
001110 01  REG-TMES.
001120     COPY PMHTMES.
001130 WORKING-STORAGE SECTION.
001140******************************************************************
001150*          E S T A D O   D E   A R C H I V O S                  *
001160******************************************************************
001170 01  WKS-ESTADOS-ARCHIVO.
001180     05  FS-MAYOR                   PIC X(02).
001190     05  FS-CTYPE                   PIC X(02).
001200     05  FS-EXPPL                   PIC X(02).
001210     05  FS-BLIN                    PIC X(02).
001220     05  FS-PROY                    PIC X(02).
001230     05  FS-TMES                    PIC X(02).
001240 01  WKS-ESTADOS-EXTENDIDOS.
001250     05  FSE-MAYOR.
001260         10  FSE-MAYOR-RETURN       PIC S9(9) COMP-5.
001270         10  FSE-MAYOR-FUNCTION     PIC S9(9) COMP-5.
001280         10  FSE-MAYOR-FEEDBACK     PIC S9(9) COMP-5.
001290     05  FSE-CTYPE.
001300         10  FSE-CTYPE-RETURN       PIC S9(9) COMP-5.
001310         10  FSE-CTYPE-FUNCTION     PIC S9(9) COMP-5.
001320         10  FSE-CTYPE-FEEDBACK     PIC S9(9) COMP-5.
001330     05  FSE-EXPPL.
001340         10  FSE-EXPPL-RETURN       PIC S9(9) COMP-5.
001350         10  FSE-EXPPL-FUNCTION     PIC S9(9) COMP-5.
001360         10  FSE-EXPPL-FEEDBACK     PIC S9(9) COMP-5.
001370     05  FSE-BLIN.
001380         10  FSE-BLIN-RETURN        PIC S9(9) COMP-5.
001390         10  FSE-BLIN-FUNCTION      PIC S9(9) COMP-5.
001400         10  FSE-BLIN-FEEDBACK      PIC S9(9) COMP-5.
001410     05  FSE-PROY.
001420         10  FSE-PROY-RETURN        PIC S9(9) COMP-5.
001430         10  FSE-PROY-FUNCTION      PIC S9(9) COMP-5.
001440         10  FSE-PROY-FEEDBACK      PIC S9(9) COMP-5.
001450     05  FSE-TMES.
001460         10  FSE-TMES-RETURN        PIC S9(9) COMP-5.
001470         10  FSE-TMES-FUNCTION      PIC S9(9) COMP-5.
001480         10  FSE-TMES-FEEDBACK      PIC S9(9) COMP-5.
001490 01  WKS-MENSAJE-ERROR              PIC X(60).
001500******************************************************************
001510*      T A B L A S   E N   M E M O R I A                          *
001520******************************************************************
001530 01  WKS-TABLA-LEDGER.
001540     05  WKS-TOTAL-LEDGER           PIC 9(05) COMP VALUE 0.
001550     05  WKS-LEDGER-FILA OCCURS 5000 TIMES.
001560         10  LD-FECHA               PIC 9(08).
001570         10  LD-MONTO               PIC S9(09)V99.
001580         10  LD-CATEGORIA           PIC X(30).
001590 01  WKS-TABLA-BLINES.
001600     05  WKS-TOTAL-BLINES           PIC 9(05) COMP VALUE 0.
001610     05  WKS-BLINES-FILA OCCURS 3000 TIMES.
001620         10  BX-CATEGORIA           PIC X(30).
001630         10  BX-FECHA               PIC 9(08).
001640         10  BX-DESCRIPCION         PIC X(40).
001650         10  BX-ANIO-ACTUAL         PIC S9(09)V99.
001660         10  BX-R-FLAG              PIC X(01).
001670         10  BX-ANIO-SIGUIENTE      PIC S9(09)V99.
001680         10  BX-NOTA                PIC X(30).
001690         10  BX-PAGO                PIC S9(09)V99.
001700         10  BX-PLANIFICADO OCCURS 12 TIMES PIC S9(09)V99.
001710         10  BX-BORRAR              PIC X(01) VALUE 'N'.
001720 01  WKS-TABLA-EXPPLAN.
001730     05  WKS-TOTAL-EXPPLAN          PIC 9(03) COMP VALUE 0.
001740     05  WKS-EXPPLAN-FILA OCCURS 200 TIMES.
001750         10  EP-CATEGORIA           PIC X(30).
001760         10  EP-ANIO-ACTUAL         PIC S9(09)V99.
001770         10  EP-ANIO-SIGUIENTE      PIC S9(09)V99.
001780 01  WKS-TABLA-CTIPO.
001790     05  WKS-TOTAL-CTIPO            PIC 9(03) COMP VALUE 0.
001800     05  WKS-CTIPO-FILA OCCURS 200 TIMES.
001810         10  CX-CATEGORIA           PIC X(30).
001820         10  CX-TIPO                PIC X(01).
001830 01  WKS-LISTA-CATEGORIAS.
001840     05  WKS-TOTAL-CATEGORIAS       PIC 9(03) COMP VALUE 0.
001850     05  WKS-CATEGORIA-FILA OCCURS 250 TIMES.
001860         10  LC-CATEGORIA           PIC X(30).
001870         10  LC-TIPO                PIC X(01).
001880         10  LC-FALTANTE            PIC X(01).
001890 01  WKS-TABLA-NOMBRES-MES.
001900     05  WKS-NOMBRE-MES OCCURS 12 TIMES PIC X(09).
001910******************************************************************
001920*      I N D I C E S   Y   C O N T A D O R E S                    *
001930******************************************************************
001940 01  WKS-INDICES.
001950     05  WKS-INDICE-LEDGER          PIC 9(05) COMP.
001960     05  WKS-INDICE-CARGA           PIC 9(05) COMP.
001970     05  WKS-INDICE-BUSQUEDA        PIC 9(05) COMP.
001980     05  WKS-INDICE-CATEGORIA       PIC 9(03) COMP.
001990     05  WKS-INDICE-MES             PIC 9(02) COMP.
001995     05  WKS-LEDGER-ANIO            PIC 9(04) COMP.
002000     05  WKS-INDICE-TRIM            PIC 9(01) COMP.
002010     05  WKS-INDICE-ANIO-PRONOSTICO PIC 9(01) COMP.
002020 01  WKS-BANDERAS.
002030     05  WKS-EXPPLAN-ENCONTRADO     PIC X(01).
002040     05  WKS-HAY-PAGO               PIC X(01).
002050     05  WKS-HAY-FECHA              PIC X(01).
002060 01  WKS-CATEGORIA-ACTUAL           PIC X(30).
002070 01  WKS-ES-CATEGORIA-FALTANTE      PIC X(01).
002080 01  WKS-PALABRA-TOTAL              PIC X(12).
002090 01  WKS-CONTADORES-RESULTADO.
002100     05  WKS-TOTAL-PROY-ESCRITOS    PIC 9(07) COMP VALUE 0.
002110     05  WKS-TOTAL-TMES-ESCRITOS    PIC 9(07) COMP VALUE 0.
002120******************************************************************
002130*      S U M A S   M E N S U A L E S   /   T R I M E S T R A L    *
002140******************************************************************
002150 01  WKS-SUMAS-MENSUALES.
002160     05  WKS-ACTUAL-MES      OCCURS 12 TIMES PIC S9(09)V99.
002170     05  WKS-PLANIFICADO-MES OCCURS 12 TIMES PIC S9(09)V99.
002180     05  WKS-RECONCILIADO-MES OCCURS 12 TIMES PIC S9(09)V99.
002190     05  WKS-SIGUIENTE-MES   OCCURS 12 TIMES PIC S9(09)V99.
002200 01  WKS-TRIMESTRAL.
002210     05  WKS-PLAN-TRIM          OCCURS 4 TIMES PIC S9(09)V99.
002220     05  WKS-PLAN-SIGUIENTE-TRIM OCCURS 4 TIMES PIC S9(09)V99.
002230     05  WKS-FECHA-TRIM         OCCURS 4 TIMES PIC 9(08).
002240     05  WKS-GASTADO-TRIM       OCCURS 4 TIMES PIC S9(09)V99.
002250     05  WKS-RESTANTE-TRIM      OCCURS 4 TIMES PIC S9(09)V99.
002260 01  WKS-VALORES-ANUALES.
002270     05  WKS-ACTUAL-TOTAL-ANIO      PIC S9(09)V99.
002280     05  WKS-FORWARD-TOTAL-ANIO     PIC S9(09)V99.
002290     05  WKS-SOBRANTE-ESTE-ANIO     PIC S9(09)V99.
002300     05  WKS-SOBRANTE-SIGUIENTE     PIC S9(09)V99.
002310     05  WKS-FORWARD-TOTAL-SIGUIENTE PIC S9(09)V99.
002320******************************************************************
002330*      P A R A M E T R O S   D E   S U B R U T I N A S            *
002340******************************************************************
002350 01  WKS-PARAM-SUMS.
002360     05  WKS-SUMS-FUNCION           PIC X(08).
002370     05  WKS-SUMS-TRIM-NUM          PIC 9(01).
002380     05  WKS-SUMS-TOTAL             PIC S9(09)V99.
002390     05  WKS-SUMS-MONTO             PIC S9(09)V99.
002400 01  WKS-PARAM-DATE.
002410     05  WKS-DATE-FUNCION           PIC X(08).
002420     05  WKS-DATE-FECHA-1           PIC 9(08).
002430     05  WKS-DATE-FECHA-2           PIC 9(08) VALUE 0.
002440     05  WKS-DATE-NUM-MESES         PIC S9(03) COMP VALUE 0.
002450     05  WKS-DATE-RESULTADO         PIC 9(08).
002460     05  WKS-DATE-INDICADOR         PIC X(01).
002470******************************************************************
002480*      F E C H A   D E L   S I S T E M A   ( V E N T A N A       *
002490*      D E   S I G L O   P A R A   E L   A N I O   D E   H O Y ) *
002500******************************************************************
002510 01  WKS-FECHA-HOY-6                PIC 9(06).
002520 01  WKS-FECHA-HOY-6-R REDEFINES WKS-FECHA-HOY-6.
002530     05  WKS-HOY-YY                 PIC 9(02).
002540     05  WKS-HOY-MM                 PIC 9(02).
002550     05  WKS-HOY-DD                 PIC 9(02).
002560 01  WKS-ANIO-PROCESO               PIC 9(04).
002570 01  WKS-MES-PROCESO                PIC 9(02).
002580 01  WKS-TRIM-PROCESO               PIC 9(01).
002590******************************************************************
002600*      F E C H A   D E   T R A B A J O   ( E O M ,   E T C )      *
002610******************************************************************
002620 01  WKS-FECHA-TRABAJO              PIC 9(08) VALUE 0.
002630 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
002640     05  WKS-FT-AAAA                PIC 9(04).
002650     05  WKS-FT-MM                  PIC 9(02).
002660     05  WKS-FT-DD                  PIC 9(02).
002670 01  WKS-ANIO-TEXTO                 PIC 9(04).
002680 01  WKS-TRIM-TEXTO                 PIC 9(01).
002690******************************************************************
002700*      R E E S C R I T U R A   D E   D E S C R I P C I O N   #    *
002710******************************************************************
002720 01  WKS-TOKEN-CRUDO                PIC X(39) VALUE SPACES.
002730 01  WKS-TOKEN-CRUDO-TBL REDEFINES WKS-TOKEN-CRUDO.
002740     05  WKS-TOKEN-CAR OCCURS 39 TIMES PIC X(01).
002750 01  WKS-LARGO-TOKEN                PIC 9(02) COMP.
002760 01  WKS-POS-TOKEN                  PIC 9(02) COMP.
002770 01  WKS-DESCRIPCION-ARMADA         PIC X(40) VALUE SPACES.
002780******************************************************************
002790*      D E S C R I P C I O N   D E   P R O Y E C C I O N          *
002800******************************************************************
002810 01  WKS-DESCRIPCION-PROY           PIC X(60) VALUE SPACES.
002820******************************************************************
002830*    CAMPOS DE BITACORA DE CORRIDA -- CR-99221, EEDR, 12/12/2024 *
002840******************************************************************
002850 77  WKS77-HORA-INICIO-RATE         PIC 9(08).
002860 77  WKS77-HORA-FIN-RATE            PIC 9(08).
002870 77  WKS77-TIEMPO-TRANSCURRIDO-RATE PIC S9(15) COMP-3 VALUE 0.
002880******************************************************************
002890 PROCEDURE DIVISION.
002900******************************************************************
002910 000-PRINCIPAL SECTION.
002920     PERFORM 040-SELLAR-INICIO-RATE
002930         THRU 041-LIMPIAR-CONTADOR-RATE-E
002940     PERFORM 050-CARGAR-NOMBRES-MES
002950     PERFORM 100-CARGAR-LEDGER
002960     PERFORM 150-CARGAR-LINEAS-PRESUPUESTO
002970     PERFORM 170-CARGAR-GASTOS-ANIO
002980     PERFORM 180-CARGAR-TIPOS-CATEGORIA
002990     PERFORM 190-CONSTRUIR-LISTA-CATEGORIAS
003000     PERFORM 195-OBTENER-FECHA-PROCESO
003010     OPEN OUTPUT ARCH-PROY
003020     OPEN OUTPUT ARCH-TMES
003030     MOVE 1 TO WKS-INDICE-CATEGORIA
003040     PERFORM 200-PROCESAR-UNA-CATEGORIA
003050         UNTIL WKS-INDICE-CATEGORIA > WKS-TOTAL-CATEGORIAS
003060     CLOSE ARCH-PROY
003070     CLOSE ARCH-TMES
003080     DISPLAY 'PMHRATE - RENGLONES DE PROYECCION: '
003090             WKS-TOTAL-PROY-ESCRITOS
003100     DISPLAY 'PMHRATE - RENGLONES DE TABLA MENSUAL: '
003110             WKS-TOTAL-TMES-ESCRITOS
003120     ACCEPT WKS77-HORA-FIN-RATE FROM TIME
003130     COMPUTE WKS77-TIEMPO-TRANSCURRIDO-RATE =
003140             WKS77-HORA-FIN-RATE - WKS77-HORA-INICIO-RATE
003150     DISPLAY 'PMHRATE - TIEMPO DE CORRIDA (CS): '
003160             WKS77-TIEMPO-TRANSCURRIDO-RATE
003170     STOP RUN.
003180 000-PRINCIPAL-E. EXIT.
003190
003200*----------------------------------------------------------------
003210*    BITACORA DE CORRIDA -- SE SELLA LA HORA DE ARRANQUE PARA EL
003220*    RENGLON DE TIEMPO TRANSCURRIDO AL FINAL DEL PROGRAMA.
003230*----------------------------------------------------------------
003240 040-SELLAR-INICIO-RATE SECTION.
003250     ACCEPT WKS77-HORA-INICIO-RATE FROM TIME.
003260 040-SELLAR-INICIO-RATE-E. EXIT.
003270
003280 041-LIMPIAR-CONTADOR-RATE SECTION.
003290     MOVE ZERO TO WKS77-TIEMPO-TRANSCURRIDO-RATE.
003300 041-LIMPIAR-CONTADOR-RATE-E. EXIT.
003310
003320 050-CARGAR-NOMBRES-MES SECTION.
003330     MOVE 'January'   TO WKS-NOMBRE-MES(1)
003340     MOVE 'February'  TO WKS-NOMBRE-MES(2)
003350     MOVE 'March'     TO WKS-NOMBRE-MES(3)
003360     MOVE 'April'     TO WKS-NOMBRE-MES(4)
003370     MOVE 'May'       TO WKS-NOMBRE-MES(5)
003380     MOVE 'June'      TO WKS-NOMBRE-MES(6)
003390     MOVE 'July'      TO WKS-NOMBRE-MES(7)
003400     MOVE 'August'    TO WKS-NOMBRE-MES(8)
003410     MOVE 'September' TO WKS-NOMBRE-MES(9)
003420     MOVE 'October'   TO WKS-NOMBRE-MES(10)
003430     MOVE 'November'  TO WKS-NOMBRE-MES(11)
003440     MOVE 'December'  TO WKS-NOMBRE-MES(12).
003450 050-CARGAR-NOMBRES-MES-E. EXIT.
003460
003470*----------------------------------------------------------------
003480*    CARGA EL MAYOR A MEMORIA PARA CALCULAR LOS TOTALES REALES
003490*    MENSUALES DE CADA CATEGORIA.
003500*----------------------------------------------------------------
003510 100-CARGAR-LEDGER SECTION.
003520     MOVE 0 TO WKS-TOTAL-LEDGER
003530     OPEN INPUT ARCH-MAYOR
003540     IF FS-MAYOR NOT = '00' AND FS-MAYOR NOT = '35'
003550        MOVE 'NO SE PUDO ABRIR EL MAYOR DE MOVIMIENTOS' TO
003560             WKS-MENSAJE-ERROR
003570        PERFORM 950-ERROR-ARCHIVO
003580     END-IF
003590     IF FS-MAYOR = '00'
003600        READ ARCH-MAYOR AT END MOVE '10' TO FS-MAYOR END-READ
003610        PERFORM 110-CARGAR-UN-RENGLON-LEDGER
003620            UNTIL FS-MAYOR = '10'
003630        CLOSE ARCH-MAYOR
003640     END-IF.
003650 100-CARGAR-LEDGER-E. EXIT.
003660
003670 110-CARGAR-UN-RENGLON-LEDGER SECTION.
003680     ADD 1 TO WKS-TOTAL-LEDGER
003690     MOVE TR-FECHA-NUM   TO LD-FECHA(WKS-TOTAL-LEDGER)
003700     MOVE TR-MONTO       TO LD-MONTO(WKS-TOTAL-LEDGER)
003710     MOVE TR-CATEGORIA   TO LD-CATEGORIA(WKS-TOTAL-LEDGER)
003720     READ ARCH-MAYOR AT END MOVE '10' TO FS-MAYOR END-READ.
003730 110-CARGAR-UN-RENGLON-LEDGER-E. EXIT.
003740
003750*----------------------------------------------------------------
003760*    CARGA LAS LINEAS DE PRESUPUESTO Y REESCRIBE LAS
003770*    DESCRIPCIONES QUE EMPIEZAN CON '#'.
003780*----------------------------------------------------------------
003790 150-CARGAR-LINEAS-PRESUPUESTO SECTION.
003800     MOVE 0 TO WKS-TOTAL-BLINES
003810     OPEN INPUT ARCH-BLINES
003820     IF FS-BLIN NOT = '00' AND FS-BLIN NOT = '35'
003830        MOVE 'NO SE PUDO ABRIR LAS LINEAS DE PRESUPUESTO' TO
003840             WKS-MENSAJE-ERROR
003850        PERFORM 950-ERROR-ARCHIVO
003860     END-IF
003870     IF FS-BLIN = '00'
003880        READ ARCH-BLINES AT END MOVE '10' TO FS-BLIN END-READ
003890        PERFORM 160-CARGAR-UN-RENGLON-BLINES
003900            UNTIL FS-BLIN = '10'
003910        CLOSE ARCH-BLINES
003920     END-IF.
003930 150-CARGAR-LINEAS-PRESUPUESTO-E. EXIT.
003940
003950 160-CARGAR-UN-RENGLON-BLINES SECTION.
003960     ADD 1 TO WKS-TOTAL-BLINES
003970     MOVE WKS-TOTAL-BLINES TO WKS-INDICE-CARGA
003980     MOVE BL-CATEGORIA    TO BX-CATEGORIA(WKS-INDICE-CARGA)
003990     MOVE BL-FECHA        TO BX-FECHA(WKS-INDICE-CARGA)
004000     MOVE BL-DESCRIPCION  TO BX-DESCRIPCION(WKS-INDICE-CARGA)
004010     MOVE BL-ANIO-ACTUAL  TO BX-ANIO-ACTUAL(WKS-INDICE-CARGA)
004020     MOVE BL-R-FLAG       TO BX-R-FLAG(WKS-INDICE-CARGA)
004030     MOVE BL-ANIO-SIGUIENTE
004040                          TO BX-ANIO-SIGUIENTE(WKS-INDICE-CARGA)
004050     MOVE BL-NOTA         TO BX-NOTA(WKS-INDICE-CARGA)
004060     MOVE BL-PAGO         TO BX-PAGO(WKS-INDICE-CARGA)
004070     MOVE BL-PLANIFICADO(1) TO BX-PLANIFICADO(WKS-INDICE-CARGA 1)
004080     MOVE BL-PLANIFICADO(2) TO BX-PLANIFICADO(WKS-INDICE-CARGA 2)
004090     MOVE BL-PLANIFICADO(3) TO BX-PLANIFICADO(WKS-INDICE-CARGA 3)
004100     MOVE BL-PLANIFICADO(4) TO BX-PLANIFICADO(WKS-INDICE-CARGA 4)
004110     MOVE BL-PLANIFICADO(5) TO BX-PLANIFICADO(WKS-INDICE-CARGA 5)
004120     MOVE BL-PLANIFICADO(6) TO BX-PLANIFICADO(WKS-INDICE-CARGA 6)
004130     MOVE BL-PLANIFICADO(7) TO BX-PLANIFICADO(WKS-INDICE-CARGA 7)
004140     MOVE BL-PLANIFICADO(8) TO BX-PLANIFICADO(WKS-INDICE-CARGA 8)
004150     MOVE BL-PLANIFICADO(9) TO BX-PLANIFICADO(WKS-INDICE-CARGA 9)
004160     MOVE BL-PLANIFICADO(10)
004170                          TO BX-PLANIFICADO(WKS-INDICE-CARGA 10)
004180     MOVE BL-PLANIFICADO(11)
004190                          TO BX-PLANIFICADO(WKS-INDICE-CARGA 11)
004200     MOVE BL-PLANIFICADO(12)
004210                          TO BX-PLANIFICADO(WKS-INDICE-CARGA 12)
004220     MOVE 'N' TO BX-BORRAR(WKS-INDICE-CARGA)
004230     PERFORM 155-REESCRIBIR-DESCRIPCION
004240     READ ARCH-BLINES AT END MOVE '10' TO FS-BLIN END-READ.
004250 160-CARGAR-UN-RENGLON-BLINES-E. EXIT.
004260
004270*----------------------------------------------------------------
004280*    SI LA DESCRIPCION EMPIEZA CON '#' SE REESCRIBE COMO
004290*    '<TOKEN> <CATEGORIA>', COLAPSANDO A SOLO LA CATEGORIA SI EL
004300*    TOKEN YA ES LA PRIMERA PALABRA DE LA CATEGORIA.
004310*----------------------------------------------------------------
004320 155-REESCRIBIR-DESCRIPCION SECTION.
004330     IF BX-DESCRIPCION(WKS-INDICE-CARGA)(1:1) = '#'
004340        PERFORM 156-EXTRAER-TOKEN
004350        PERFORM 157-CONSTRUIR-FRASE
004360     END-IF.
004370 155-REESCRIBIR-DESCRIPCION-E. EXIT.
004380
004390 156-EXTRAER-TOKEN SECTION.
004400     MOVE SPACES TO WKS-TOKEN-CRUDO
004410     MOVE BX-DESCRIPCION(WKS-INDICE-CARGA)(2:39) TO WKS-TOKEN-CRUDO
004420     MOVE 39 TO WKS-LARGO-TOKEN
004430     MOVE 1  TO WKS-POS-TOKEN
004440     PERFORM 1561-BUSCAR-ESPACIO-TOKEN
004450         UNTIL WKS-POS-TOKEN > 39.
004460 156-EXTRAER-TOKEN-E. EXIT.
004470
004480 1561-BUSCAR-ESPACIO-TOKEN SECTION.
004490     IF WKS-TOKEN-CAR(WKS-POS-TOKEN) = SPACE
004500        AND WKS-LARGO-TOKEN = 39
004510        COMPUTE WKS-LARGO-TOKEN = WKS-POS-TOKEN - 1
004520     END-IF
004530     ADD 1 TO WKS-POS-TOKEN.
004540 1561-BUSCAR-ESPACIO-TOKEN-E. EXIT.
004550
004560 157-CONSTRUIR-FRASE SECTION.
004570     MOVE SPACES TO WKS-DESCRIPCION-ARMADA
004580     IF WKS-LARGO-TOKEN < 30
004590        AND WKS-TOKEN-CRUDO(1:WKS-LARGO-TOKEN) =
004600            BX-CATEGORIA(WKS-INDICE-CARGA)(1:WKS-LARGO-TOKEN)
004610        AND (BX-CATEGORIA(WKS-INDICE-CARGA)
004620                 (WKS-LARGO-TOKEN + 1:1) = SPACE)
004630        MOVE BX-CATEGORIA(WKS-INDICE-CARGA)
004640             TO WKS-DESCRIPCION-ARMADA
004650     ELSE
004660        STRING WKS-TOKEN-CRUDO DELIMITED BY SPACE
004670               ' '            DELIMITED BY SIZE
004680               BX-CATEGORIA(WKS-INDICE-CARGA) DELIMITED BY SPACE
004690               INTO WKS-DESCRIPCION-ARMADA
004700     END-IF
004710     MOVE WKS-DESCRIPCION-ARMADA
004720          TO BX-DESCRIPCION(WKS-INDICE-CARGA).
004730 157-CONSTRUIR-FRASE-E. EXIT.
004740
004750*----------------------------------------------------------------
004760*    CARGA LA TABLA DE GASTOS ANUALES (CATEGORIAS DE TIPO Y).
004770*----------------------------------------------------------------
004780 170-CARGAR-GASTOS-ANIO SECTION.
004790     MOVE 0 TO WKS-TOTAL-EXPPLAN
004800     OPEN INPUT ARCH-EXPPLAN
004810     IF FS-EXPPL NOT = '00' AND FS-EXPPL NOT = '35'
004820        MOVE 'NO SE PUDO ABRIR EL PLAN DE GASTOS' TO
004830             WKS-MENSAJE-ERROR
004840        PERFORM 950-ERROR-ARCHIVO
004850     END-IF
004860     IF FS-EXPPL = '00'
004870        READ ARCH-EXPPLAN AT END MOVE '10' TO FS-EXPPL END-READ
004880        PERFORM 175-CARGAR-UN-RENGLON-EXPPLAN
004890            UNTIL FS-EXPPL = '10'
004900        CLOSE ARCH-EXPPLAN
004910     END-IF.
004920 170-CARGAR-GASTOS-ANIO-E. EXIT.
004930
004940 175-CARGAR-UN-RENGLON-EXPPLAN SECTION.
004950     ADD 1 TO WKS-TOTAL-EXPPLAN
004960     MOVE EX-CATEGORIA    TO EP-CATEGORIA(WKS-TOTAL-EXPPLAN)
004970     MOVE EX-ANIO-ACTUAL  TO EP-ANIO-ACTUAL(WKS-TOTAL-EXPPLAN)
004980     MOVE EX-ANIO-SIGUIENTE
004990                          TO EP-ANIO-SIGUIENTE(WKS-TOTAL-EXPPLAN)
005000     READ ARCH-EXPPLAN AT END MOVE '10' TO FS-EXPPL END-READ.
005010 175-CARGAR-UN-RENGLON-EXPPLAN-E. EXIT.
005020
005030*----------------------------------------------------------------
005040*    CARGA LA TABLA DE TIPOS DE CATEGORIA (CATTIPOS).
005050*----------------------------------------------------------------
005060 180-CARGAR-TIPOS-CATEGORIA SECTION.
005070     MOVE 0 TO WKS-TOTAL-CTIPO
005080     OPEN INPUT ARCH-CTYPE
005090     IF FS-CTYPE NOT = '00'
005100        MOVE 'NO SE PUDO ABRIR CATTIPOS' TO WKS-MENSAJE-ERROR
005110        PERFORM 950-ERROR-ARCHIVO
005120     END-IF
005130     READ ARCH-CTYPE AT END MOVE '10' TO FS-CTYPE END-READ
005140     PERFORM 185-CARGAR-UN-RENGLON-CTIPO UNTIL FS-CTYPE = '10'
005150     CLOSE ARCH-CTYPE.
005160 180-CARGAR-TIPOS-CATEGORIA-E. EXIT.
005170
005180 185-CARGAR-UN-RENGLON-CTIPO SECTION.
005190     ADD 1 TO WKS-TOTAL-CTIPO
005200     MOVE CT-CATEGORIA TO CX-CATEGORIA(WKS-TOTAL-CTIPO)
005210     MOVE CT-TIPO      TO CX-TIPO(WKS-TOTAL-CTIPO)
005220     READ ARCH-CTYPE AT END MOVE '10' TO FS-CTYPE END-READ.
005230 185-CARGAR-UN-RENGLON-CTIPO-E. EXIT.
005240
005250*----------------------------------------------------------------
005260*    ARMA LA LISTA DE CATEGORIAS A CALIFICAR: PRIMERO LAS DE
005270*    CATTIPOS, LUEGO LAS CATEGORIAS DEL MAYOR QUE NO TIENEN
005280*    FICHA DE PRESUPUESTO ("PRESUPUESTO FALTANTE").
005290*----------------------------------------------------------------
005300 190-CONSTRUIR-LISTA-CATEGORIAS SECTION.
005310     MOVE 0 TO WKS-TOTAL-CATEGORIAS
005320     MOVE 1 TO WKS-INDICE-CARGA
005330     PERFORM 191-COPIAR-UNA-CATEGORIA-CTIPO
005340         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-CTIPO
005350     MOVE 1 TO WKS-INDICE-LEDGER
005360     PERFORM 192-EVALUAR-CATEGORIA-LEDGER
005370         UNTIL WKS-INDICE-LEDGER > WKS-TOTAL-LEDGER.
005380 190-CONSTRUIR-LISTA-CATEGORIAS-E. EXIT.
005390
005400 191-COPIAR-UNA-CATEGORIA-CTIPO SECTION.
005410     ADD 1 TO WKS-TOTAL-CATEGORIAS
005420     MOVE CX-CATEGORIA(WKS-INDICE-CARGA)
005430          TO LC-CATEGORIA(WKS-TOTAL-CATEGORIAS)
005440     MOVE CX-TIPO(WKS-INDICE-CARGA)
005450          TO LC-TIPO(WKS-TOTAL-CATEGORIAS)
005460     MOVE 'N' TO LC-FALTANTE(WKS-TOTAL-CATEGORIAS)
005470     ADD 1 TO WKS-INDICE-CARGA.
005480 191-COPIAR-UNA-CATEGORIA-CTIPO-E. EXIT.
005490
005500 192-EVALUAR-CATEGORIA-LEDGER SECTION.
005510     PERFORM 193-BUSCAR-CATEGORIA-EN-LISTA
005520     IF WKS-INDICE-BUSQUEDA = 0
005530        ADD 1 TO WKS-TOTAL-CATEGORIAS
005540        MOVE LD-CATEGORIA(WKS-INDICE-LEDGER)
005550             TO LC-CATEGORIA(WKS-TOTAL-CATEGORIAS)
005560        MOVE 'D' TO LC-TIPO(WKS-TOTAL-CATEGORIAS)
005570        MOVE 'S' TO LC-FALTANTE(WKS-TOTAL-CATEGORIAS)
005580     END-IF
005590     ADD 1 TO WKS-INDICE-LEDGER.
005600 192-EVALUAR-CATEGORIA-LEDGER-E. EXIT.
005610
005620 193-BUSCAR-CATEGORIA-EN-LISTA SECTION.
005630     MOVE 0 TO WKS-INDICE-BUSQUEDA
005640     MOVE 1 TO WKS-INDICE-CARGA
005650     PERFORM 194-PROBAR-UNA-CATEGORIA-LISTA
005660         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-CATEGORIAS
005670            OR WKS-INDICE-BUSQUEDA NOT = 0.
005680 193-BUSCAR-CATEGORIA-EN-LISTA-E. EXIT.
005690
005700 194-PROBAR-UNA-CATEGORIA-LISTA SECTION.
005710     IF LC-CATEGORIA(WKS-INDICE-CARGA) =
005720        LD-CATEGORIA(WKS-INDICE-LEDGER)
005730        MOVE WKS-INDICE-CARGA TO WKS-INDICE-BUSQUEDA
005740     END-IF
005750     ADD 1 TO WKS-INDICE-CARGA.
005760 194-PROBAR-UNA-CATEGORIA-LISTA-E. EXIT.
005770
005780*----------------------------------------------------------------
005790*    FECHA DE PROCESO (HOY) CON VENTANA DE SIGLO PARA EL ANIO,
005800*    Y TRIMESTRE ACTUAL DERIVADO DEL MES DE HOY.
005810*----------------------------------------------------------------
005820 195-OBTENER-FECHA-PROCESO SECTION.
005830     ACCEPT WKS-FECHA-HOY-6 FROM DATE
005840     IF WKS-HOY-YY < 50
005850        COMPUTE WKS-ANIO-PROCESO = 2000 + WKS-HOY-YY
005860     ELSE
005870        COMPUTE WKS-ANIO-PROCESO = 1900 + WKS-HOY-YY
005880     END-IF
005890     MOVE WKS-HOY-MM TO WKS-MES-PROCESO
005900     EVALUATE TRUE
005910        WHEN WKS-MES-PROCESO < 4  MOVE 1 TO WKS-TRIM-PROCESO
005920        WHEN WKS-MES-PROCESO < 7  MOVE 2 TO WKS-TRIM-PROCESO
005930        WHEN WKS-MES-PROCESO < 10 MOVE 3 TO WKS-TRIM-PROCESO
005940        WHEN OTHER                MOVE 4 TO WKS-TRIM-PROCESO
005950     END-EVALUATE.
005960 195-OBTENER-FECHA-PROCESO-E. EXIT.
005970
005980*----------------------------------------------------------------
005990*    PROCESA UNA CATEGORIA DE LA LISTA -- CALCULA SUS TOTALES
006000*    REALES MENSUALES Y DESPACHA A LA REGLA SEGUN SU TIPO.
006010*----------------------------------------------------------------
006020 200-PROCESAR-UNA-CATEGORIA SECTION.
006030     MOVE LC-CATEGORIA(WKS-INDICE-CATEGORIA) TO WKS-CATEGORIA-ACTUAL
006040     MOVE LC-FALTANTE(WKS-INDICE-CATEGORIA)
006050          TO WKS-ES-CATEGORIA-FALTANTE
006060     IF WKS-ES-CATEGORIA-FALTANTE = 'S'
006070        MOVE 'transactions' TO WKS-PALABRA-TOTAL
006080     ELSE
006090        MOVE 'total'        TO WKS-PALABRA-TOTAL
006100     END-IF
006110     PERFORM 210-CALCULAR-ACTUAL-MENSUAL
006120     EVALUATE LC-TIPO(WKS-INDICE-CATEGORIA)
006130        WHEN 'L' PERFORM 300-REGLA-PRESTAMO
006140        WHEN 'Q' PERFORM 400-REGLA-TRIMESTRAL
006150        WHEN 'M' PERFORM 500-REGLA-MENSUAL
006160        WHEN 'Y' PERFORM 600-REGLA-ANUAL
006170        WHEN OTHER PERFORM 700-REGLA-DEFECTO
006180     END-EVALUATE
006190     ADD 1 TO WKS-INDICE-CATEGORIA.
006200 200-PROCESAR-UNA-CATEGORIA-E. EXIT.
006210
006220 210-CALCULAR-ACTUAL-MENSUAL SECTION.
006230     MOVE 1 TO WKS-INDICE-MES
006240     PERFORM 211-LIMPIAR-CASILLA-ACTUAL UNTIL WKS-INDICE-MES > 12
006250     MOVE 1 TO WKS-INDICE-LEDGER
006260     PERFORM 212-ACUMULAR-UN-RENGLON-LEDGER
006270         UNTIL WKS-INDICE-LEDGER > WKS-TOTAL-LEDGER.
006280 210-CALCULAR-ACTUAL-MENSUAL-E. EXIT.
006290
006300 211-LIMPIAR-CASILLA-ACTUAL SECTION.
006310     MOVE 0 TO WKS-ACTUAL-MES(WKS-INDICE-MES)
006320     ADD 1 TO WKS-INDICE-MES.
006330 211-LIMPIAR-CASILLA-ACTUAL-E. EXIT.
006340
006350 212-ACUMULAR-UN-RENGLON-LEDGER SECTION.
006355*    CR-99225, EEDR, 20/12/2024: EL MAYOR ES PERMANENTE (PMHDEDUP
006356*    NUNCA LO PURGA), ASI QUE UN RENGLON DE ENERO DE UN ANIO
006357*    ANTERIOR CAERIA EN LA MISMA CASILLA DE ENERO DEL ANIO EN
006358*    PROCESO SI NO SE FILTRA TAMBIEN POR ANIO.
006359     COMPUTE WKS-LEDGER-ANIO = LD-FECHA(WKS-INDICE-LEDGER) / 10000
006360     IF LD-CATEGORIA(WKS-INDICE-LEDGER) = WKS-CATEGORIA-ACTUAL
006361        AND WKS-LEDGER-ANIO = WKS-ANIO-PROCESO
006370        MOVE 'ACUMULA' TO WKS-SUMS-FUNCION
006380        CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
006390                              LD-FECHA(WKS-INDICE-LEDGER)
006400                              LD-MONTO(WKS-INDICE-LEDGER)
006410                              WKS-SUMS-TRIM-NUM
006420                              WKS-ACTUAL-MES
006430                              WKS-SUMS-TOTAL
006440     END-IF
006450     ADD 1 TO WKS-INDICE-LEDGER.
006460 212-ACUMULAR-UN-RENGLON-LEDGER-E. EXIT.
006470
006480*==================================================================
006490*    R E G L A   P R E S T A M O   ( L )
006500*==================================================================
006510 300-REGLA-PRESTAMO SECTION.
006520     PERFORM 305-VERIFICAR-HAY-PAGO
006530     IF WKS-HAY-PAGO NOT = 'S'
006540        STRING 'CATEGORIA DE PRESTAMO SIN PAGO: '
006550               DELIMITED BY SIZE
006560               WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
006570               INTO WKS-MENSAJE-ERROR
006580        PERFORM 950-ERROR-ARCHIVO
006590     END-IF
006600     PERFORM 310-CALCULAR-PLANIFICADO-PAGO
006610     PERFORM 320-CALCULAR-RECONCILIADO-PAGO
006620     PERFORM 800-CONSTRUIR-TABLA-MENSUAL
006630     PERFORM 910-PROYECCION-ANIO-PRESTAMO.
006640 300-REGLA-PRESTAMO-E. EXIT.
006650
006660 305-VERIFICAR-HAY-PAGO SECTION.
006670     MOVE 'N' TO WKS-HAY-PAGO
006680     MOVE 1 TO WKS-INDICE-CARGA
006690     PERFORM 306-PROBAR-UN-RENGLON-PAGO
006700         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES
006710            OR WKS-HAY-PAGO = 'S'.
006720 305-VERIFICAR-HAY-PAGO-E. EXIT.
006730
006740 306-PROBAR-UN-RENGLON-PAGO SECTION.
006750     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
006760        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
006770        AND BX-PAGO(WKS-INDICE-CARGA) NOT = 0
006780        MOVE 'S' TO WKS-HAY-PAGO
006790     END-IF
006800     ADD 1 TO WKS-INDICE-CARGA.
006810 306-PROBAR-UN-RENGLON-PAGO-E. EXIT.
006820
006830 310-CALCULAR-PLANIFICADO-PAGO SECTION.
006840     MOVE 1 TO WKS-INDICE-MES
006850     PERFORM 311-LIMPIAR-CASILLA-PLAN UNTIL WKS-INDICE-MES > 12
006860     MOVE 1 TO WKS-INDICE-CARGA
006870     PERFORM 312-ACUMULAR-PAGO-PLANIFICADO
006880         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
006890 310-CALCULAR-PLANIFICADO-PAGO-E. EXIT.
006900
006910 311-LIMPIAR-CASILLA-PLAN SECTION.
006920     MOVE 0 TO WKS-PLANIFICADO-MES(WKS-INDICE-MES)
006930     ADD 1 TO WKS-INDICE-MES.
006940 311-LIMPIAR-CASILLA-PLAN-E. EXIT.
006950
006960 312-ACUMULAR-PAGO-PLANIFICADO SECTION.
006970     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
006980        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
006990        MOVE 'ACUMULA' TO WKS-SUMS-FUNCION
007000        CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
007010                              BX-FECHA(WKS-INDICE-CARGA)
007020                              BX-PAGO(WKS-INDICE-CARGA)
007030                              WKS-SUMS-TRIM-NUM
007040                              WKS-PLANIFICADO-MES
007050                              WKS-SUMS-TOTAL
007060     END-IF
007070     ADD 1 TO WKS-INDICE-CARGA.
007080 312-ACUMULAR-PAGO-PLANIFICADO-E. EXIT.
007090
007100 320-CALCULAR-RECONCILIADO-PAGO SECTION.
007110     MOVE 1 TO WKS-INDICE-MES
007120     PERFORM 321-LIMPIAR-CASILLA-RECON UNTIL WKS-INDICE-MES > 12
007130     MOVE 1 TO WKS-INDICE-CARGA
007140     PERFORM 322-ACUMULAR-PAGO-RECONCILIADO
007150         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
007160 320-CALCULAR-RECONCILIADO-PAGO-E. EXIT.
007170
007180 321-LIMPIAR-CASILLA-RECON SECTION.
007190     MOVE 0 TO WKS-RECONCILIADO-MES(WKS-INDICE-MES)
007200     ADD 1 TO WKS-INDICE-MES.
007210 321-LIMPIAR-CASILLA-RECON-E. EXIT.
007220
007230 322-ACUMULAR-PAGO-RECONCILIADO SECTION.
007240     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
007250        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
007260        AND BX-R-FLAG(WKS-INDICE-CARGA) NOT = SPACE
007270        MOVE 'ACUMULA' TO WKS-SUMS-FUNCION
007280        CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
007290                              BX-FECHA(WKS-INDICE-CARGA)
007300                              BX-PAGO(WKS-INDICE-CARGA)
007310                              WKS-SUMS-TRIM-NUM
007320                              WKS-RECONCILIADO-MES
007330                              WKS-SUMS-TOTAL
007340     END-IF
007350     ADD 1 TO WKS-INDICE-CARGA.
007360 322-ACUMULAR-PAGO-RECONCILIADO-E. EXIT.
007370
007380*----------------------------------------------------------------
007390*    PROYECCION DEL ANIO PARA PRESTAMO: TOTALES REALES NO CERO
007400*    MAS LINEAS FORWARD (R-FLAG EN BLANCO) NO CERO, MONTO = PAGO.
007410*    NO HAY PROYECCION A VARIOS ANIOS PARA PRESTAMOS.
007420*----------------------------------------------------------------
007430 910-PROYECCION-ANIO-PRESTAMO SECTION.
007440     MOVE 1 TO WKS-INDICE-MES
007450     PERFORM 911-ESCRIBIR-ACTUAL-DEL-MES UNTIL WKS-INDICE-MES > 12
007460     MOVE 1 TO WKS-INDICE-CARGA
007470     PERFORM 915-ESCRIBIR-FORWARD-PAGO
007480         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
007490 910-PROYECCION-ANIO-PRESTAMO-E. EXIT.
007500
007510 911-ESCRIBIR-ACTUAL-DEL-MES SECTION.
007520     IF WKS-ACTUAL-MES(WKS-INDICE-MES) NOT = 0
007530        PERFORM 912-ARMAR-FECHA-FIN-MES
007540        STRING WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
007550               ' ' DELIMITED BY SIZE
007560               WKS-PALABRA-TOTAL DELIMITED BY SPACE
007570               ' for ' DELIMITED BY SIZE
007580               WKS-NOMBRE-MES(WKS-INDICE-MES) DELIMITED BY SPACE
007590               ' ' DELIMITED BY SIZE
007600               WKS-ANIO-TEXTO DELIMITED BY SIZE
007610               INTO WKS-DESCRIPCION-PROY
007620        MOVE WKS-DATE-RESULTADO TO PJ-FECHA-NUM
007630        MOVE WKS-DESCRIPCION-PROY TO PJ-DESCRIPCION
007640        MOVE WKS-ACTUAL-MES(WKS-INDICE-MES) TO PJ-MONTO
007650        MOVE WKS-CATEGORIA-ACTUAL TO PJ-CATEGORIA
007660        MOVE 0 TO PJ-SALDO
007670        MOVE SPACES TO PJ-NOTA
007680        WRITE REG-PROY
007690        ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
007700     END-IF
007710     ADD 1 TO WKS-INDICE-MES.
007720 911-ESCRIBIR-ACTUAL-DEL-MES-E. EXIT.
007730
007740 912-ARMAR-FECHA-FIN-MES SECTION.
007750     MOVE WKS-ANIO-PROCESO TO WKS-FT-AAAA
007760     MOVE WKS-INDICE-MES   TO WKS-FT-MM
007770     MOVE 1                TO WKS-FT-DD
007780     MOVE 'FINMES' TO WKS-DATE-FUNCION
007790     MOVE WKS-FECHA-TRABAJO TO WKS-DATE-FECHA-1
007800     CALL 'PMHDATE' USING WKS-DATE-FUNCION
007810                          WKS-DATE-FECHA-1
007820                          WKS-DATE-FECHA-2
007830                          WKS-DATE-NUM-MESES
007840                          WKS-DATE-RESULTADO
007850                          WKS-DATE-INDICADOR
007860     MOVE WKS-ANIO-PROCESO TO WKS-ANIO-TEXTO.
007870 912-ARMAR-FECHA-FIN-MES-E. EXIT.
007880
007890 915-ESCRIBIR-FORWARD-PAGO SECTION.
007900     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
007910        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
007920        AND BX-R-FLAG(WKS-INDICE-CARGA) = SPACE
007930        AND BX-PAGO(WKS-INDICE-CARGA) NOT = 0
007940        MOVE BX-FECHA(WKS-INDICE-CARGA) TO WKS-FECHA-TRABAJO
007950        STRING BX-DESCRIPCION(WKS-INDICE-CARGA) DELIMITED BY SPACE
007960               ' in ' DELIMITED BY SIZE
007970               WKS-NOMBRE-MES(WKS-FT-MM) DELIMITED BY SPACE
007980               ' ' DELIMITED BY SIZE
007990               WKS-FT-AAAA DELIMITED BY SIZE
008000               INTO WKS-DESCRIPCION-PROY
008010        MOVE BX-FECHA(WKS-INDICE-CARGA) TO PJ-FECHA-NUM
008020        MOVE WKS-DESCRIPCION-PROY       TO PJ-DESCRIPCION
008030        MOVE BX-PAGO(WKS-INDICE-CARGA)  TO PJ-MONTO
008040        MOVE WKS-CATEGORIA-ACTUAL       TO PJ-CATEGORIA
008050        MOVE 0                          TO PJ-SALDO
008060        MOVE BX-NOTA(WKS-INDICE-CARGA)  TO PJ-NOTA
008070        WRITE REG-PROY
008080        ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
008090     END-IF
008100     ADD 1 TO WKS-INDICE-CARGA.
008110 915-ESCRIBIR-FORWARD-PAGO-E. EXIT.
008120
008130*==================================================================
008140*    R E G L A   T R I M E S T R A L   ( Q )
008150*==================================================================
008160 400-REGLA-TRIMESTRAL SECTION.
008170     PERFORM 410-OBTENER-PLAN-TRIMESTRAL
008180     PERFORM 420-CALCULAR-TRIMESTRAL-GASTADO
008190     PERFORM 430-CALCULAR-TRIMESTRAL-RESTANTE
008200     PERFORM 440-ESCRIBIR-PROYECCION-TRIMESTRAL.
008210 400-REGLA-TRIMESTRAL-E. EXIT.
008220
008230 410-OBTENER-PLAN-TRIMESTRAL SECTION.
008240     MOVE 1 TO WKS-INDICE-TRIM
008250     PERFORM 411-LIMPIAR-TRIMESTRE UNTIL WKS-INDICE-TRIM > 4
008260     MOVE 1 TO WKS-INDICE-CARGA
008270     PERFORM 412-CARGAR-UN-RENGLON-TRIM
008280         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
008290 410-OBTENER-PLAN-TRIMESTRAL-E. EXIT.
008300
008310 411-LIMPIAR-TRIMESTRE SECTION.
008320     MOVE 0 TO WKS-PLAN-TRIM(WKS-INDICE-TRIM)
008330     MOVE 0 TO WKS-PLAN-SIGUIENTE-TRIM(WKS-INDICE-TRIM)
008340     MOVE 0 TO WKS-FECHA-TRIM(WKS-INDICE-TRIM)
008350     ADD 1 TO WKS-INDICE-TRIM.
008360 411-LIMPIAR-TRIMESTRE-E. EXIT.
008370
008380 412-CARGAR-UN-RENGLON-TRIM SECTION.
008390     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
008400        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
008410        MOVE BX-FECHA(WKS-INDICE-CARGA) TO WKS-FECHA-TRABAJO
008420        EVALUATE TRUE
008430           WHEN WKS-FT-MM < 4  MOVE 1 TO WKS-INDICE-TRIM
008440           WHEN WKS-FT-MM < 7  MOVE 2 TO WKS-INDICE-TRIM
008450           WHEN WKS-FT-MM < 10 MOVE 3 TO WKS-INDICE-TRIM
008460           WHEN OTHER          MOVE 4 TO WKS-INDICE-TRIM
008470        END-EVALUATE
008480        MOVE BX-FECHA(WKS-INDICE-CARGA)
008490             TO WKS-FECHA-TRIM(WKS-INDICE-TRIM)
008500        MOVE BX-ANIO-ACTUAL(WKS-INDICE-CARGA)
008510             TO WKS-PLAN-TRIM(WKS-INDICE-TRIM)
008520        MOVE BX-ANIO-SIGUIENTE(WKS-INDICE-CARGA)
008530             TO WKS-PLAN-SIGUIENTE-TRIM(WKS-INDICE-TRIM)
008540     END-IF
008550     ADD 1 TO WKS-INDICE-CARGA.
008560 412-CARGAR-UN-RENGLON-TRIM-E. EXIT.
008570
008580 420-CALCULAR-TRIMESTRAL-GASTADO SECTION.
008590     MOVE 1 TO WKS-INDICE-TRIM
008600     PERFORM 421-TOTALIZAR-UN-TRIMESTRE UNTIL WKS-INDICE-TRIM > 4.
008610 420-CALCULAR-TRIMESTRAL-GASTADO-E. EXIT.
008620
008630 421-TOTALIZAR-UN-TRIMESTRE SECTION.
008640     MOVE 'TRIMESTRE'      TO WKS-SUMS-FUNCION
008650     MOVE WKS-INDICE-TRIM  TO WKS-SUMS-TRIM-NUM
008660     CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
008670                          WKS-DATE-FECHA-1
008680                          WKS-SUMS-MONTO
008690                          WKS-SUMS-TRIM-NUM
008700                          WKS-ACTUAL-MES
008710                          WKS-SUMS-TOTAL
008720     MOVE WKS-SUMS-TOTAL TO WKS-GASTADO-TRIM(WKS-INDICE-TRIM)
008730     ADD 1 TO WKS-INDICE-TRIM.
008740 421-TOTALIZAR-UN-TRIMESTRE-E. EXIT.
008750
008760 430-CALCULAR-TRIMESTRAL-RESTANTE SECTION.
008770     MOVE 1 TO WKS-INDICE-TRIM
008780     PERFORM 431-CALCULAR-UN-TRIMESTRE-RESTANTE
008790         UNTIL WKS-INDICE-TRIM > 4.
008800 430-CALCULAR-TRIMESTRAL-RESTANTE-E. EXIT.
008810
008820 431-CALCULAR-UN-TRIMESTRE-RESTANTE SECTION.
008830     EVALUATE TRUE
008840        WHEN WKS-INDICE-TRIM < WKS-TRIM-PROCESO
008850           MOVE 0 TO WKS-RESTANTE-TRIM(WKS-INDICE-TRIM)
008860        WHEN WKS-INDICE-TRIM = WKS-TRIM-PROCESO
008870           IF WKS-GASTADO-TRIM(WKS-INDICE-TRIM) <
008880              WKS-PLAN-TRIM(WKS-INDICE-TRIM)
008890              MOVE 0 TO WKS-RESTANTE-TRIM(WKS-INDICE-TRIM)
008900           ELSE
008910              COMPUTE WKS-RESTANTE-TRIM(WKS-INDICE-TRIM) =
008920                      WKS-PLAN-TRIM(WKS-INDICE-TRIM) -
008930                      WKS-GASTADO-TRIM(WKS-INDICE-TRIM)
008940           END-IF
008950        WHEN OTHER
008960           MOVE WKS-PLAN-TRIM(WKS-INDICE-TRIM)
008970                TO WKS-RESTANTE-TRIM(WKS-INDICE-TRIM)
008980     END-EVALUATE
008990     ADD 1 TO WKS-INDICE-TRIM.
009000 431-CALCULAR-UN-TRIMESTRE-RESTANTE-E. EXIT.
009010
009020 440-ESCRIBIR-PROYECCION-TRIMESTRAL SECTION.
009030     MOVE 1 TO WKS-INDICE-TRIM
009040     PERFORM 441-ESCRIBIR-UN-TRIMESTRE UNTIL WKS-INDICE-TRIM > 4.
009050 440-ESCRIBIR-PROYECCION-TRIMESTRAL-E. EXIT.
009060
009070 441-ESCRIBIR-UN-TRIMESTRE SECTION.
009080     MOVE WKS-FECHA-TRIM(WKS-INDICE-TRIM) TO WKS-FECHA-TRABAJO
009090     MOVE WKS-FT-AAAA TO WKS-ANIO-TEXTO
009100     MOVE WKS-INDICE-TRIM TO WKS-TRIM-TEXTO
009110     IF WKS-GASTADO-TRIM(WKS-INDICE-TRIM) NOT = 0
009120        STRING WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
009130               ' ' DELIMITED BY SIZE
009140               WKS-PALABRA-TOTAL DELIMITED BY SPACE
009150               ' for Quarter ' DELIMITED BY SIZE
009160               WKS-TRIM-TEXTO DELIMITED BY SIZE
009170               ' ' DELIMITED BY SIZE
009180               WKS-ANIO-TEXTO DELIMITED BY SIZE
009190               INTO WKS-DESCRIPCION-PROY
009200        MOVE WKS-FECHA-TRIM(WKS-INDICE-TRIM) TO PJ-FECHA-NUM
009210        MOVE WKS-DESCRIPCION-PROY            TO PJ-DESCRIPCION
009220        MOVE WKS-GASTADO-TRIM(WKS-INDICE-TRIM) TO PJ-MONTO
009230        MOVE WKS-CATEGORIA-ACTUAL             TO PJ-CATEGORIA
009240        MOVE 0                                TO PJ-SALDO
009250        MOVE SPACES                           TO PJ-NOTA
009260        WRITE REG-PROY
009270        ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
009280     END-IF
009290     IF WKS-RESTANTE-TRIM(WKS-INDICE-TRIM) NOT = 0
009300        STRING 'Planned ' DELIMITED BY SIZE
009310               WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
009320               ' for Quarter ' DELIMITED BY SIZE
009330               WKS-TRIM-TEXTO DELIMITED BY SIZE
009340               ' in ' DELIMITED BY SIZE
009350               WKS-NOMBRE-MES(WKS-FT-MM) DELIMITED BY SPACE
009360               ' ' DELIMITED BY SIZE
009370               WKS-ANIO-TEXTO DELIMITED BY SIZE
009380               INTO WKS-DESCRIPCION-PROY
009390        MOVE WKS-FECHA-TRIM(WKS-INDICE-TRIM) TO PJ-FECHA-NUM
009400        MOVE WKS-DESCRIPCION-PROY             TO PJ-DESCRIPCION
009410        MOVE WKS-RESTANTE-TRIM(WKS-INDICE-TRIM) TO PJ-MONTO
009420        MOVE WKS-CATEGORIA-ACTUAL              TO PJ-CATEGORIA
009430        MOVE 0                                 TO PJ-SALDO
009440        MOVE SPACES                            TO PJ-NOTA
009450        WRITE REG-PROY
009460        ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
009470     END-IF
009480     PERFORM 445-ESCRIBIR-PRONOSTICO-TRIM
009490     ADD 1 TO WKS-INDICE-TRIM.
009500 441-ESCRIBIR-UN-TRIMESTRE-E. EXIT.
009510
009520*----------------------------------------------------------------
009530*    PROYECCION A VARIOS ANIOS DEL TRIMESTRAL = FECHAS FIN DE
009540*    TRIMESTRE DE ESTE ANIO PAREADAS CON LOS 4 MONTOS DEL ANIO
009550*    SIGUIENTE.  SE EXPANDE DE UNA VEZ AL PRONOSTICO DE 5 ANIOS.
009560*----------------------------------------------------------------
009570 445-ESCRIBIR-PRONOSTICO-TRIM SECTION.
009580     IF WKS-PLAN-SIGUIENTE-TRIM(WKS-INDICE-TRIM) NOT = 0
009590        MOVE 1 TO WKS-INDICE-ANIO-PRONOSTICO
009600        PERFORM 446-ESCRIBIR-UN-ANIO-PRONOSTICO-TRIM
009610            UNTIL WKS-INDICE-ANIO-PRONOSTICO > 5
009620     END-IF.
009630 445-ESCRIBIR-PRONOSTICO-TRIM-E. EXIT.
009640
009650 446-ESCRIBIR-UN-ANIO-PRONOSTICO-TRIM SECTION.
009660     MOVE 'SUMAMES' TO WKS-DATE-FUNCION
009670     MOVE WKS-FECHA-TRIM(WKS-INDICE-TRIM) TO WKS-DATE-FECHA-1
009680     COMPUTE WKS-DATE-NUM-MESES = WKS-INDICE-ANIO-PRONOSTICO * 12
009690     CALL 'PMHDATE' USING WKS-DATE-FUNCION
009700                          WKS-DATE-FECHA-1
009710                          WKS-DATE-FECHA-2
009720                          WKS-DATE-NUM-MESES
009730                          WKS-DATE-RESULTADO
009740                          WKS-DATE-INDICADOR
009750     MOVE WKS-DATE-RESULTADO TO WKS-FECHA-TRABAJO
009760     MOVE WKS-FT-AAAA TO WKS-ANIO-TEXTO
009770     STRING 'Forecast: ' DELIMITED BY SIZE
009780            WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
009790            ' for ' DELIMITED BY SIZE
009800            WKS-NOMBRE-MES(WKS-FT-MM) DELIMITED BY SPACE
009810            ' ' DELIMITED BY SIZE
009820            WKS-ANIO-TEXTO DELIMITED BY SIZE
009830            INTO WKS-DESCRIPCION-PROY
009840     MOVE WKS-DATE-RESULTADO TO PJ-FECHA-NUM
009850     MOVE WKS-DESCRIPCION-PROY TO PJ-DESCRIPCION
009860     MOVE WKS-PLAN-SIGUIENTE-TRIM(WKS-INDICE-TRIM) TO PJ-MONTO
009870     MOVE WKS-CATEGORIA-ACTUAL TO PJ-CATEGORIA
009880     MOVE 0 TO PJ-SALDO
009890     MOVE SPACES TO PJ-NOTA
009900     WRITE REG-PROY
009910     ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
009920     ADD 1 TO WKS-INDICE-ANIO-PRONOSTICO.
009930 446-ESCRIBIR-UN-ANIO-PRONOSTICO-TRIM-E. EXIT.
009940
009950*==================================================================
009960*    R E G L A   M E N S U A L   ( M )
009970*==================================================================
009980 500-REGLA-MENSUAL SECTION.
009990     PERFORM 510-OBTENER-PLAN-MENSUAL
010000     PERFORM 520-CALCULAR-MENSUAL-RESTANTE
010010     PERFORM 530-ESCRIBIR-PROYECCION-MENSUAL.
010020 500-REGLA-MENSUAL-E. EXIT.
010030
010040 510-OBTENER-PLAN-MENSUAL SECTION.
010050     MOVE 1 TO WKS-INDICE-MES
010060     PERFORM 511-LIMPIAR-PLAN-Y-SIGUIENTE UNTIL WKS-INDICE-MES > 12
010070     MOVE 1 TO WKS-INDICE-CARGA
010080     PERFORM 512-CARGAR-UN-RENGLON-MENSUAL
010090         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
010100 510-OBTENER-PLAN-MENSUAL-E. EXIT.
010110
010120 511-LIMPIAR-PLAN-Y-SIGUIENTE SECTION.
010130     MOVE 0 TO WKS-PLANIFICADO-MES(WKS-INDICE-MES)
010140     MOVE 0 TO WKS-SIGUIENTE-MES(WKS-INDICE-MES)
010150     ADD 1 TO WKS-INDICE-MES.
010160 511-LIMPIAR-PLAN-Y-SIGUIENTE-E. EXIT.
010170
010180 512-CARGAR-UN-RENGLON-MENSUAL SECTION.
010190     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
010200        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
010210        MOVE 1 TO WKS-INDICE-MES
010220        PERFORM 513-COPIAR-CASILLA-PLANIFICADA
010230            UNTIL WKS-INDICE-MES > 12
010240        MOVE 'ACUMULA' TO WKS-SUMS-FUNCION
010250        CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
010260                              BX-FECHA(WKS-INDICE-CARGA)
010270                              BX-ANIO-SIGUIENTE(WKS-INDICE-CARGA)
010280                              WKS-SUMS-TRIM-NUM
010290                              WKS-SIGUIENTE-MES
010300                              WKS-SUMS-TOTAL
010310     END-IF
010320     ADD 1 TO WKS-INDICE-CARGA.
010330 512-CARGAR-UN-RENGLON-MENSUAL-E. EXIT.
010340
010350 513-COPIAR-CASILLA-PLANIFICADA SECTION.
010360     IF BX-PLANIFICADO(WKS-INDICE-CARGA WKS-INDICE-MES) NOT = 0
010370        MOVE BX-PLANIFICADO(WKS-INDICE-CARGA WKS-INDICE-MES)
010380             TO WKS-PLANIFICADO-MES(WKS-INDICE-MES)
010390     END-IF
010400     ADD 1 TO WKS-INDICE-MES.
010410 513-COPIAR-CASILLA-PLANIFICADA-E. EXIT.
010420
010430 520-CALCULAR-MENSUAL-RESTANTE SECTION.
010440     MOVE 1 TO WKS-INDICE-MES
010450     PERFORM 521-CALCULAR-UN-MES-RESTANTE UNTIL WKS-INDICE-MES > 12.
010460 520-CALCULAR-MENSUAL-RESTANTE-E. EXIT.
010470
010480 521-CALCULAR-UN-MES-RESTANTE SECTION.
010490     EVALUATE TRUE
010500        WHEN WKS-INDICE-MES < WKS-MES-PROCESO
010510           MOVE 0 TO WKS-RECONCILIADO-MES(WKS-INDICE-MES)
010520        WHEN WKS-INDICE-MES = WKS-MES-PROCESO
010530           IF WKS-ACTUAL-MES(WKS-INDICE-MES) = 0
010540              MOVE WKS-PLANIFICADO-MES(WKS-INDICE-MES)
010550                   TO WKS-RECONCILIADO-MES(WKS-INDICE-MES)
010560           ELSE
010570              COMPUTE WKS-RECONCILIADO-MES(WKS-INDICE-MES) =
010580                      WKS-PLANIFICADO-MES(WKS-INDICE-MES) -
010590                      WKS-ACTUAL-MES(WKS-INDICE-MES)
010600              IF WKS-RECONCILIADO-MES(WKS-INDICE-MES) > 0
010610                 MOVE 0 TO WKS-RECONCILIADO-MES(WKS-INDICE-MES)
010620              END-IF
010630           END-IF
010640        WHEN OTHER
010650           MOVE WKS-PLANIFICADO-MES(WKS-INDICE-MES)
010660                TO WKS-RECONCILIADO-MES(WKS-INDICE-MES)
010670     END-EVALUATE
010680     ADD 1 TO WKS-INDICE-MES.
010690 521-CALCULAR-UN-MES-RESTANTE-E. EXIT.
010700*    NOTA: EN ESTA REGLA WKS-RECONCILIADO-MES SE REUTILIZA COMO
010710*    LA CASILLA "REMAINING" DEL MES -- NO ES EL RECONCILIADO DE
010720*    PRESUPUESTO SINO EL RESTANTE POR GASTAR.
010730
010740 530-ESCRIBIR-PROYECCION-MENSUAL SECTION.
010750     MOVE 1 TO WKS-INDICE-MES
010760     PERFORM 531-ESCRIBIR-UN-MES-MENSUAL UNTIL WKS-INDICE-MES > 12.
010770 530-ESCRIBIR-PROYECCION-MENSUAL-E. EXIT.
010780
010790 531-ESCRIBIR-UN-MES-MENSUAL SECTION.
010800     PERFORM 912-ARMAR-FECHA-FIN-MES
010810     IF WKS-ACTUAL-MES(WKS-INDICE-MES) NOT = 0
010820        STRING WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
010830               ' ' DELIMITED BY SIZE
010840               WKS-PALABRA-TOTAL DELIMITED BY SPACE
010850               ' for Month ' DELIMITED BY SIZE
010860               WKS-INDICE-MES DELIMITED BY SIZE
010870               ' ' DELIMITED BY SIZE
010880               WKS-ANIO-TEXTO DELIMITED BY SIZE
010890               INTO WKS-DESCRIPCION-PROY
010900        MOVE WKS-DATE-RESULTADO TO PJ-FECHA-NUM
010910        MOVE WKS-DESCRIPCION-PROY TO PJ-DESCRIPCION
010920        MOVE WKS-ACTUAL-MES(WKS-INDICE-MES) TO PJ-MONTO
010930        MOVE WKS-CATEGORIA-ACTUAL TO PJ-CATEGORIA
010940        MOVE 0 TO PJ-SALDO
010950        MOVE SPACES TO PJ-NOTA
010960        WRITE REG-PROY
010970        ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
010980     END-IF
010990     IF WKS-RECONCILIADO-MES(WKS-INDICE-MES) NOT = 0
011000        STRING 'Planned ' DELIMITED BY SIZE
011010               WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
011020               ' for ' DELIMITED BY SIZE
011030               WKS-NOMBRE-MES(WKS-INDICE-MES) DELIMITED BY SPACE
011040               ' ' DELIMITED BY SIZE
011050               WKS-ANIO-TEXTO DELIMITED BY SIZE
011060               INTO WKS-DESCRIPCION-PROY
011070        MOVE WKS-DATE-RESULTADO TO PJ-FECHA-NUM
011080        MOVE WKS-DESCRIPCION-PROY TO PJ-DESCRIPCION
011090        MOVE WKS-RECONCILIADO-MES(WKS-INDICE-MES) TO PJ-MONTO
011100        MOVE WKS-CATEGORIA-ACTUAL TO PJ-CATEGORIA
011110        MOVE 0 TO PJ-SALDO
011120        MOVE SPACES TO PJ-NOTA
011130        WRITE REG-PROY
011140        ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
011150     END-IF
011160     IF WKS-SIGUIENTE-MES(WKS-INDICE-MES) NOT = 0
011170        PERFORM 940-ESCRIBIR-PRONOSTICO-MES
011180     END-IF
011190     ADD 1 TO WKS-INDICE-MES.
011200 531-ESCRIBIR-UN-MES-MENSUAL-E. EXIT.
011210
011220*==================================================================
011230*    P R E - R E G L A   A N U A L   ( Y )  ->  D E F E C T O
011240*==================================================================
011250 600-REGLA-ANUAL SECTION.
011260     PERFORM 610-BORRAR-LINEA-ANUAL-VIEJA
011270     PERFORM 620-BUSCAR-GASTO-ANUAL
011280     IF WKS-EXPPLAN-ENCONTRADO NOT = 'S'
011290        STRING 'CATEGORIA ANUAL SIN GASTO PLANIFICADO: '
011300               DELIMITED BY SIZE
011310               WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
011320               INTO WKS-MENSAJE-ERROR
011330        PERFORM 950-ERROR-ARCHIVO
011340     END-IF
011350     PERFORM 630-CALCULAR-SOBRANTES-ANUALES
011360     PERFORM 640-AGREGAR-LINEA-ANUAL-NUEVA
011370     PERFORM 700-REGLA-DEFECTO.
011380 600-REGLA-ANUAL-E. EXIT.
011390
011400 610-BORRAR-LINEA-ANUAL-VIEJA SECTION.
011410     MOVE 1 TO WKS-INDICE-CARGA
011420     PERFORM 611-PROBAR-UNA-LINEA-ANUAL
011430         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
011440 610-BORRAR-LINEA-ANUAL-VIEJA-E. EXIT.
011450
011460 611-PROBAR-UNA-LINEA-ANUAL SECTION.
011470     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
011480        AND BX-DESCRIPCION(WKS-INDICE-CARGA)(1:6) = 'Yearly'
011490        MOVE 'S' TO BX-BORRAR(WKS-INDICE-CARGA)
011500     END-IF
011510     ADD 1 TO WKS-INDICE-CARGA.
011520 611-PROBAR-UNA-LINEA-ANUAL-E. EXIT.
011530
011540 620-BUSCAR-GASTO-ANUAL SECTION.
011550     MOVE 'N' TO WKS-EXPPLAN-ENCONTRADO
011560     MOVE 1 TO WKS-INDICE-CARGA
011570     PERFORM 621-PROBAR-UN-GASTO-ANUAL
011580         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-EXPPLAN
011590            OR WKS-EXPPLAN-ENCONTRADO = 'S'.
011600 620-BUSCAR-GASTO-ANUAL-E. EXIT.
011610
011620 621-PROBAR-UN-GASTO-ANUAL SECTION.
011630     IF EP-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
011640        MOVE 'S' TO WKS-EXPPLAN-ENCONTRADO
011650        MOVE WKS-INDICE-CARGA TO WKS-INDICE-BUSQUEDA
011660     END-IF
011670     ADD 1 TO WKS-INDICE-CARGA.
011680 621-PROBAR-UN-GASTO-ANUAL-E. EXIT.
011690
011700 630-CALCULAR-SOBRANTES-ANUALES SECTION.
011710     MOVE 0 TO WKS-ACTUAL-TOTAL-ANIO
011720     MOVE 1 TO WKS-INDICE-MES
011730     PERFORM 631-SUMAR-UN-MES-ACTUAL UNTIL WKS-INDICE-MES > 12
011740     MOVE 0 TO WKS-FORWARD-TOTAL-ANIO
011750     MOVE 0 TO WKS-FORWARD-TOTAL-SIGUIENTE
011760     MOVE 1 TO WKS-INDICE-CARGA
011770     PERFORM 632-SUMAR-LINEAS-FORWARD-Y-SIGUIENTE
011780         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES
011790     COMPUTE WKS-SOBRANTE-ESTE-ANIO =
011800             EP-ANIO-ACTUAL(WKS-INDICE-BUSQUEDA) -
011810             (WKS-ACTUAL-TOTAL-ANIO + WKS-FORWARD-TOTAL-ANIO)
011820     IF WKS-SOBRANTE-ESTE-ANIO > 0
011830        MOVE 0 TO WKS-SOBRANTE-ESTE-ANIO
011840     END-IF
011850     COMPUTE WKS-SOBRANTE-SIGUIENTE =
011860             EP-ANIO-SIGUIENTE(WKS-INDICE-BUSQUEDA) -
011870             WKS-FORWARD-TOTAL-SIGUIENTE
011880     IF WKS-SOBRANTE-SIGUIENTE > 0
011890        MOVE 0 TO WKS-SOBRANTE-SIGUIENTE
011900     END-IF.
011910 630-CALCULAR-SOBRANTES-ANUALES-E. EXIT.
011920
011930 631-SUMAR-UN-MES-ACTUAL SECTION.
011940     ADD WKS-ACTUAL-MES(WKS-INDICE-MES) TO WKS-ACTUAL-TOTAL-ANIO
011950     ADD 1 TO WKS-INDICE-MES.
011960 631-SUMAR-UN-MES-ACTUAL-E. EXIT.
011970
011980 632-SUMAR-LINEAS-FORWARD-Y-SIGUIENTE SECTION.
011990     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
012000        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
012010        ADD BX-ANIO-SIGUIENTE(WKS-INDICE-CARGA)
012020            TO WKS-FORWARD-TOTAL-SIGUIENTE
012030        IF BX-R-FLAG(WKS-INDICE-CARGA) = SPACE
012040           ADD BX-ANIO-ACTUAL(WKS-INDICE-CARGA)
012050               TO WKS-FORWARD-TOTAL-ANIO
012060        END-IF
012070     END-IF
012080     ADD 1 TO WKS-INDICE-CARGA.
012090 632-SUMAR-LINEAS-FORWARD-Y-SIGUIENTE-E. EXIT.
012100
012110 640-AGREGAR-LINEA-ANUAL-NUEVA SECTION.
012120     ADD 1 TO WKS-TOTAL-BLINES
012130     MOVE WKS-TOTAL-BLINES TO WKS-INDICE-CARGA
012140     MOVE WKS-CATEGORIA-ACTUAL TO BX-CATEGORIA(WKS-INDICE-CARGA)
012150     MOVE WKS-ANIO-PROCESO     TO WKS-FT-AAAA
012160     MOVE 12                   TO WKS-FT-MM
012170     MOVE 31                   TO WKS-FT-DD
012180     MOVE WKS-FECHA-TRABAJO    TO BX-FECHA(WKS-INDICE-CARGA)
012190     MOVE 'Yearly'             TO BX-DESCRIPCION(WKS-INDICE-CARGA)
012200     MOVE WKS-SOBRANTE-ESTE-ANIO
012210                               TO BX-ANIO-ACTUAL(WKS-INDICE-CARGA)
012220     MOVE SPACE                TO BX-R-FLAG(WKS-INDICE-CARGA)
012230     MOVE WKS-SOBRANTE-SIGUIENTE
012240                            TO BX-ANIO-SIGUIENTE(WKS-INDICE-CARGA)
012250     MOVE SPACES               TO BX-NOTA(WKS-INDICE-CARGA)
012260     MOVE 0                    TO BX-PAGO(WKS-INDICE-CARGA)
012270     MOVE 'N'                  TO BX-BORRAR(WKS-INDICE-CARGA).
012280 640-AGREGAR-LINEA-ANUAL-NUEVA-E. EXIT.
012290
012300*==================================================================
012310*    R E G L A   D E F E C T O   ( D )
012320*==================================================================
012330 700-REGLA-DEFECTO SECTION.
012340*    CR-99220, EEDR, 10/11/2024: LAS CATEGORIAS QUE NO TRAEN
012350*    HOJA DE PRESUPUESTO (SOLO APARECEN EN EL LIBRO MAYOR) NO
012360*    DEBEN TRONAR AQUI -- ESAS QUEDAN EXENTAS DE ESTA VALIDACION
012370*    Y FLUYEN CON PRESUPUESTO VACIO, SEGUN PIDIO EL DUENO DEL
012380*    PRESUPUESTO.
012390     IF WKS-ES-CATEGORIA-FALTANTE NOT = 'S'
012400        PERFORM 701-VERIFICAR-HAY-FECHA
012410        IF WKS-HAY-FECHA NOT = 'S'
012420           STRING 'CATEGORIA SIN COLUMNA DE FECHA: '
012430                  DELIMITED BY SIZE
012440                  WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
012450                  INTO WKS-MENSAJE-ERROR
012460           PERFORM 950-ERROR-ARCHIVO
012470        END-IF
012480     END-IF
012490     PERFORM 710-CALCULAR-PLANIFICADO-DEFECTO
012500     PERFORM 720-CALCULAR-RECONCILIADO-DEFECTO
012510     PERFORM 730-CALCULAR-SIGUIENTE-DEFECTO
012520     PERFORM 800-CONSTRUIR-TABLA-MENSUAL
012530     PERFORM 920-PROYECCION-ANIO-DEFECTO.
012540 700-REGLA-DEFECTO-E. EXIT.
012550
012560*----------------------------------------------------------------
012570*    UNA CATEGORIA DE DEFECTO (NO PRESTAMO, NO TRIMESTRAL, NO
012580*    MENSUAL, NO ANUAL) QUE SI TIENE HOJA DE PRESUPUESTO DEBE
012590*    TRAER AL MENOS UN RENGLON CON COLUMNA DE FECHA -- SI NO,
012600*    ES UN ERROR FATAL DE CAPTURA.
012610*----------------------------------------------------------------
012620 701-VERIFICAR-HAY-FECHA SECTION.
012630     MOVE 'N' TO WKS-HAY-FECHA
012640     MOVE 1 TO WKS-INDICE-CARGA
012650     PERFORM 702-PROBAR-UN-RENGLON-FECHA
012660         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES
012670            OR WKS-HAY-FECHA = 'S'.
012680 701-VERIFICAR-HAY-FECHA-E. EXIT.
012690
012700 702-PROBAR-UN-RENGLON-FECHA SECTION.
012710     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
012720        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
012730        AND BX-FECHA(WKS-INDICE-CARGA) NOT = 0
012740        MOVE 'S' TO WKS-HAY-FECHA
012750     END-IF
012760     ADD 1 TO WKS-INDICE-CARGA.
012770 702-PROBAR-UN-RENGLON-FECHA-E. EXIT.
012780
012790 710-CALCULAR-PLANIFICADO-DEFECTO SECTION.
012800     MOVE 1 TO WKS-INDICE-MES
012810     PERFORM 711-LIMPIAR-CASILLA-PLAN-D UNTIL WKS-INDICE-MES > 12
012820     MOVE 1 TO WKS-INDICE-CARGA
012830     PERFORM 712-ACUMULAR-PLAN-DEFECTO
012840         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
012850 710-CALCULAR-PLANIFICADO-DEFECTO-E. EXIT.
012860
012870 711-LIMPIAR-CASILLA-PLAN-D SECTION.
012880     MOVE 0 TO WKS-PLANIFICADO-MES(WKS-INDICE-MES)
012890     ADD 1 TO WKS-INDICE-MES.
012900 711-LIMPIAR-CASILLA-PLAN-D-E. EXIT.
012910
012920 712-ACUMULAR-PLAN-DEFECTO SECTION.
012930     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
012940        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
012950        MOVE 'ACUMULA' TO WKS-SUMS-FUNCION
012960        CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
012970                              BX-FECHA(WKS-INDICE-CARGA)
012980                              BX-ANIO-ACTUAL(WKS-INDICE-CARGA)
012990                              WKS-SUMS-TRIM-NUM
013000                              WKS-PLANIFICADO-MES
013010                              WKS-SUMS-TOTAL
013020     END-IF
013030     ADD 1 TO WKS-INDICE-CARGA.
013040 712-ACUMULAR-PLAN-DEFECTO-E. EXIT.
013050
013060 720-CALCULAR-RECONCILIADO-DEFECTO SECTION.
013070     MOVE 1 TO WKS-INDICE-MES
013080     PERFORM 721-LIMPIAR-CASILLA-RECON-D UNTIL WKS-INDICE-MES > 12
013090     MOVE 1 TO WKS-INDICE-CARGA
013100     PERFORM 722-ACUMULAR-RECON-DEFECTO
013110         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
013120 720-CALCULAR-RECONCILIADO-DEFECTO-E. EXIT.
013130
013140 721-LIMPIAR-CASILLA-RECON-D SECTION.
013150     MOVE 0 TO WKS-RECONCILIADO-MES(WKS-INDICE-MES)
013160     ADD 1 TO WKS-INDICE-MES.
013170 721-LIMPIAR-CASILLA-RECON-D-E. EXIT.
013180
013190 722-ACUMULAR-RECON-DEFECTO SECTION.
013200     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
013210        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
013220        AND BX-R-FLAG(WKS-INDICE-CARGA) NOT = SPACE
013230        MOVE 'ACUMULA' TO WKS-SUMS-FUNCION
013240        CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
013250                              BX-FECHA(WKS-INDICE-CARGA)
013260                              BX-ANIO-ACTUAL(WKS-INDICE-CARGA)
013270                              WKS-SUMS-TRIM-NUM
013280                              WKS-RECONCILIADO-MES
013290                              WKS-SUMS-TOTAL
013300     END-IF
013310     ADD 1 TO WKS-INDICE-CARGA.
013320 722-ACUMULAR-RECON-DEFECTO-E. EXIT.
013330
013340 730-CALCULAR-SIGUIENTE-DEFECTO SECTION.
013350     MOVE 1 TO WKS-INDICE-MES
013360     PERFORM 731-LIMPIAR-SIGUIENTE-D UNTIL WKS-INDICE-MES > 12
013370     MOVE 1 TO WKS-INDICE-CARGA
013380     PERFORM 732-ACUMULAR-SIGUIENTE-DEFECTO
013390         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
013400 730-CALCULAR-SIGUIENTE-DEFECTO-E. EXIT.
013410
013420 731-LIMPIAR-SIGUIENTE-D SECTION.
013430     MOVE 0 TO WKS-SIGUIENTE-MES(WKS-INDICE-MES)
013440     ADD 1 TO WKS-INDICE-MES.
013450 731-LIMPIAR-SIGUIENTE-D-E. EXIT.
013460
013470 732-ACUMULAR-SIGUIENTE-DEFECTO SECTION.
013480     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
013490        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
013500        MOVE 'ACUMULA' TO WKS-SUMS-FUNCION
013510        CALL 'PMHSUMS' USING WKS-SUMS-FUNCION
013520                              BX-FECHA(WKS-INDICE-CARGA)
013530                              BX-ANIO-SIGUIENTE(WKS-INDICE-CARGA)
013540                              WKS-SUMS-TRIM-NUM
013550                              WKS-SIGUIENTE-MES
013560                              WKS-SUMS-TOTAL
013570     END-IF
013580     ADD 1 TO WKS-INDICE-CARGA.
013590 732-ACUMULAR-SIGUIENTE-DEFECTO-E. EXIT.
013600
013610 920-PROYECCION-ANIO-DEFECTO SECTION.
013620     MOVE 1 TO WKS-INDICE-MES
013630     PERFORM 921-ESCRIBIR-ACTUAL-DEFECTO UNTIL WKS-INDICE-MES > 12
013640     MOVE 1 TO WKS-INDICE-CARGA
013650     PERFORM 925-ESCRIBIR-FORWARD-DEFECTO
013660         UNTIL WKS-INDICE-CARGA > WKS-TOTAL-BLINES.
013670 920-PROYECCION-ANIO-DEFECTO-E. EXIT.
013680
013690 921-ESCRIBIR-ACTUAL-DEFECTO SECTION.
013700     IF WKS-ACTUAL-MES(WKS-INDICE-MES) NOT = 0
013710        PERFORM 912-ARMAR-FECHA-FIN-MES
013720        STRING WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
013730               ' ' DELIMITED BY SIZE
013740               WKS-PALABRA-TOTAL DELIMITED BY SPACE
013750               ' for ' DELIMITED BY SIZE
013760               WKS-NOMBRE-MES(WKS-INDICE-MES) DELIMITED BY SPACE
013770               ' ' DELIMITED BY SIZE
013780               WKS-ANIO-TEXTO DELIMITED BY SIZE
013790               INTO WKS-DESCRIPCION-PROY
013800        MOVE WKS-DATE-RESULTADO TO PJ-FECHA-NUM
013810        MOVE WKS-DESCRIPCION-PROY TO PJ-DESCRIPCION
013820        MOVE WKS-ACTUAL-MES(WKS-INDICE-MES) TO PJ-MONTO
013830        MOVE WKS-CATEGORIA-ACTUAL TO PJ-CATEGORIA
013840        MOVE 0 TO PJ-SALDO
013850        MOVE SPACES TO PJ-NOTA
013860        WRITE REG-PROY
013870        ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
013880     END-IF
013890     ADD 1 TO WKS-INDICE-MES.
013900 921-ESCRIBIR-ACTUAL-DEFECTO-E. EXIT.
013910
013920 925-ESCRIBIR-FORWARD-DEFECTO SECTION.
013930     IF BX-CATEGORIA(WKS-INDICE-CARGA) = WKS-CATEGORIA-ACTUAL
013940        AND BX-BORRAR(WKS-INDICE-CARGA) = 'N'
013950        AND BX-R-FLAG(WKS-INDICE-CARGA) = SPACE
013960        AND BX-ANIO-ACTUAL(WKS-INDICE-CARGA) NOT = 0
013970        MOVE BX-FECHA(WKS-INDICE-CARGA) TO WKS-FECHA-TRABAJO
013980        STRING BX-DESCRIPCION(WKS-INDICE-CARGA) DELIMITED BY SPACE
013990               ' in ' DELIMITED BY SIZE
014000               WKS-NOMBRE-MES(WKS-FT-MM) DELIMITED BY SPACE
014010               ' ' DELIMITED BY SIZE
014020               WKS-FT-AAAA DELIMITED BY SIZE
014030               INTO WKS-DESCRIPCION-PROY
014040        MOVE BX-FECHA(WKS-INDICE-CARGA) TO PJ-FECHA-NUM
014050        MOVE WKS-DESCRIPCION-PROY       TO PJ-DESCRIPCION
014060        MOVE BX-ANIO-ACTUAL(WKS-INDICE-CARGA) TO PJ-MONTO
014070        MOVE WKS-CATEGORIA-ACTUAL       TO PJ-CATEGORIA
014080        MOVE 0                          TO PJ-SALDO
014090        MOVE BX-NOTA(WKS-INDICE-CARGA)  TO PJ-NOTA
014100        WRITE REG-PROY
014110        ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
014120     END-IF
014130     ADD 1 TO WKS-INDICE-CARGA.
014140 925-ESCRIBIR-FORWARD-DEFECTO-E. EXIT.
014150
014160*----------------------------------------------------------------
014170*    PRONOSTICO DE 5 ANIOS PARA UN MES DE LA REGLA MENSUAL O
014180*    DEFECTO -- REPLICA EL MONTO DEL ANIO SIGUIENTE DEL MES,
014190*    AVANZANDO LA FECHA 1..5 ANIOS.
014200*----------------------------------------------------------------
014210 940-ESCRIBIR-PRONOSTICO-MES SECTION.
014220     MOVE 1 TO WKS-INDICE-ANIO-PRONOSTICO
014230     PERFORM 941-ESCRIBIR-UN-ANIO-PRONOSTICO-MES
014240         UNTIL WKS-INDICE-ANIO-PRONOSTICO > 5.
014250 940-ESCRIBIR-PRONOSTICO-MES-E. EXIT.
014260
014270 941-ESCRIBIR-UN-ANIO-PRONOSTICO-MES SECTION.
014280     MOVE 'SUMAMES' TO WKS-DATE-FUNCION
014290     MOVE WKS-DATE-RESULTADO TO WKS-DATE-FECHA-1
014300     COMPUTE WKS-DATE-NUM-MESES = WKS-INDICE-ANIO-PRONOSTICO * 12
014310     CALL 'PMHDATE' USING WKS-DATE-FUNCION
014320                          WKS-DATE-FECHA-1
014330                          WKS-DATE-FECHA-2
014340                          WKS-DATE-NUM-MESES
014350                          WKS-DATE-RESULTADO
014360                          WKS-DATE-INDICADOR
014370     MOVE WKS-DATE-RESULTADO TO WKS-FECHA-TRABAJO
014380     MOVE WKS-FT-AAAA TO WKS-ANIO-TEXTO
014390     STRING 'Forecast: ' DELIMITED BY SIZE
014400            WKS-CATEGORIA-ACTUAL DELIMITED BY SPACE
014410            ' for ' DELIMITED BY SIZE
014420            WKS-NOMBRE-MES(WKS-FT-MM) DELIMITED BY SPACE
014430            ' ' DELIMITED BY SIZE
014440            WKS-ANIO-TEXTO DELIMITED BY SIZE
014450            INTO WKS-DESCRIPCION-PROY
014460     MOVE WKS-DATE-RESULTADO TO PJ-FECHA-NUM
014470     MOVE WKS-DESCRIPCION-PROY TO PJ-DESCRIPCION
014480     MOVE WKS-SIGUIENTE-MES(WKS-INDICE-MES) TO PJ-MONTO
014490     MOVE WKS-CATEGORIA-ACTUAL TO PJ-CATEGORIA
014500     MOVE 0 TO PJ-SALDO
014510     MOVE SPACES TO PJ-NOTA
014520     WRITE REG-PROY
014530     ADD 1 TO WKS-TOTAL-PROY-ESCRITOS
014540     MOVE WKS-DATE-RESULTADO TO WKS-DATE-FECHA-1
014550     ADD 1 TO WKS-INDICE-ANIO-PRONOSTICO.
014560 941-ESCRIBIR-UN-ANIO-PRONOSTICO-MES-E. EXIT.
014570
014580*==================================================================
014590*    T A B L A   M E N S U A L   ( P R E S T A M O   Y  D E F E C T O )
014600*==================================================================
014610*----------------------------------------------------------------
014620*    SI NO HAY PLANIFICADO SE USA ENERO-DICIEMBRE DEL ANIO EN
014630*    PROCESO; SI NO, DEL PRIMER MES CON ACTUAL O PLANIFICADO AL
014640*    ULTIMO MES CON ACTUAL O PLANIFICADO (EL QUE SEA MAS TARDE).
014650*----------------------------------------------------------------
014660 800-CONSTRUIR-TABLA-MENSUAL SECTION.
014670     PERFORM 810-DETERMINAR-RANGO-TABLA
014680     MOVE WKS-INDICE-BUSQUEDA TO WKS-INDICE-MES
014690     PERFORM 820-ESCRIBIR-UN-RENGLON-TMES
014700         UNTIL WKS-INDICE-MES > WKS-INDICE-CARGA.
014710 800-CONSTRUIR-TABLA-MENSUAL-E. EXIT.
014720
014730 810-DETERMINAR-RANGO-TABLA SECTION.
014740     MOVE 0 TO WKS-INDICE-BUSQUEDA
014750     MOVE 0 TO WKS-INDICE-CARGA
014760     MOVE 1 TO WKS-INDICE-MES
014770     PERFORM 811-EVALUAR-UN-MES-RANGO UNTIL WKS-INDICE-MES > 12
014780     IF WKS-INDICE-BUSQUEDA = 0
014790        MOVE 1  TO WKS-INDICE-BUSQUEDA
014800        MOVE 12 TO WKS-INDICE-CARGA
014810     END-IF.
014820 810-DETERMINAR-RANGO-TABLA-E. EXIT.
014830
014840 811-EVALUAR-UN-MES-RANGO SECTION.
014850     IF WKS-ACTUAL-MES(WKS-INDICE-MES) NOT = 0
014860        OR WKS-PLANIFICADO-MES(WKS-INDICE-MES) NOT = 0
014870        IF WKS-INDICE-BUSQUEDA = 0
014880           MOVE WKS-INDICE-MES TO WKS-INDICE-BUSQUEDA
014890        END-IF
014900        MOVE WKS-INDICE-MES TO WKS-INDICE-CARGA
014910     END-IF
014920     ADD 1 TO WKS-INDICE-MES.
014930 811-EVALUAR-UN-MES-RANGO-E. EXIT.
014940
014950 820-ESCRIBIR-UN-RENGLON-TMES SECTION.
014960     PERFORM 912-ARMAR-FECHA-FIN-MES
014970     MOVE WKS-CATEGORIA-ACTUAL TO MT-CATEGORIA
014980     MOVE WKS-DATE-RESULTADO   TO MT-FECHA-FIN-MES
014990     MOVE WKS-ACTUAL-MES(WKS-INDICE-MES) TO MT-ACTUAL
015000     MOVE WKS-RECONCILIADO-MES(WKS-INDICE-MES) TO MT-RECONCILIADO
015010     COMPUTE MT-DIFERENCIA =
015020             WKS-ACTUAL-MES(WKS-INDICE-MES) -
015030             WKS-RECONCILIADO-MES(WKS-INDICE-MES)
015040     MOVE WKS-PLANIFICADO-MES(WKS-INDICE-MES) TO MT-PLANIFICADO
015050     WRITE REG-TMES
015060     ADD 1 TO WKS-TOTAL-TMES-ESCRITOS
015070     ADD 1 TO WKS-INDICE-MES.
015080 820-ESCRIBIR-UN-RENGLON-TMES-E. EXIT.
015090
015100*----------------------------------------------------------------
015110*    ERROR IRRECUPERABLE DE ARCHIVO O DE REGLA DE NEGOCIO --
015120*    CONVENCION DE LA CASA: SE DESPLIEGA EL MENSAJE, SE FIJA
015130*    RETURN-CODE 91 Y SE TERMINA EL PROGRAMA.
015140*----------------------------------------------------------------
015150 950-ERROR-ARCHIVO SECTION.
015160     DISPLAY 'PMHRATE - ERROR FATAL: ' WKS-MENSAJE-ERROR
015170     MOVE 91 TO RETURN-CODE
015180     STOP RUN.
015190 950-ERROR-ARCHIVO-E. EXIT.
