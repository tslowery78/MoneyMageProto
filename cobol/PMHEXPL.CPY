000100******************************************************************
000110* COPYBOOK    : PMHEXPL                                          *
000120* DESCRIPCION : TABLA "EXPENSES" -- GASTO ANUAL PLANIFICADO POR  *
000130*             : CATEGORIA DE TIPO ANUAL (Y).  USADO POR LA       *
000140*             : PRE-REGLA ANUAL ANTES DE CAER A LA REGLA DEFECTO.*
000150* PROGRAMAS   : PMHRATE                                          *
000160* HISTORIAL   :                                                  *
000170*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000180******************************************************************
000190 01  EX-GASTO-REG.
000200     05  EX-CATEGORIA                  PIC X(30).
000210     05  EX-ANIO-ACTUAL                PIC S9(09)V99.
000220     05  EX-ANIO-SIGUIENTE             PIC S9(09)V99.
000230     05  FILLER                        PIC X(15).
