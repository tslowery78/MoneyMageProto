000100******************************************************************
000110* COPYBOOK    : PMHCTYP                                          *
000120* DESCRIPCION : TABLA "CATEGORIES" -- INDICA CON QUE JUEGO DE    *
000130*             : REGLAS SE CALIFICA CADA CATEGORIA EN PMHRATE.    *
000140* PROGRAMAS   : PMHRATE                                          *
000150* HISTORIAL   :                                                  *
000160*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000170*   11/11/2024 EEDR CR-99204 SE DOCUMENTAN LOS 88 DE TIPO         *
000180******************************************************************
000190 01  CT-CATEGORIA-REG.
000200     05  CT-CATEGORIA                  PIC X(30).
000210     05  CT-TIPO                       PIC X(01).
000220         88  CT-TIPO-PRESTAMO              VALUE 'L'.
000230         88  CT-TIPO-TRIMESTRAL            VALUE 'Q'.
000240         88  CT-TIPO-MENSUAL               VALUE 'M'.
000250         88  CT-TIPO-ANUAL                 VALUE 'Y'.
000260         88  CT-TIPO-DEFECTO               VALUE 'D'.
000270     05  FILLER                        PIC X(20).
