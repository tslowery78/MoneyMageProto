000100******************************************************************
000110* COPYBOOK    : PMHSALD                                          *
000120* DESCRIPCION : SALDO DE CUENTA BANCARIA.  EL ULTIMO SALDO       *
000130*             : NUMERICO DEL ARCHIVO ES LA SEMILLA DE LA         *
000140*             : PROYECCION DE FLUJO EN PMHPROYE.                 *
000150* PROGRAMAS   : PMHPROYE                                         *
000160* HISTORIAL   :                                                  *
000170*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000180******************************************************************
000190 01  BA-SALDO-REG.
000200     05  BA-BANCO                      PIC X(30).
000210     05  BA-SALDO                      PIC S9(09)V99.
000220     05  FILLER                        PIC X(10).
