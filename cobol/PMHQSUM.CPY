000100******************************************************************
000110* COPYBOOK    : PMHQSUM                                          *
000120* DESCRIPCION : RENGLON DEL RESUMEN TRIMESTRAL (Q SUMMARY).      *
000130* PROGRAMAS   : PMHRESUM                                         *
000140* HISTORIAL   :                                                  *
000150*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000160******************************************************************
000170 01  QS-RESUMEN-REG.
000180     05  QS-TRIMESTRE                  PIC 9(01).
000190     05  QS-CATEGORIA                  PIC X(30).
000200     05  QS-PLANIFICADO                PIC S9(09)V99.
000210     05  QS-GASTADO                    PIC S9(09)V99.
000220     05  QS-RESTANTE                   PIC S9(09)V99.
000230     05  FILLER                        PIC X(10).
