000100******************************************************************
000110* COPYBOOK    : PMHTMES                                          *
000120* DESCRIPCION : RENGLON DE LA TABLA MENSUAL POR CATEGORIA         *
000130*             : (ACTUAL/RECONCILIADO/DIFERENCIA/PLANIFICADO).    *
000140*             : MT-CATEGORIA SE AGREGO PARA PODER AGRUPAR LOS    *
000150*             : RENGLONES DE TODAS LAS CATEGORIAS EN UN SOLO     *
000160*             : ARCHIVO SECUENCIAL (CADA CATEGORIA ERA UNA HOJA  *
000170*             : APARTE EN EL LIBRO ORIGINAL).                    *
000180* PROGRAMAS   : PMHRATE, PMHRESUM                                *
000190* HISTORIAL   :                                                  *
000200*   19/03/2024 EEDR CR-99110 CREACION INICIAL                    *
000210******************************************************************
000220 01  MT-TABLA-MES-REG.
000230     05  MT-CATEGORIA                  PIC X(30).
000240     05  MT-FECHA-FIN-MES              PIC 9(08).
000250     05  MT-ACTUAL                     PIC S9(09)V99.
000260     05  MT-RECONCILIADO               PIC S9(09)V99.
000270     05  MT-DIFERENCIA                 PIC S9(09)V99.
000280     05  MT-PLANIFICADO                PIC S9(09)V99.
000290     05  FILLER                        PIC X(15).
