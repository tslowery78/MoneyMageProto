000100******************************************************************
000110* FECHA       : 19/03/2024                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PRESUPUESTO MENSUAL DEL HOGAR (PMH)              *
000140* PROGRAMA    : PMHSIM                                           *
000150* TIPO        : SUBRUTINA (CALL)                                 *
000160* DESCRIPCION : CALCULA LA RAZON DE SIMILITUD ENTRE DOS CADENAS  *
000170*             : DE TEXTO (DESCRIPCIONES DE BANCO), SEGUN EL      *
000180*             : METODO DE RATCLIFF/OBERSHELP: RAZON = 2*M / (LA  *
000190*             : + LB), DONDE M ES LA SUMA DE LOS BLOQUES         *
000200*             : COMUNES MAS LARGOS ENCONTRADOS RECURSIVAMENTE.   *
000210*             : COMO EL COMPILADOR DE LA CASA NO PERMITE         *
000220*             : PROGRAMAS RECURSIVOS, LA RECURSION SE SIMULA CON *
000230*             : UNA PILA DE SEGMENTOS PENDIENTES (WKS-PILA).     *
000240* ARCHIVOS    : NO APLICA                                        *
000250* PROGRAMA(S) : LLAMADO POR PMHINGES Y PMHDEDUP                  *
000260******************************************************************
000270* HISTORIAL DE CAMBIOS                                           *
000280*   19/03/2024 EEDR CR-99110 CREACION INICIAL DE LA SUBRUTINA    *
000290*   02/05/2024 EEDR CR-99142 SE CORRIGE EMPATE DE BLOQUES: SE    *
000300*             :        PREFIERE EL BLOQUE MAS A LA IZQUIERDA     *
000310*   30/08/2024 EEDR CR-99180 SE AMPLIA LA PILA DE 20 A 30        *
000320*             :        SEGMENTOS; DESCRIPCIONES CON MUCHOS       *
000330*             :        NUMEROS DE REFERENCIA AGOTABAN LA PILA    *
000340*   05/02/1999 EEDR CR-90007 REVISION Y2K -- NO SE MANEJAN        *
000350*             :        FECHAS EN ESTA SUBRUTINA, SIN IMPACTO     *
000360*   17/02/2025 EEDR CR-99260 SE AGREGA REDEFINES DE TABLA DE     *
000370*             :        CARACTERES PARA COMPARACION POSICIONAL    *
000380******************************************************************
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    PMHSIM.
000410 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
000420 INSTALLATION.  PRESUPUESTO MENSUAL DEL HOGAR.
000430 DATE-WRITTEN.  19/03/2024.
000440 DATE-COMPILED. 19/03/2024.
000450 SECURITY.      USO INTERNO DEL HOGAR -- SIN CLASIFICACION.
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520******************************************************************
000530*               C A M P O S     D E     T R A B A J O            *
000540******************************************************************
000550 01  WKS-CADENA-A                      PIC X(60).
000560 01  WKS-CADENA-A-TBL REDEFINES WKS-CADENA-A.
000570     05  WKS-CAR-A OCCURS 60 TIMES     PIC X(01).
000580 01  WKS-CADENA-B                      PIC X(60).
000590 01  WKS-CADENA-B-TBL REDEFINES WKS-CADENA-B.
000600     05  WKS-CAR-B OCCURS 60 TIMES     PIC X(01).
000610 01  WKS-CONTADORES.
000620     05  WKS-LARGO-A                   PIC 9(02) COMP.
000630     05  WKS-LARGO-B                   PIC 9(02) COMP.
000640     05  WKS-TOTAL-COINCIDENCIA        PIC 9(04) COMP.
000650     05  WKS-I                         PIC 9(02) COMP.
000660     05  WKS-J                         PIC 9(02) COMP.
000670     05  WKS-K                         PIC 9(02) COMP.
000680     05  WKS-MEJOR-LARGO               PIC 9(02) COMP.
000690     05  WKS-MEJOR-A                   PIC 9(02) COMP.
000700     05  WKS-MEJOR-B                   PIC 9(02) COMP.
000710 01  WKS-PILA-SEGMENTOS.
000720     05  WKS-TOPE-PILA                 PIC 9(02) COMP VALUE 0.
000730     05  WKS-PILA OCCURS 30 TIMES.
000740         10  WKS-PILA-A-INI            PIC 9(02) COMP.
000750         10  WKS-PILA-A-FIN            PIC 9(02) COMP.
000760         10  WKS-PILA-B-INI            PIC 9(02) COMP.
000770         10  WKS-PILA-B-FIN            PIC 9(02) COMP.
000780 01  WKS-SEGMENTO-ACTUAL.
000790     05  WKS-SEG-A-INI                 PIC 9(02) COMP.
000800     05  WKS-SEG-A-FIN                 PIC 9(02) COMP.
000810     05  WKS-SEG-B-INI                 PIC 9(02) COMP.
000820     05  WKS-SEG-B-FIN                 PIC 9(02) COMP.
000830 01  WKS-RATIO-TRABAJO                 PIC 9V9999 VALUE 0.
000840 01  WKS-RATIO-TRABAJO-R REDEFINES WKS-RATIO-TRABAJO.
000850     05  WKS-RATIO-ENTERO              PIC 9(01).
000860     05  WKS-RATIO-DECIMAL             PIC 9(04).
000870 LINKAGE SECTION.
000880 01  LK-CADENA-A                       PIC X(60).
000890 01  LK-CADENA-B                       PIC X(60).
000900 01  LK-RAZON-SIMILITUD                PIC 9V9999.
000910******************************************************************
000920 PROCEDURE DIVISION USING LK-CADENA-A, LK-CADENA-B,
000930                           LK-RAZON-SIMILITUD.
000940******************************************************************
000950 000-PRINCIPAL SECTION.
000960     PERFORM 010-INICIALIZAR
000970     PERFORM 020-MEDIR-CADENAS
000980     IF WKS-LARGO-A = 0 AND WKS-LARGO-B = 0
000990        MOVE 1 TO LK-RAZON-SIMILITUD
001000     ELSE
001010        IF WKS-LARGO-A = 0 OR WKS-LARGO-B = 0
001020           MOVE 0 TO LK-RAZON-SIMILITUD
001030        ELSE
001040           PERFORM 030-ACUMULAR-BLOQUES-COMUNES
001050               UNTIL WKS-TOPE-PILA = 0
001060           COMPUTE WKS-RATIO-TRABAJO ROUNDED =
001070                 (2 * WKS-TOTAL-COINCIDENCIA) /
001080                 (WKS-LARGO-A + WKS-LARGO-B)
001090           MOVE WKS-RATIO-TRABAJO TO LK-RAZON-SIMILITUD
001100        END-IF
001110     END-IF
001120     GOBACK.
001130 000-PRINCIPAL-E. EXIT.
001140
001150 010-INICIALIZAR SECTION.
001160     MOVE LK-CADENA-A         TO WKS-CADENA-A
001170     MOVE LK-CADENA-B         TO WKS-CADENA-B
001180     MOVE 0                   TO WKS-TOTAL-COINCIDENCIA
001190     MOVE 0                   TO WKS-TOPE-PILA
001200     MOVE 0                   TO LK-RAZON-SIMILITUD.
001210 010-INICIALIZAR-E. EXIT.
001220
001230*----------------------------------------------------------------
001240*    MIDE LA LONGITUD SIGNIFICATIVA (SIN ESPACIOS A LA DERECHA)
001250*    DE CADA CADENA Y APILA EL SEGMENTO COMPLETO INICIAL.
001260*----------------------------------------------------------------
001270 020-MEDIR-CADENAS SECTION.
001280     MOVE 0 TO WKS-LARGO-A
001290     MOVE 1 TO WKS-I
001300     PERFORM 021-EXAMINAR-CARACTER-A UNTIL WKS-I > 60
001310     MOVE 0 TO WKS-LARGO-B
001320     MOVE 1 TO WKS-I
001330     PERFORM 022-EXAMINAR-CARACTER-B UNTIL WKS-I > 60
001340     IF WKS-LARGO-A > 0 AND WKS-LARGO-B > 0
001350        MOVE 1            TO WKS-PILA-A-INI(1)
001360        MOVE WKS-LARGO-A  TO WKS-PILA-A-FIN(1)
001370        MOVE 1            TO WKS-PILA-B-INI(1)
001380        MOVE WKS-LARGO-B  TO WKS-PILA-B-FIN(1)
001390        MOVE 1            TO WKS-TOPE-PILA
001400     END-IF.
001410 020-MEDIR-CADENAS-E. EXIT.
001420
001430*----------------------------------------------------------------
001440*    RECORRE LA CADENA A DE IZQUIERDA A DERECHA; CADA VEZ QUE
001450*    ENCUENTRA UN CARACTER DISTINTO DE ESPACIO ANOTA SU POSICION,
001460*    ASI AL TERMINAR QUEDA LA POSICION DEL ULTIMO SIGNIFICATIVO.
001470*----------------------------------------------------------------
001480 021-EXAMINAR-CARACTER-A SECTION.
001490     IF WKS-CAR-A(WKS-I) NOT = SPACE
001500        MOVE WKS-I TO WKS-LARGO-A
001510     END-IF
001520     ADD 1 TO WKS-I.
001530 021-EXAMINAR-CARACTER-A-E. EXIT.
001540
001550 022-EXAMINAR-CARACTER-B SECTION.
001560     IF WKS-CAR-B(WKS-I) NOT = SPACE
001570        MOVE WKS-I TO WKS-LARGO-B
001580     END-IF
001590     ADD 1 TO WKS-I.
001600 022-EXAMINAR-CARACTER-B-E. EXIT.
001610
001620*----------------------------------------------------------------
001630*    DESAPILA UN SEGMENTO, BUSCA SU BLOQUE COMUN MAS LARGO Y
001640*    APILA LOS DOS REMANENTES (IZQUIERDO Y DERECHO) SI ALGUNO
001650*    QUEDA CON LONGITUD POSITIVA -- ASI SE SIMULA LA RECURSION.
001660*----------------------------------------------------------------
001670 030-ACUMULAR-BLOQUES-COMUNES SECTION.
001680     MOVE WKS-PILA-A-INI(WKS-TOPE-PILA) TO WKS-SEG-A-INI
001690     MOVE WKS-PILA-A-FIN(WKS-TOPE-PILA) TO WKS-SEG-A-FIN
001700     MOVE WKS-PILA-B-INI(WKS-TOPE-PILA) TO WKS-SEG-B-INI
001710     MOVE WKS-PILA-B-FIN(WKS-TOPE-PILA) TO WKS-SEG-B-FIN
001720     SUBTRACT 1 FROM WKS-TOPE-PILA
001730     PERFORM 040-BUSCAR-MEJOR-BLOQUE
001740     IF WKS-MEJOR-LARGO > 0
001750        ADD WKS-MEJOR-LARGO TO WKS-TOTAL-COINCIDENCIA
001760        PERFORM 050-APILAR-IZQUIERDO
001770        PERFORM 060-APILAR-DERECHO
001780     END-IF.
001790 030-ACUMULAR-BLOQUES-COMUNES-E. EXIT.
001800
001810*----------------------------------------------------------------
001820*    BUSQUEDA EXHAUSTIVA DEL BLOQUE COMUN MAS LARGO DENTRO DEL
001830*    SEGMENTO ACTUAL (EN CASO DE EMPATE GANA EL MAS A LA
001840*    IZQUIERDA DE LA CADENA A, TAL COMO DEFINE RATCLIFF/OBERSHELP)
001850*----------------------------------------------------------------
001860 040-BUSCAR-MEJOR-BLOQUE SECTION.
001870     MOVE 0 TO WKS-MEJOR-LARGO
001880     MOVE 0 TO WKS-MEJOR-A
001890     MOVE 0 TO WKS-MEJOR-B
001900     MOVE WKS-SEG-A-INI TO WKS-I
001910     PERFORM 041-RECORRER-FILA-A UNTIL WKS-I > WKS-SEG-A-FIN.
001920 040-BUSCAR-MEJOR-BLOQUE-E. EXIT.
001930
001940 041-RECORRER-FILA-A SECTION.
001950     MOVE WKS-SEG-B-INI TO WKS-J
001960     PERFORM 042-RECORRER-COLUMNA-B UNTIL WKS-J > WKS-SEG-B-FIN
001970     ADD 1 TO WKS-I.
001980 041-RECORRER-FILA-A-E. EXIT.
001990
002000 042-RECORRER-COLUMNA-B SECTION.
002010     IF WKS-CAR-A(WKS-I) = WKS-CAR-B(WKS-J)
002020        PERFORM 045-EXTENDER-BLOQUE
002030     END-IF
002040     ADD 1 TO WKS-J.
002050 042-RECORRER-COLUMNA-B-E. EXIT.
002060
002070 045-EXTENDER-BLOQUE SECTION.
002080     MOVE 0 TO WKS-K
002090     PERFORM 046-EXTENDER-UN-CARACTER
002100         UNTIL (WKS-I + WKS-K) > WKS-SEG-A-FIN
002110            OR (WKS-J + WKS-K) > WKS-SEG-B-FIN
002120            OR WKS-CAR-A(WKS-I + WKS-K) NOT =
002130               WKS-CAR-B(WKS-J + WKS-K)
002140     IF WKS-K > WKS-MEJOR-LARGO
002150        MOVE WKS-K TO WKS-MEJOR-LARGO
002160        MOVE WKS-I TO WKS-MEJOR-A
002170        MOVE WKS-J TO WKS-MEJOR-B
002180     END-IF.
002190 045-EXTENDER-BLOQUE-E. EXIT.
002200
002210 046-EXTENDER-UN-CARACTER SECTION.
002220     ADD 1 TO WKS-K.
002230 046-EXTENDER-UN-CARACTER-E. EXIT.
002240
002250 050-APILAR-IZQUIERDO SECTION.
002260     IF WKS-MEJOR-A > WKS-SEG-A-INI AND
002270        WKS-MEJOR-B > WKS-SEG-B-INI
002280        ADD 1 TO WKS-TOPE-PILA
002290        MOVE WKS-SEG-A-INI        TO WKS-PILA-A-INI(WKS-TOPE-PILA)
002300        COMPUTE WKS-PILA-A-FIN(WKS-TOPE-PILA) = WKS-MEJOR-A - 1
002310        MOVE WKS-SEG-B-INI        TO WKS-PILA-B-INI(WKS-TOPE-PILA)
002320        COMPUTE WKS-PILA-B-FIN(WKS-TOPE-PILA) = WKS-MEJOR-B - 1
002330     END-IF.
002340 050-APILAR-IZQUIERDO-E. EXIT.
002350
002360 060-APILAR-DERECHO SECTION.
002370     IF (WKS-MEJOR-A + WKS-MEJOR-LARGO) <= WKS-SEG-A-FIN AND
002380        (WKS-MEJOR-B + WKS-MEJOR-LARGO) <= WKS-SEG-B-FIN
002390        ADD 1 TO WKS-TOPE-PILA
002400        COMPUTE WKS-PILA-A-INI(WKS-TOPE-PILA) =
002410                WKS-MEJOR-A + WKS-MEJOR-LARGO
002420        MOVE WKS-SEG-A-FIN        TO WKS-PILA-A-FIN(WKS-TOPE-PILA)
002430        COMPUTE WKS-PILA-B-INI(WKS-TOPE-PILA) =
002440                WKS-MEJOR-B + WKS-MEJOR-LARGO
002450        MOVE WKS-SEG-B-FIN        TO WKS-PILA-B-FIN(WKS-TOPE-PILA)
002460     END-IF.
002470 060-APILAR-DERECHO-E. EXIT.
